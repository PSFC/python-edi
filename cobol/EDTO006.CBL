000100************************************************************************
000200***  HISTORIA DE CAMBIOS - EDTO006 - UTILERIAS DEL TRADUCTOR (EDT)  ***
000300************************************************************************
000400***   * TK42200 14/06/21 MSCH PRIMERA VERSION - SEPARA EN RUTINA     **
000500***   *                      PROPIA LAS CUENTAS/NOMBRES QUE ANTES    **
000600***   *                      CADA MODULO CALCULABA POR SU CUENTA     **
000700***   * TK43010 05/09/22 MSCH REVISION POR AUDITORIA INTERNA - SIN   **
000800***   *                      CAMBIOS DE CODIGO, SOLO COMENTARIOS     **
000900************************************************************************
001000*IDAPL*EDT
001100*OBJET*****************************************************************
001200*OBJET*** TRADUCTOR EDI 810 - UTILERIAS (UNIDAD 6)                  **
001300*OBJET*** NOMBRE DE ELEMENTO, CONTEO DE ENTRADAS POBLADAS, CONTEO   **
001400*OBJET*** ENTRE DOS SEGMENTOS, ENVOLTURA DE NUMERO DE CONTROL A 9   **
001500*OBJET*** DIGITOS Y REGLA DE REPETICION MULTIPLE DE UN SCHEMA.      **
001600*OBJET*****************************************************************
001700      *=======================*
001800       IDENTIFICATION DIVISION.
001900      *=======================*
002000       PROGRAM-ID.   EDTO006.
002100       AUTHOR.       R VILLALOBOS LARA.
002200       INSTALLATION. BUS DE SERVICIO EMPRESARIAL - EDI.
002300       DATE-WRITTEN. 06/14/21.
002400       DATE-COMPILED.
002500       SECURITY.     CONFIDENCIAL - USO INTERNO UNICAMENTE.
002600      *====================*
002700       ENVIRONMENT DIVISION.
002800      *====================*
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER.  IBM-370.
003100       OBJECT-COMPUTER.  IBM-370.
003200       SPECIAL-NAMES.
003300           C01                   IS TOP-OF-FORM
003400           CLASS W-NUMERICO  IS  '0' THRU '9'
003500           UPSI-0                IS EDC-SWITCH-REPROCESO
003600               ON STATUS  IS EDC-REPROCESO-ACTIVO
003700               OFF STATUS IS EDC-REPROCESO-INACTIVO.
003800      *=============*
003900       DATA DIVISION.
004000      *=============*
004100      *=======================*
004200       WORKING-STORAGE SECTION.
004300      *=======================*
004400*    TK44120 10/08/26 MSCH EL PUNTERO DE STRING NO ES PARTE DE
004500*    NINGUN REGISTRO - BAJA A NIVEL 77, IGUAL QUE EN EDTO001.
004600       77  WE-PUNTERO-STRING           PIC S9(05) COMP VALUE ZEROS.
004700       01  WE-ESPECIALES.
004800           02  WE-FUNCION-VALIDA-SW    PIC X(01)  VALUE 'N'.
004900               88  WE-FUNCION-VALIDA              VALUE 'Y'.
005000           02  FILLER                  PIC X(20)  VALUE SPACES.
005100*--- TABLA DE CODIGOS DE FUNCION RECONOCIDOS (IDEM BUSCA-MONEDA) ----*
005200       01  WE-TABLA-FN-VALORES.
005300           02  FILLER                  PIC X(10)  VALUE 'ENCECBCNAM'.
005400       01  WE-TABLA-FN REDEFINES WE-TABLA-FN-VALORES.
005500           02  WE-TABLA-FN-COD  OCCURS 5 TIMES
005600                                INDEXED BY WE-IX-FN
005700                                PIC X(02).
005800      *---------------*
005900       LINKAGE SECTION.
006000      *---------------*
006100           COPY EDIUTIL.
006200           COPY EDICCOM.
006300      *------------------*
006400       PROCEDURE DIVISION  USING  EDU-AREA-UTILERIAS
006500                                  EDC-SEGMENTOS-CRUDOS.
006600      *------------------*
006700       0000-MAINLINE-EDTO006.
006800      *------------------*
006900           PERFORM 0100-VALIDAR-FUNCION  THRU 0100-EXIT.
007000           IF NOT WE-FUNCION-VALIDA
007100              GO TO 0000-EXIT
007200           END-IF.
007300           EVALUATE TRUE
007400              WHEN EDU-FN-NOMBRE-ELEM
007500                 PERFORM 6100-ELEMENT-NAME    THRU 6100-EXIT
007600              WHEN EDU-FN-CUENTA-ENTRADAS
007700                 PERFORM 6200-ENTRY-COUNT     THRU 6200-EXIT
007800              WHEN EDU-FN-CUENTA-ENTRE
007900                 PERFORM 6300-COUNT-BETWEEN   THRU 6300-EXIT
008000              WHEN EDU-FN-ENVOLVER-CTLNO
008100                 PERFORM 6400-WRAP-CONTROL-NO THRU 6400-EXIT
008200              WHEN EDU-FN-PERMITE-MULTI
008300                 PERFORM 6500-ALLOWS-MULTIPLES THRU 6500-EXIT
008400              WHEN OTHER
008500                 CONTINUE
008600           END-EVALUATE.
008700       0000-EXIT.
008800           GOBACK.
008900      *--------------------------*
009000       0100-VALIDAR-FUNCION.
009100      *--------------------------*
009200      *--- CONFIRMA QUE EDU-FUNCION TRAIGA UNO DE LOS CODIGOS DE LA
009300      *--- TABLA WE-TABLA-FN-COD ANTES DE DESPACHAR (IDEM BUSCA-MONEDA).
009400           SET  WE-IX-FN             TO 1.
009500           SET  WE-FUNCION-VALIDA    TO FALSE.
009600           SEARCH WE-TABLA-FN-COD
009700              AT END
009800                 MOVE 'N'            TO WE-FUNCION-VALIDA-SW
009900              WHEN WE-TABLA-FN-COD (WE-IX-FN) = EDU-FUNCION
010000                 SET  WE-FUNCION-VALIDA  TO TRUE
010100           END-SEARCH.
010200      *--------------------------*
010300       0100-EXIT.
010400           EXIT.
010500      *--------------------------*
010600       6100-ELEMENT-NAME.
010700      *--------------------------*
010800      *--- NOMBRE-DE-ELEMENTO = EDU-SEG-ID (SIN BLANCOS) SEGUIDO DEL
010900      *--- ORDINAL A 2 DIGITOS CON CEROS A LA IZQUIERDA - POR EJEMPLO
011000      *--- EDU-SEG-ID = 'BIG' Y EDU-ORDINAL = 1 PRODUCE 'BIG01'.
011100           MOVE SPACES                TO EDU-ELEMENT-NAME.
011200           MOVE 1                     TO WE-PUNTERO-STRING.
011300           STRING EDU-SEG-ID              DELIMITED BY SPACE
011400                  EDU-ORDINAL              DELIMITED BY SIZE
011500                  INTO EDU-ELEMENT-NAME
011600                  WITH POINTER WE-PUNTERO-STRING.
011700      *--------------------------*
011800       6100-EXIT.
011900           EXIT.
012000      *--------------------------*
012100       6200-ENTRY-COUNT.
012200      *--------------------------*
012300      *--- CUENTA LOS RENGLONES REALMENTE POBLADOS (NO BLANCOS) DE LA
012400      *--- TABLA DE SEGMENTOS CRUDOS - UN RENGLON POR CADA OCURRENCIA
012500      *--- DE SEGMENTO DEL CUERPO 810 QUE EDTO001 ACUMULO AL LEER.
012600           MOVE ZEROS                 TO EDU-CONTEO-RESULTADO.
012700           SET  EDC-IX-SEG-CRUDO      TO 1.
012800           PERFORM 6210-CONTAR-UN-RENGLON THRU 6210-EXIT
012900              UNTIL EDC-IX-SEG-CRUDO > EDC-SEG-CUENTA.
013000      *--------------------------*
013100       6200-EXIT.
013200           EXIT.
013300      *-----------------------------*
013400       6210-CONTAR-UN-RENGLON.
013500      *-----------------------------*
013600           IF EDC-SEG-TEXTO-ID (EDC-IX-SEG-CRUDO) NOT = SPACES
013700              ADD  1                  TO EDU-CONTEO-RESULTADO
013800           END-IF.
013900           SET  EDC-IX-SEG-CRUDO UP BY 1.
014000      *-----------------------------*
014100       6210-EXIT.
014200           EXIT.
014300      *--------------------------*
014400       6300-COUNT-BETWEEN.
014500      *--------------------------*
014600      *--- SUMA ENTRY-COUNT SOBRE LAS LLAVES DE EDU-ID-INICIO A
014700      *--- EDU-ID-FIN INCLUSIVE.  EN ESTE SISTEMA SOLO HAY UN JUEGO
014800      *--- ST/SE POR INTERCAMBIO Y EL CUERPO (BIG...CTT) VIAJA APARTE
014900      *--- DE ST/SE EN EDC-SEGMENTOS-CRUDOS (VER EDTO001, 2000-CHECK-
015000      *--- ENVELOPE) - POR ESO EL CASO ST..SE SUMA 2 AL CONTEO DEL
015100      *--- CUERPO, UNO POR CADA UNO DE LOS DOS SEGMENTOS DE SOBRE.
015200           PERFORM 6200-ENTRY-COUNT      THRU 6200-EXIT.
015300           IF EDU-ID-INICIO = 'ST '  AND  EDU-ID-FIN = 'SE '
015400              ADD  2                  TO EDU-CONTEO-RESULTADO
015500           END-IF.
015600      *--------------------------*
015700       6300-EXIT.
015800           EXIT.
015900      *--------------------------*
016000       6400-WRAP-CONTROL-NO.
016100      *--------------------------*
016200      *--- ENVUELVE UN NUMERO DE CONTROL A 9 DIGITOS CON ACARREO:
016300      *--- RESULTADO = ENTERO(V / 10**9) + (V MODULO 10**9).  COMO
016400      *--- EDU-CTLNO-ENTRADA ES DE 10 DIGITOS A LO SUMO, EL DIGITO
016500      *--- DE ACARREO (0-9) Y LOS 9 DIGITOS BASE SE OBTIENEN YA
016600      *--- PARTIDOS POR LA VISTA EDU-CTLNO-ENTRADA-R, SIN DIVIDE.
016700           ADD  EDU-CTLNO-ENT-ACARREO  EDU-CTLNO-ENT-BASE
016800              GIVING EDU-CTLNO-SALIDA.
016900      *--------------------------*
017000       6400-EXIT.
017100           EXIT.
017200      *--------------------------*
017300       6500-ALLOWS-MULTIPLES.
017400      *--------------------------*
017500      *--- PERMITE-MULTIPLES ES VERDADERO CUANDO MAX-USES VIENE
017600      *--- AUSENTE (CERO), -1 (SIN LIMITE) O MAYOR A 1.
017700           IF EDU-MAX-USES = 0  OR  EDU-MAX-USES = -1
017800                                OR  EDU-MAX-USES > 1
017900              SET  EDU-PERMITE-MULTIPLES     TO TRUE
018000           ELSE
018100              MOVE 'N'                       TO EDU-PERMITE-MULTIPLES-SW
018200           END-IF.
018300      *--------------------------*
018400       6500-EXIT.
018500           EXIT.
