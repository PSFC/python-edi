000100************************************************************************
000200***  HISTORIA DE CAMBIOS - EDTO001 - CONTROLADOR DEL LOTE EDI 810  ***
000300************************************************************************
000400***   * FO9021 14/03/16 RVLL PRIMERA VERSION - REEMPLAZA AL PROGRAMA **
000500***   *                      ANTERIOR DE CONTROL DEL LOTE 810        **
000600***   * FO9021 02/09/17 RVLL AGREGADO MODO GENERATE (EDC-MODO-GENERA)**
000700***   * TK38710 08/05/18 RVLL SEPARA UNIDAD 2 (INTEGRIDAD DE SOBRE)  **
000800***   *                      EN PARRAFO PROPIO, ANTES IBA EN LINEA   **
000900***   * TK39944 27/02/19 RVLL IT1 PASA A TABLA OCCURS (ANTES 40 FIJO)**
001000***   * TK40281 19/11/19 MSCH AGREGADO INDICADOR DE LOTE TRUNCADO    **
001100***   * TK40281 19/11/19 MSCH CUIDADO: VER NOTA Y2K ABAJO            **
001200***   * Y2K001  03/11/98 JRAM REVISION FECHAS SIGLO - CAMPOS DE 4    **
001300***   *                      POSICIONES EN GS04/ISA09 NO SE TOCAN,   **
001400***   *                      EL SIGLO LO TRAE EL EMISOR EN ISA09     **
001500***   * TK41102 14/02/20 RVLL CIERRE DE ARCHIVOS EN ABEND (9000)     **
001600***   * TK41560 30/07/20 MSCH CORRIGE WRAP DE CONTROL NUMBER EN SE01 **
001700***   * TK42200 11/01/21 RVLL LLAMADA A EDTO003 SOLO SI HUBO ERRORES **
001800***   *                      EN MODO VALIDATE (AHORRA UNA PASADA)    **
001900***   * TK43010 05/09/22 MSCH REVISION POR AUDITORIA INTERNA - SIN   **
002000***   *                      CAMBIOS DE CODIGO, SOLO COMENTARIOS     **
002100************************************************************************
002200*IDAPL*EDT
002300*OBJET*****************************************************************
002400*OBJET*** TRADUCTOR EDI 810 - CONTROLADOR DE LOTE (BATCH DRIVER)    **
002500*OBJET*** LEE EDIIN, ARMA EL SOBRE (UNIDAD 1), VERIFICA INTEGRIDAD  **
002600*OBJET*** (UNIDAD 2) Y DESPACHA CADA JUEGO ST/SE A LAS RUTINAS DE   **
002700*OBJET*** PARSE/VALIDATE/GENERATE SEGUN EL MODO DEL PARM DE JCL.    **
002800*OBJET*****************************************************************
002900      *=======================*
003000       IDENTIFICATION DIVISION.
003100      *=======================*
003200       PROGRAM-ID.   EDTO001.
003300       AUTHOR.       R VILLALOBOS LARA.
003400       INSTALLATION. BUS DE SERVICIO EMPRESARIAL - EDI.
003500       DATE-WRITTEN. 03/14/86.
003600       DATE-COMPILED.
003700       SECURITY.     CONFIDENCIAL - USO INTERNO UNICAMENTE.
003800      *====================*
003900       ENVIRONMENT DIVISION.
004000      *====================*
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.  IBM-370.
004300       OBJECT-COMPUTER.  IBM-370.
004400       SPECIAL-NAMES.
004500           C01                   IS TOP-OF-FORM
004600           CLASS W-NUMERICO  IS  '0' THRU '9'
004700           UPSI-0                IS EDC-SWITCH-REPROCESO
004800               ON STATUS  IS EDC-REPROCESO-ACTIVO
004900               OFF STATUS IS EDC-REPROCESO-INACTIVO.
005000      *---------------------*
005100       INPUT-OUTPUT SECTION.
005200      *---------------------*
005300       FILE-CONTROL.
005400           SELECT  EDI-IN      ASSIGN TO EDIIN
005500                               ORGANIZATION  IS LINE SEQUENTIAL
005600                               FILE STATUS   IS WE-FS-EDIIN.
005700           SELECT  EDI-OUT     ASSIGN TO EDIOUT
005800                               ORGANIZATION  IS LINE SEQUENTIAL
005900                               FILE STATUS   IS WE-FS-EDIOUT.
006000           SELECT  PARSE-OUT   ASSIGN TO PARSEOUT
006100                               ORGANIZATION  IS LINE SEQUENTIAL
006200                               FILE STATUS   IS WE-FS-PARSEOUT.
006300           SELECT  ERR-OUT     ASSIGN TO ERRFILE
006400                               ORGANIZATION  IS LINE SEQUENTIAL
006500                               FILE STATUS   IS WE-FS-ERRFILE.
006600      *=============*
006700       DATA DIVISION.
006800      *=============*
006900      *------------------*
007000       FILE SECTION.
007100      *------------------*
007200       FD  EDI-IN
007300           LABEL RECORDS ARE STANDARD
007400           RECORDING MODE IS F.
007500       01  EDI-IN-RECORD               PIC X(1920).
007600       FD  EDI-OUT
007700           LABEL RECORDS ARE STANDARD
007800           RECORDING MODE IS F.
007900       01  EDI-OUT-RECORD              PIC X(1920).
008000       FD  PARSE-OUT
008100           LABEL RECORDS ARE STANDARD
008200           RECORDING MODE IS F.
008300       01  PARSE-OUT-RECORD            PIC X(80).
008400       FD  ERR-OUT
008500           LABEL RECORDS ARE STANDARD
008600           RECORDING MODE IS F.
008700       01  ERR-OUT-RECORD              PIC X(120).
008800      *=======================*
008900       WORKING-STORAGE SECTION.
009000      *=======================*
009100*    TK44120 10/08/26 MSCH LOS STATUS DE ARCHIVO Y LA TARJETA DE
009200*    PARAMETROS NO SON PARTE DE UN REGISTRO - BAJAN A NIVEL 77.
009300       77  WE-FS-EDIIN                 PIC X(02)  VALUE '00'.
009400       77  WE-FS-EDIOUT                PIC X(02)  VALUE '00'.
009500       77  WE-FS-PARSEOUT              PIC X(02)  VALUE '00'.
009600       77  WE-FS-ERRFILE               PIC X(02)  VALUE '00'.
009700       77  WE-PARM-CARD                PIC X(08)  VALUE SPACES.
009800       01  WE-ESPECIALES.
009900           02  WE-EOF-EDIIN-SW         PIC X(01)  VALUE 'N'.
010000               88  WE-EOF-EDIIN                   VALUE 'Y'.
010100           02  FILLER                  PIC X(25)  VALUE SPACES.
010200      *--------------- RETORNO DE LAS RUTINAS LLAMADAS -------------*
010300           02  WE-CR-EDTO007           PIC 9(02)  VALUE ZEROS.
010400           02  WE-CM-EDTO007           PIC 9(03)  VALUE ZEROS.
010500           02  WE-CR-EDTO005           PIC 9(02)  VALUE ZEROS.
010600           02  WE-CM-EDTO005           PIC 9(03)  VALUE ZEROS.
010700           02  WE-CR-EDTO002           PIC 9(02)  VALUE ZEROS.
010800           02  WE-CM-EDTO002           PIC 9(03)  VALUE ZEROS.
010900      *--------- RENGLONES CRUDOS DE SOBRE (MODO GENERATE) ---------*
011000           02  WE-RAW-ISA              PIC X(1920) VALUE SPACES.
011100           02  WE-RAW-GS               PIC X(1920) VALUE SPACES.
011200           02  WE-RAW-ST               PIC X(1920) VALUE SPACES.
011300           02  WE-RAW-SE               PIC X(1920) VALUE SPACES.
011400           02  WE-RAW-GE               PIC X(1920) VALUE SPACES.
011500           02  WE-RAW-IEA              PIC X(1920) VALUE SPACES.
011600*    TK44120 10/08/26 MSCH WE-SE-TAG/WE-SE01-LEIDO SE REEMPLAZAN POR
011700*    WE-ENV-TAG (REUTILIZADO PARA DECODIFICAR GS/ST/SE/GE/IEA) - EL
011800*    CONTEO DE SE01 AHORA VIVE EN EDV-SE01-SEG-COUNT (EDIENVR).
011900           02  WE-ENV-TAG              PIC X(03)  VALUE SPACES.
012000           02  FILLER                  PIC X(16)  VALUE SPACES.
012100      *------- TABLA CRUDA DE UN SOLO JUEGO ST/SE (UNIDAD 2) --------*
012200      *--- TK44120 10/08/26 MSCH COPIA COMPACTA (RENUMERADA DE 1 A N)
012300      *--- DEL CUERPO BIG...CTT DE UN JUEGO ST/SE, PARA QUE LAS
012400      *--- RUTINAS DE LAS UNIDADES 3/4/5 VEAN "UN LOTE DE UN JUEGO".
012500       01  WE-PAR-SEGMENTOS-CRUDOS.
012600           02  WE-PAR-SEG-CUENTA       PIC S9(05) COMP-3 VALUE ZEROS.
012700           02  WE-PAR-SEG-ENTRY OCCURS 0 TO 900 TIMES
012800                          DEPENDING ON WE-PAR-SEG-CUENTA
012900                          INDEXED BY WE-IX-PAR-SEG.
013000               03  WE-PAR-SEG-TEXTO    PIC X(120).
013100               03  WE-PAR-SEG-TEXTO-R REDEFINES WE-PAR-SEG-TEXTO.
013200                   04  WE-PAR-SEG-TEXTO-ID  PIC X(03).
013300                   04  FILLER              PIC X(117).
013400      *------------------------------------------------------------*
013500           COPY EDICCOM.
013600           COPY EDIENVR.
013700           COPY EDI810R.
013800           COPY EDIELEM.
013900           COPY EDILOTE.
014000           COPY EDITTBL.
014100           COPY EDIUTIL.
014200      *---------------*
014300       PROCEDURE DIVISION.
014400      *---------------*
014500      *----------------------------*
014600       0000-MAINLINE-EDI810.
014700      *----------------------------*
014800           PERFORM 0100-INICIALIZAR     THRU 0100-EXIT.
014900           PERFORM 0200-PROCESAR-LOTE   THRU 0200-EXIT.
015000           PERFORM 9000-TERMINAR        THRU 9000-EXIT.
015100           STOP RUN.
015200      *----------------------------*
015300       0000-EXIT.
015400           EXIT.
015500      *-----------------*
015600       0100-INICIALIZAR.
015700      *-----------------*
015800           ACCEPT   WE-PARM-CARD        FROM SYSIN.
015900           IF WE-PARM-CARD (1:1) = 'V'
016000              SET EDC-MODO-VALIDA       TO TRUE
016100           ELSE
016200              IF WE-PARM-CARD (1:1) = 'G'
016300                 SET EDC-MODO-GENERA    TO TRUE
016400              ELSE
016500                 SET EDC-MODO-PARSE     TO TRUE
016600              END-IF
016700           END-IF.
016800           OPEN INPUT   EDI-IN.
016900           OPEN OUTPUT  EDI-OUT.
017000           OPEN OUTPUT  PARSE-OUT.
017100           OPEN OUTPUT  ERR-OUT.
017200           IF WE-FS-EDIIN NOT = '00'
017300              DISPLAY 'EDTO001 - NO ABRIO EDIIN  FS=' WE-FS-EDIIN
017400              PERFORM 9000-TERMINAR THRU 9000-EXIT
017500              MOVE 16 TO RETURN-CODE
017600              STOP RUN
017700           END-IF.
017800      *-----------------*
017900       0100-EXIT.
018000           EXIT.
018100      *--------------------*
018200       0200-PROCESAR-LOTE.
018300      *--------------------*
018400           PERFORM 3000-LEER-SIGUIENTE-RENGLON THRU 3000-EXIT.
018500           IF WE-EOF-EDIIN
018600              DISPLAY 'EDTO001 - ARCHIVO EDIIN VACIO'
018700              GO TO 0200-EXIT
018800           END-IF.
018900           PERFORM 1000-PARSE-ISA-HEADER THRU 1000-EXIT.
019000           IF NOT EDC-RESP-OK
019100              GO TO 0200-EXIT
019200           END-IF.
019300           PERFORM 0250-LEER-Y-VERIFICAR THRU 0250-EXIT
019400              UNTIL WE-EOF-EDIIN.
019500           PERFORM 8500-DESPACHAR-JUEGOS-STSE THRU 8500-EXIT.
019600      *--------------------*
019700       0200-EXIT.
019800           EXIT.
019900      *--------------------------*
020000       0250-LEER-Y-VERIFICAR.
020100      *--------------------------*
020200           PERFORM 3000-LEER-SIGUIENTE-RENGLON THRU 3000-EXIT.
020300           IF NOT WE-EOF-EDIIN
020400              PERFORM 2000-CHECK-ENVELOPE THRU 2000-EXIT
020500           END-IF.
020600      *--------------------------*
020700       0250-EXIT.
020800           EXIT.
020900      *-----------------------------*
021000       1000-PARSE-ISA-HEADER.
021100      *-----------------------------*
021200      *--- UNIDAD 1 - EL ISA VIENE EN EL PRIMER RENGLON DE EDIIN.
021300      *--- LOS DELIMITADORES SE DESCUBREN POR POSICION FIJA: EL
021400      *--- DELIMITADOR DE ELEMENTO ES LA POSICION 4, EL DE
021500      *--- COMPONENTE LA 105, EL DE SEGMENTO LA 107 (O SIGUIENTE
021600      *--- NO-BLANCO), SEGUN EL ESTANDAR X12.
021700           MOVE SPACES               TO EDV-ISA-RECORD.
021800           IF EDI-IN-RECORD (1:3) NOT = 'ISA'
021900              MOVE 16                TO EDC-CODIGO-RESPUESTA
022000              MOVE 101               TO EDC-CODIGO-MENSAJE
022100              MOVE 'PRIMER REGISTRO DEL LOTE NO ES ISA'
022200                                     TO EDC-DESCR-MENSAJE
022300              PERFORM 7000-ESCRIBIR-ERROR THRU 7000-EXIT
022400              GO TO 1000-EXIT
022500           END-IF.
022600           MOVE EDI-IN-RECORD (4:1)  TO EDC-DELIM-ELEMENTO.
022700           MOVE EDI-IN-RECORD (5:2)  TO EDV-ISA01-AUTH-QUAL.
022800           MOVE EDI-IN-RECORD (8:10) TO EDV-ISA02-AUTH-INFO.
022900           MOVE EDI-IN-RECORD (19:2) TO EDV-ISA03-SEC-QUAL.
023000           MOVE EDI-IN-RECORD (22:10) TO EDV-ISA04-SEC-INFO.
023100           MOVE EDI-IN-RECORD (33:2) TO EDV-ISA05-SNDR-QUAL.
023200           MOVE EDI-IN-RECORD (36:15) TO EDV-ISA06-SNDR-ID.
023300           MOVE EDI-IN-RECORD (52:2) TO EDV-ISA07-RCVR-QUAL.
023400           MOVE EDI-IN-RECORD (55:15) TO EDV-ISA08-RCVR-ID.
023500           MOVE EDI-IN-RECORD (71:6) TO EDV-ISA09-INT-DATE.
023600           MOVE EDI-IN-RECORD (78:4) TO EDV-ISA10-INT-TIME.
023700           MOVE EDI-IN-RECORD (82:1) TO EDV-ISA11-REP-SEP.
023800           MOVE EDI-IN-RECORD (83:5) TO EDV-ISA12-VERSION.
023900           MOVE EDI-IN-RECORD (88:9) TO EDV-ISA13-CONTROL-NO.
024000           MOVE EDI-IN-RECORD (97:1) TO EDV-ISA14-ACK-REQ.
024100           MOVE EDI-IN-RECORD (98:1) TO EDV-ISA15-TEST-IND.
024200           MOVE EDI-IN-RECORD (105:1) TO EDC-DELIM-COMPONENTE.
024300           MOVE EDI-IN-RECORD (106:2) TO EDC-DELIM-SEGMENTO.
024400           MOVE EDV-ISA12-VERSION    TO EDC-VERSION-ISA.
024500           SET  EDV-VISTO-ISA        TO TRUE.
024600           MOVE 00                  TO EDC-CODIGO-RESPUESTA.
024700           MOVE EDI-IN-RECORD        TO EDI-OUT-RECORD.
024800           MOVE EDI-IN-RECORD        TO WE-RAW-ISA.
024900      *-----------------------------*
025000       1000-EXIT.
025100           EXIT.
025200      *---------------------------*
025300       2000-CHECK-ENVELOPE.
025400      *---------------------------*
025500      *--- UNIDAD 2 - VA MARCANDO EL MAPA DE PRESENCIA Y CONTANDO
025600      *--- LOS SEGMENTOS DE SOBRE A MEDIDA QUE APARECEN EN EDIIN.
025700      *--- TK44120 10/08/26 MSCH CADA TAG DE SOBRE AHORA TIENE SU
025800      *--- PROPIO PARRAFO (2100-2500) - VALIDAN EMPAREJAMIENTO Y
025900      *--- TOTALES DE CONTROL AL VUELO, NO HASTA EL FINAL DEL LOTE.
026000           EVALUATE EDI-IN-RECORD (1:2)
026100              WHEN 'GS'
026200                 PERFORM 2100-CHECK-GS  THRU 2100-EXIT
026300              WHEN 'ST'
026400                 PERFORM 2200-CHECK-ST  THRU 2200-EXIT
026500              WHEN 'SE'
026600                 PERFORM 2300-CHECK-SE  THRU 2300-EXIT
026700              WHEN 'GE'
026800                 PERFORM 2400-CHECK-GE  THRU 2400-EXIT
026900              WHEN 'IEA'
027000                 SET EDV-VISTO-IEA          TO TRUE
027100                 MOVE EDI-IN-RECORD      TO WE-RAW-IEA
027200                 PERFORM 2500-CHECK-IEA THRU 2500-EXIT
027300              WHEN OTHER
027400                 ADD 1 TO EDC-SEG-CUENTA
027500                 SET  EDC-IX-SEG-CRUDO TO EDC-SEG-CUENTA
027600                 MOVE EDI-IN-RECORD (1:120)
027700                                   TO EDC-SEG-TEXTO (EDC-IX-SEG-CRUDO)
027800                 ADD 1 TO EDC-CNT-SEGMENTOS-LEIDOS
027900           END-EVALUATE.
028000      *---------------------------*
028100       2000-EXIT.
028200           EXIT.
028300      *---------------------------*
028400       2100-CHECK-GS.
028500      *---------------------------*
028600      *--- TK44120 10/08/26 MSCH UN GS ANIDADO (SIN GE DE CIERRE DEL
028700      *--- ANTERIOR) O UN SEGUNDO GRUPO FUNCIONAL EN EL MISMO LOTE
028800      *--- ES FATAL - ESTE TRADUCTOR SOLO ARMA UN GS/GE POR ISA.
028900           IF EDV-GS-ABIERTO
029000              MOVE 16              TO EDC-CODIGO-RESPUESTA
029100              MOVE 113              TO EDC-CODIGO-MENSAJE
029200              MOVE 'GS SIN GE DE CIERRE - GRUPO ANIDADO NO SOPORTADO'
029300                                   TO EDC-DESCR-MENSAJE
029400              PERFORM 7000-ESCRIBIR-ERROR THRU 7000-EXIT
029500           ELSE
029600              IF EDC-CNT-GRUPOS NOT = ZEROS
029700                 MOVE 16           TO EDC-CODIGO-RESPUESTA
029800                 MOVE 121           TO EDC-CODIGO-MENSAJE
029900                 MOVE 'SOLO SE SOPORTA UN GRUPO GS POR LOTE'
030000                                   TO EDC-DESCR-MENSAJE
030100                 PERFORM 7000-ESCRIBIR-ERROR THRU 7000-EXIT
030200              END-IF
030300           END-IF.
030400           SET EDV-VISTO-GS        TO TRUE.
030500           SET EDV-GS-ABIERTO      TO TRUE.
030600           MOVE EDI-IN-RECORD      TO WE-RAW-GS.
030700           ADD 1 TO EDC-CNT-GRUPOS.
030800           MOVE ZEROS              TO EDV-PARES-EN-GRUPO.
030900           UNSTRING WE-RAW-GS   DELIMITED BY EDC-DELIM-ELEMENTO
031000               INTO WE-ENV-TAG          EDV-GS01-FUNC-CODE
031100                    EDV-GS02-SENDER     EDV-GS03-RECEIVER
031200                    EDV-GS04-DATE       EDV-GS05-TIME
031300                    EDV-GS06-GRP-CTL-NO EDV-GS07-AGENCY
031400                    EDV-GS08-VERSION
031500           END-UNSTRING.
031600      *---------------------------*
031700       2100-EXIT.
031800           EXIT.
031900      *---------------------------*
032000       2200-CHECK-ST.
032100      *---------------------------*
032200           MOVE EDI-IN-RECORD (4:3)   TO EDC-ST01-TIPO-TRAMA.
032300           SET EDV-VISTO-ST           TO TRUE.
032400           MOVE EDI-IN-RECORD      TO WE-RAW-ST.
032500           IF NOT EDC-TRAMA-810-SOPORTADA
032600              MOVE 04                 TO EDC-CODIGO-RESPUESTA
032700              MOVE 110                TO EDC-CODIGO-MENSAJE
032800              MOVE 'TIPO DE TRANSACCION NO SOPORTADO, SOLO 810'
032900                                      TO EDC-DESCR-MENSAJE
033000              PERFORM 7000-ESCRIBIR-ERROR THRU 7000-EXIT
033100           END-IF.
033200           UNSTRING WE-RAW-ST   DELIMITED BY EDC-DELIM-ELEMENTO
033300               INTO WE-ENV-TAG  EDV-ST01-TS-ID  EDV-ST02-TS-CTL-NO
033400           END-UNSTRING.
033500           MOVE EDV-ST02-TS-CTL-NO TO EDC-ST02-CONTROL.
033600      *--- TK44120 10/08/26 MSCH ABRE UN NUEVO JUEGO EN LA TABLA DE
033700      *--- PARES - GUARDA EL LIMITE INFERIOR DEL CUERPO DE ESTE ST.
033800           IF EDC-CNT-PARES-ST-SE >= 200
033900              MOVE 16              TO EDC-CODIGO-RESPUESTA
034000              MOVE 118              TO EDC-CODIGO-MENSAJE
034100              MOVE 'EXCEDE EL MAXIMO DE 200 JUEGOS ST/SE POR LOTE'
034200                                   TO EDC-DESCR-MENSAJE
034300              PERFORM 7000-ESCRIBIR-ERROR THRU 7000-EXIT
034400           ELSE
034500              ADD 1 TO EDC-CNT-PARES-ST-SE
034600              ADD 1 TO EDV-PARES-EN-GRUPO
034700              SET  EDV-IX-PAR TO EDC-CNT-PARES-ST-SE
034800              MOVE EDC-SEG-CUENTA TO EDV-PAR-INDICE-ST (EDV-IX-PAR)
034900              ADD  1              TO EDV-PAR-INDICE-ST (EDV-IX-PAR)
035000              MOVE WE-RAW-ST      TO EDV-PAR-RAW-ST    (EDV-IX-PAR)
035100           END-IF.
035200      *---------------------------*
035300       2200-EXIT.
035400           EXIT.
035500      *---------------------------*
035600       2300-CHECK-SE.
035700      *---------------------------*
035800           SET EDV-VISTO-SE           TO TRUE.
035900           MOVE EDI-IN-RECORD      TO WE-RAW-SE.
036000      *--- TK44120 10/08/26 MSCH CIERRA EL JUEGO ABIERTO EN 2200 -
036100      *--- GUARDA EL LIMITE SUPERIOR DEL CUERPO DE ESTE SE.
036200           SET  EDV-IX-PAR TO EDC-CNT-PARES-ST-SE.
036300           MOVE EDC-SEG-CUENTA TO EDV-PAR-INDICE-SE (EDV-IX-PAR).
036400           MOVE WE-RAW-SE      TO EDV-PAR-RAW-SE    (EDV-IX-PAR).
036500           UNSTRING WE-RAW-SE   DELIMITED BY EDC-DELIM-ELEMENTO
036600               INTO WE-ENV-TAG  EDV-SE01-SEG-COUNT  EDV-SE02-TS-CTL-NO
036700           END-UNSTRING.
036800           PERFORM 8550-VALIDAR-SE01 THRU 8550-EXIT.
036900      *---------------------------*
037000       2300-EXIT.
037100           EXIT.
037200      *---------------------------*
037300       2400-CHECK-GE.
037400      *---------------------------*
037500      *--- TK44120 10/08/26 MSCH UN GE SIN GS ABIERTO ES SOBRE
037600      *--- DESINTEGRADO (FATAL).  SI EL GS ESTA ABIERTO SE VALIDAN
037700      *--- GE01 (JUEGOS DEL GRUPO) Y GE02=GS06 (UNIDAD 2/6).
037800           IF NOT EDV-GS-ABIERTO
037900              MOVE 16              TO EDC-CODIGO-RESPUESTA
038000              MOVE 116              TO EDC-CODIGO-MENSAJE
038100              MOVE 'GE SIN GS CORRESPONDIENTE'
038200                                   TO EDC-DESCR-MENSAJE
038300              PERFORM 7000-ESCRIBIR-ERROR THRU 7000-EXIT
038400           ELSE
038500              MOVE EDI-IN-RECORD   TO WE-RAW-GE
038600              SET EDV-GS-ABIERTO   TO FALSE
038700              UNSTRING WE-RAW-GE DELIMITED BY EDC-DELIM-ELEMENTO
038800                  INTO WE-ENV-TAG  EDV-GE01-SET-COUNT
038900                       EDV-GE02-GRP-CTL-NO
039000              END-UNSTRING
039100              IF EDV-GE01-SET-COUNT NOT = EDV-PARES-EN-GRUPO
039200                 MOVE 04           TO EDC-CODIGO-RESPUESTA
039300                 MOVE 117           TO EDC-CODIGO-MENSAJE
039400                 MOVE 'GE01 NO COINCIDE CON JUEGOS ST/SE DEL GRUPO'
039500                                   TO EDC-DESCR-MENSAJE
039600                 PERFORM 7000-ESCRIBIR-ERROR THRU 7000-EXIT
039700              END-IF
039800              IF EDV-GE02-GRP-CTL-NO NOT = EDV-GS06-GRP-CTL-NO
039900                 MOVE 04           TO EDC-CODIGO-RESPUESTA
040000                 MOVE 119           TO EDC-CODIGO-MENSAJE
040100                 MOVE 'GE02 NO COINCIDE CON GS06 DEL MISMO GRUPO'
040200                                   TO EDC-DESCR-MENSAJE
040300                 PERFORM 7000-ESCRIBIR-ERROR THRU 7000-EXIT
040400              END-IF
040500           END-IF.
040600      *---------------------------*
040700       2400-EXIT.
040800           EXIT.
040900      *---------------------------*
041000       2500-CHECK-IEA.
041100      *---------------------------*
041200      *--- TK44120 10/08/26 MSCH IEA02 DEBE COINCIDIR CON ISA13 DE
041300      *--- IDA Y VUELTA DEL MISMO LOTE (UNIDAD 2/6).
041400           UNSTRING WE-RAW-IEA  DELIMITED BY EDC-DELIM-ELEMENTO
041500               INTO WE-ENV-TAG  EDV-IEA01-GRP-COUNT  EDV-IEA02-CTL-NO
041600           END-UNSTRING.
041700           IF EDV-IEA02-CTL-NO NOT = EDV-ISA13-CONTROL-NO
041800              MOVE 04              TO EDC-CODIGO-RESPUESTA
041900              MOVE 120              TO EDC-CODIGO-MENSAJE
042000              MOVE 'IEA02 NO COINCIDE CON ISA13 DEL MISMO LOTE'
042100                                   TO EDC-DESCR-MENSAJE
042200              PERFORM 7000-ESCRIBIR-ERROR THRU 7000-EXIT
042300           END-IF.
042400      *---------------------------*
042500       2500-EXIT.
042600           EXIT.
042700      *-------------------------------*
042800       2350-ARMAR-TABLA-PAR.
042900      *-------------------------------*
043000      *--- TK44120 10/08/26 MSCH COMPACTA EN WE-PAR-SEGMENTOS-CRUDOS
043100      *--- LOS RENGLONES DEL CUERPO BIG...CTT DEL JUEGO QUE APUNTA
043200      *--- EDV-IX-PAR, RENUMERADOS DE 1 A N, PARA QUE LAS RUTINAS DE
043300      *--- LAS UNIDADES 3/4/5 LO VEAN COMO UN LOTE DE UN SOLO JUEGO.
043400           MOVE ZEROS              TO WE-PAR-SEG-CUENTA.
043500           IF EDV-PAR-INDICE-SE (EDV-IX-PAR) >=
043600                                    EDV-PAR-INDICE-ST (EDV-IX-PAR)
043700              SET EDC-IX-SEG-CRUDO TO EDV-PAR-INDICE-ST (EDV-IX-PAR)
043800              PERFORM 2360-COPIAR-UN-RENGLON-PAR THRU 2360-EXIT
043900                 UNTIL EDC-IX-SEG-CRUDO >
044000                                    EDV-PAR-INDICE-SE (EDV-IX-PAR)
044100           END-IF.
044200      *-------------------------------*
044300       2350-EXIT.
044400           EXIT.
044500      *-------------------------------*
044600       2360-COPIAR-UN-RENGLON-PAR.
044700      *-------------------------------*
044800           ADD 1 TO WE-PAR-SEG-CUENTA.
044900           SET  WE-IX-PAR-SEG TO WE-PAR-SEG-CUENTA.
045000           MOVE EDC-SEG-TEXTO (EDC-IX-SEG-CRUDO)
045100                               TO WE-PAR-SEG-TEXTO (WE-IX-PAR-SEG).
045200           SET  EDC-IX-SEG-CRUDO UP BY 1.
045300      *-------------------------------*
045400       2360-EXIT.
045500           EXIT.
045600      *--------------------------------*
045700       3000-LEER-SIGUIENTE-RENGLON.
045800      *--------------------------------*
045900           READ EDI-IN
046000               AT END
046100                   SET WE-EOF-EDIIN TO TRUE
046200           END-READ.
046300      *--------------------------------*
046400       3000-EXIT.
046500           EXIT.
046600      *------------------------------*
046700       7000-ESCRIBIR-ERROR.
046800      *------------------------------*
046900           MOVE SPACES                TO EDE-ERROR-RECORD.
047000           SET  EDE-ERR-DE-SEGMENTO   TO TRUE.
047100           MOVE EDC-ST01-TIPO-TRAMA   TO EDE-ERR-SEGMENTO.
047200           MOVE EDC-DESCR-MENSAJE     TO EDE-ERR-TEXTO.
047300           WRITE ERR-OUT-RECORD       FROM EDE-ERROR-RECORD.
047400           ADD  1                     TO EDC-CNT-ERRORES.
047500      *------------------------------*
047600       7000-EXIT.
047700           EXIT.
047800      *-------------------------------------*
047900       8500-DESPACHAR-JUEGOS-STSE.
048000      *-------------------------------------*
048100      *--- SI EL MAPA DE PRESENCIA NO TRAE ST/SE/IEA EL SOBRE ESTA
048200      *--- INCOMPLETO Y EL LOTE SE RECHAZA COMPLETO (FATAL).
048300           IF NOT EDV-VISTO-ST OR NOT EDV-VISTO-SE
048400                                OR NOT EDV-VISTO-IEA
048500              MOVE 16                 TO EDC-CODIGO-RESPUESTA
048600              MOVE 111                TO EDC-CODIGO-MENSAJE
048700              MOVE 'SOBRE INCOMPLETO - FALTA ST, SE O IEA'
048800                                      TO EDC-DESCR-MENSAJE
048900              PERFORM 7000-ESCRIBIR-ERROR THRU 7000-EXIT
049000              GO TO 8500-EXIT
049100           END-IF.
049200      *--- TK44120 10/08/26 MSCH UN GS QUE NUNCA CERRO CON GE TAMBIEN
049300      *--- DEJA EL SOBRE INCOMPLETO AL TERMINAR DE LEER EL LOTE.
049400           IF EDV-GS-ABIERTO
049500              MOVE 16                 TO EDC-CODIGO-RESPUESTA
049600              MOVE 113                TO EDC-CODIGO-MENSAJE
049700              MOVE 'GS SIN GE DE CIERRE AL TERMINAR EL LOTE'
049800                                      TO EDC-DESCR-MENSAJE
049900              PERFORM 7000-ESCRIBIR-ERROR THRU 7000-EXIT
050000              GO TO 8500-EXIT
050100           END-IF.
050200      *--- TK44120 10/08/26 MSCH SE DESPACHA UN JUEGO ST/SE A LA VEZ -
050300      *--- EL SOBRE EXTERNO (ISA/GS...GE/IEA) SE ESCRIBE UNA SOLA VEZ
050400      *--- EN MODO GENERATE, ANTES Y DESPUES DEL CICLO DE JUEGOS.
050500           IF EDC-MODO-GENERA
050600              PERFORM 8800-GRABAR-GENERADO THRU 8800-EXIT
050700           END-IF.
050800           SET  EDV-IX-PAR            TO 1.
050900           PERFORM 8520-DESPACHAR-UN-PAR THRU 8520-EXIT
051000              UNTIL EDV-IX-PAR > EDC-CNT-PARES-ST-SE.
051100           IF EDC-MODO-GENERA
051200              PERFORM 8830-GRABAR-CIERRE-GENERADO THRU 8830-EXIT
051300           END-IF.
051400           IF EDC-MODO-VALIDA
051500              PERFORM 9500-LLAMAR-REPORTE THRU 9500-EXIT
051600           END-IF.
051700      *-------------------------------------*
051800       8500-EXIT.
051900           EXIT.
052000      *-------------------------------------*
052100       8520-DESPACHAR-UN-PAR.
052200      *-------------------------------------*
052300      *--- UNIDADES 3/4/5 - DESPACHA EL JUEGO ST/SE QUE APUNTA
052400      *--- EDV-IX-PAR CON SU PROPIO CUERPO (WE-PAR-SEGMENTOS-CRUDOS),
052500      *--- NO EL LOTE COMPLETO, SEGUN EL MODO DEL PARM DE JCL.
052600           PERFORM 2350-ARMAR-TABLA-PAR THRU 2350-EXIT.
052700           EVALUATE TRUE
052800              WHEN EDC-MODO-PARSE
052900                 CALL 'EDTO007' USING EDC-AREA-COMUN
053000                                      WE-PAR-SEGMENTOS-CRUDOS
053100                                      EDV-ISA-RECORD
053200                                      ED8-BIG-RECORD
053300                                      ED8-N1-TABLA
053400                                      ED8-IT1-TABLA
053500                                      ED8-TDS-RECORD
053600                                      ED8-CTT-RECORD
053700                                      EDE-PARSEOUT-LOTE
053800                 MOVE EDC-CODIGO-RESPUESTA TO WE-CR-EDTO007
053900                 MOVE EDC-CODIGO-MENSAJE   TO WE-CM-EDTO007
054000                 PERFORM 8600-GRABAR-PARSEOUT THRU 8600-EXIT
054100              WHEN EDC-MODO-VALIDA
054200                 CALL 'EDTO005' USING EDC-AREA-COMUN
054300                                      WE-PAR-SEGMENTOS-CRUDOS
054400                                      ED8-BIG-RECORD
054500                                      ED8-N1-TABLA
054600                                      ED8-IT1-TABLA
054700                                      ED8-TDS-RECORD
054800                                      EDE-ERRFILE-LOTE
054900                 MOVE EDC-CODIGO-RESPUESTA TO WE-CR-EDTO005
055000                 MOVE EDC-CODIGO-MENSAJE   TO WE-CM-EDTO005
055100                 PERFORM 8700-GRABAR-ERRFILE THRU 8700-EXIT
055200              WHEN EDC-MODO-GENERA
055300                 CALL 'EDTO002' USING EDC-AREA-COMUN
055400                                      EDV-ISA-RECORD
055500                                      ED8-BIG-RECORD
055600                                      ED8-N1-TABLA
055700                                      ED8-IT1-TABLA
055800                                      ED8-TDS-RECORD
055900                                      ED8-CTT-RECORD
056000                                      EDG-GENERADO-LOTE
056100                 MOVE EDC-CODIGO-RESPUESTA TO WE-CR-EDTO002
056200                 MOVE EDC-CODIGO-MENSAJE   TO WE-CM-EDTO002
056300                 PERFORM 8820-GRABAR-UN-PAR-GENERADO THRU 8820-EXIT
056400           END-EVALUATE.
056500           SET  EDV-IX-PAR UP BY 1.
056600      *-------------------------------------*
056700       8520-EXIT.
056800           EXIT.
056900      *-------------------------------------*
057000       8550-VALIDAR-SE01.
057100      *-------------------------------------*
057200      *--- TK41560 30/07/20 MSCH CORRIGE WRAP DE CONTROL NUMBER EN SE01
057300      *--- SE01 DEBE TRAER EL CONTEO REAL DE SEGMENTOS DE ST A SE
057400      *--- INCLUSIVE (UNIDAD 6), SOLO DEL JUEGO EN CURSO (EDV-IX-PAR) -
057500      *--- SI NO COINCIDE SE REGISTRA WARNING.
057600      *--- TK44120 10/08/26 MSCH SE AGREGA VALIDACION SE02=ST02.
057700           PERFORM 2350-ARMAR-TABLA-PAR THRU 2350-EXIT.
057800           MOVE 'ST '                 TO EDU-ID-INICIO.
057900           MOVE 'SE '                 TO EDU-ID-FIN.
058000           SET  EDU-FN-CUENTA-ENTRE   TO TRUE.
058100           CALL 'EDTO006'          USING EDU-AREA-UTILERIAS
058200                                         WE-PAR-SEGMENTOS-CRUDOS.
058300           IF EDV-SE01-SEG-COUNT NOT = EDU-CONTEO-RESULTADO
058400              MOVE 04              TO EDC-CODIGO-RESPUESTA
058500              MOVE 112              TO EDC-CODIGO-MENSAJE
058600              MOVE 'SE01 NO COINCIDE CON EL CONTEO REAL ST-SE'
058700                                   TO EDC-DESCR-MENSAJE
058800              PERFORM 7000-ESCRIBIR-ERROR THRU 7000-EXIT
058900           END-IF.
059000           IF EDV-SE02-TS-CTL-NO NOT = EDC-ST02-CONTROL
059100              MOVE 04              TO EDC-CODIGO-RESPUESTA
059200              MOVE 115              TO EDC-CODIGO-MENSAJE
059300              MOVE 'SE02 NO COINCIDE CON ST02 DEL MISMO JUEGO'
059400                                   TO EDC-DESCR-MENSAJE
059500              PERFORM 7000-ESCRIBIR-ERROR THRU 7000-EXIT
059600           END-IF.
059700      *-------------------------------------*
059800       8550-EXIT.
059900           EXIT.
060000      *-------------------------------*
060100       8600-GRABAR-PARSEOUT.
060200      *-------------------------------*
060300           SET  EDE-IX-PO   TO 1.
060400           PERFORM 8610-ESCRIBIR-UN-PARSEOUT THRU 8610-EXIT
060500              UNTIL EDE-IX-PO > EDE-PO-CUENTA.
060600      *-------------------------------*
060700       8600-EXIT.
060800           EXIT.
060900      *-------------------------------*
061000       8610-ESCRIBIR-UN-PARSEOUT.
061100      *-------------------------------*
061200           WRITE PARSE-OUT-RECORD FROM EDE-PO-ELEMENTO (EDE-IX-PO).
061300           SET  EDE-IX-PO   UP BY 1.
061400      *-------------------------------*
061500       8610-EXIT.
061600           EXIT.
061700      *-------------------------------*
061800       8700-GRABAR-ERRFILE.
061900      *-------------------------------*
062000           SET  EDE-IX-EF   TO 1.
062100           PERFORM 8710-ESCRIBIR-UN-ERRFILE THRU 8710-EXIT
062200              UNTIL EDE-IX-EF > EDE-EF-CUENTA.
062300      *-------------------------------*
062400       8700-EXIT.
062500           EXIT.
062600      *-------------------------------*
062700       8710-ESCRIBIR-UN-ERRFILE.
062800      *-------------------------------*
062900           WRITE ERR-OUT-RECORD FROM EDE-EF-ERROR (EDE-IX-EF).
063000           SET  EDE-IX-EF   UP BY 1.
063100      *-------------------------------*
063200       8710-EXIT.
063300           EXIT.
063400      *-------------------------------*
063500       8800-GRABAR-GENERADO.
063600      *-------------------------------*
063700      *--- TK44120 10/08/26 MSCH EL SOBRE EXTERNO (ISA/GS) SE ESCRIBE
063800     *--- UNA SOLA VEZ POR LOTE, ANTES DEL CICLO DE JUEGOS ST/SE.
063900     *--- EL SOBRE NO SE REGENERA, SOLO SE REPITE TAL CUAL VINO.
064000          WRITE EDI-OUT-RECORD   FROM WE-RAW-ISA.
064100          WRITE EDI-OUT-RECORD   FROM WE-RAW-GS.
064200      *-------------------------------*
064300       8800-EXIT.
064400           EXIT.
064500      *-------------------------------*
064600       8820-GRABAR-UN-PAR-GENERADO.
064700      *-------------------------------*
064800      *--- TK44120 10/08/26 MSCH ESCRIBE UN JUEGO ST/.../SE COMPLETO -
064900      *--- LO UNICO QUE EDTO002 ARMA DE NUEVO ES EL CUERPO BIG/N1/IT1/
065000      *--- TDS/CTT DE LA TRANSACCION EN CURSO (EDV-IX-PAR).
065100          WRITE EDI-OUT-RECORD FROM EDV-PAR-RAW-ST (EDV-IX-PAR).
065200          SET  EDG-IX-GE   TO 1.
065300          PERFORM 8810-ESCRIBIR-UN-GENERADO THRU 8810-EXIT
065400             UNTIL EDG-IX-GE > EDG-GE-CUENTA.
065500          WRITE EDI-OUT-RECORD FROM EDV-PAR-RAW-SE (EDV-IX-PAR).
065600      *-------------------------------*
065700       8820-EXIT.
065800           EXIT.
065900      *-------------------------------*
066000       8810-ESCRIBIR-UN-GENERADO.
066100      *-------------------------------*
066200           WRITE EDI-OUT-RECORD FROM EDG-GE-TEXTO (EDG-IX-GE).
066300           SET  EDG-IX-GE   UP BY 1.
066400      *-------------------------------*
066500       8810-EXIT.
066600           EXIT.
066700      *-------------------------------*
066800       8830-GRABAR-CIERRE-GENERADO.
066900      *-------------------------------*
067000      *--- TK44120 10/08/26 MSCH EL SOBRE EXTERNO (GE/IEA) SE ESCRIBE
067100     *--- UNA SOLA VEZ POR LOTE, DESPUES DEL CICLO DE JUEGOS ST/SE.
067200          WRITE EDI-OUT-RECORD   FROM WE-RAW-GE.
067300          WRITE EDI-OUT-RECORD   FROM WE-RAW-IEA.
067400      *-------------------------------*
067500       8830-EXIT.
067600           EXIT.
067700      *----------------------*
067800       9500-LLAMAR-REPORTE.
067900      *----------------------*
068000           IF EDC-CNT-ERRORES > ZEROS
068100              CALL 'EDTO003' USING EDC-AREA-COMUN EDE-ERRFILE-LOTE
068200           END-IF.
068300      *----------------------*
068400       9500-EXIT.
068500           EXIT.
068600      *----------------*
068700       9000-TERMINAR.
068800      *----------------*
068900           IF WE-FS-EDIIN = '00'
069000              CLOSE EDI-IN
069100           END-IF.
069200           CLOSE EDI-OUT.
069300           CLOSE PARSE-OUT.
069400           CLOSE ERR-OUT.
069500           DISPLAY 'EDTO001 - SEGMENTOS LEIDOS  = ' EDC-CNT-SEGMENTOS-LEIDOS.
069600           DISPLAY 'EDTO001 - ERRORES ENCONTRADOS= ' EDC-CNT-ERRORES.
069700      *----------------*
069800       9000-EXIT.
069900           EXIT.
