000100************************************************************************
000200***   * TK42200 14/06/21 MSCH PRIMERA VERSION - AREA DE PARAMETROS    **
000300***   *                      PARA LA RUTINA DE UTILERIAS EDTO006      **
000400************************************************************************
000500*IDAPL*EDT
000600*OBJET*****************************************************************
000700*OBJET*** AREA DE PARAMETROS DE LA UNIDAD 6 (UTILERIAS) - VIAJA POR  **
000800*OBJET*** LINKAGE ENTRE EL LLAMADOR Y EDTO006.  EL LLAMADOR CARGA    **
000900*OBJET*** EDU-FUNCION Y LOS CAMPOS DE ENTRADA QUE APLIQUEN ANTES DEL **
001000*OBJET*** CALL; EDTO006 REGRESA EL RESULTADO EN LOS CAMPOS DE SALIDA.**
001100*OBJET*****************************************************************
001200 01  EDU-AREA-UTILERIAS.
001300*--- FUNCION SOLICITADA --------------------------------------------*
001400     02  EDU-FUNCION                 PIC X(02)  VALUE SPACES.
001500         88  EDU-FN-NOMBRE-ELEM                 VALUE 'EN'.
001600         88  EDU-FN-CUENTA-ENTRADAS              VALUE 'CE'.
001700         88  EDU-FN-CUENTA-ENTRE                 VALUE 'CB'.
001800         88  EDU-FN-ENVOLVER-CTLNO                VALUE 'CN'.
001900         88  EDU-FN-PERMITE-MULTI                VALUE 'AM'.
002000*--- ENTRADA/SALIDA DE EDU-FN-NOMBRE-ELEM (6100) -------------------*
002100     02  EDU-SEG-ID                  PIC X(03)  VALUE SPACES.
002200     02  EDU-ORDINAL                 PIC 9(02)  VALUE ZEROS.
002300     02  EDU-ELEMENT-NAME            PIC X(05)  VALUE SPACES.
002400*--- ENTRADA DE EDU-FN-CUENTA-ENTRE (6300) -----------------------*
002500     02  EDU-ID-INICIO               PIC X(03)  VALUE SPACES.
002600     02  EDU-ID-FIN                  PIC X(03)  VALUE SPACES.
002700*--- SALIDA DE EDU-FN-CUENTA-ENTRADAS (6200) Y EDU-FN-CUENTA-ENTRE -*
002800     02  EDU-CONTEO-RESULTADO        PIC S9(05) COMP-3 VALUE ZEROS.
002900*--- ENTRADA/SALIDA DE EDU-FN-ENVOLVER-CTLNO (6400) ----------------*
003000     02  EDU-CTLNO-ENTRADA           PIC 9(10)  VALUE ZEROS.
003050     02  EDU-CTLNO-ENTRADA-R REDEFINES EDU-CTLNO-ENTRADA.
003060         03  EDU-CTLNO-ENT-ACARREO   PIC 9(01).
003070         03  EDU-CTLNO-ENT-BASE      PIC 9(09).
003100     02  EDU-CTLNO-SALIDA            PIC 9(09)  VALUE ZEROS.
003200*--- ENTRADA/SALIDA DE EDU-FN-PERMITE-MULTI (6500) -----------------*
003300     02  EDU-MAX-USES                PIC S9(05) VALUE ZEROS.
003400     02  EDU-PERMITE-MULTIPLES-SW    PIC X(01)  VALUE 'N'.
003500         88  EDU-PERMITE-MULTIPLES               VALUE 'Y'.
003600     02  FILLER                      PIC X(08)  VALUE SPACES.
