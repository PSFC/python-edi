000100************************************************************************
000200***  HISTORIA DE CAMBIOS - EDTO003 - REPORTE DE RESUMEN DE CORRIDA  ***
000300************************************************************************
000400***   * FO9021 22/08/88 RVLL PRIMERA VERSION - REPORTE DE RESUMEN DE  **
000500***   *                      CORRIDA DEL LOTE (REEMPLAZA LISTADO DEL **
000600***   *                      PROGRAMA ANTERIOR)                      **
000700***   * FO9021 02/09/17 RVLL AGREGADO RENGLON DE TOTAL DE FACTURA     **
000800***   *                      (TDS01) EN LOS TOTALES FINALES           **
000900***   * TK38710 08/05/18 RVLL RUPTURA DE CONTROL POR SEGMENTO EN EL   **
001000***   *                      DETALLE DE ERRORES (ANTES SOLO LISTA)    **
001100***   * Y2K001  03/11/98 JRAM REVISION FECHAS SIGLO - EL ENCABEZADO   **
001200***   *                      DESPLIEGA LA FECHA DEL SISTEMA A 2       **
001300***   *                      POSICIONES DE ANO; ES SOLO DESPLIEGUE,   **
001400***   *                      NO SE USA PARA CALCULOS, NO SE TOCA      **
001500***   * TK40281 19/11/19 MSCH AGREGADO RENGLON DE ITEMS (CTT01) AL    **
001600***   *                      TOTALIZADO FINAL                        **
001700***   * TK42200 11/01/21 RVLL VER EDTO001 9500-LLAMAR-REPORTE - ESTA  **
001800***   *                      RUTINA SOLO SE INVOCA SI HUBO ERRORES    **
001900***   *                      EN MODO VALIDATE (AHORRA UNA PASADA)     **
002000***   * TK43010 05/09/22 MSCH REVISION POR AUDITORIA INTERNA - SIN    **
002100***   *                      CAMBIOS DE CODIGO, SOLO COMENTARIOS      **
002200************************************************************************
002300*IDAPL*EDT
002400*OBJET*****************************************************************
002500*OBJET*** TRADUCTOR EDI 810 - REPORTE DE RESUMEN DE CORRIDA (UNIDAD 4)**
002600*OBJET*** ENCABEZADO, DETALLE DE ERRORES CON RUPTURA DE CONTROL POR   **
002700*OBJET*** SEGMENTO Y RENGLONES DE TOTALES FINALES (INCLUYE EL VALOR   **
002800*OBJET*** DE CIERRE FINAL VALIDO/INVALIDO DEL LOTE).                  **
002900*OBJET*****************************************************************
003000      *=======================*
003100       IDENTIFICATION DIVISION.
003200      *=======================*
003300       PROGRAM-ID.   EDTO003.
003400       AUTHOR.       R VILLALOBOS LARA.
003500       INSTALLATION. BUS DE SERVICIO EMPRESARIAL - EDI.
003600       DATE-WRITTEN. 08/22/88.
003700       DATE-COMPILED.
003800       SECURITY.     CONFIDENCIAL - USO INTERNO UNICAMENTE.
003900      *====================*
004000       ENVIRONMENT DIVISION.
004100      *====================*
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER.  IBM-370.
004400       OBJECT-COMPUTER.  IBM-370.
004500       SPECIAL-NAMES.
004600           C01                   IS TOP-OF-FORM
004700           CLASS W-NUMERICO  IS  '0' THRU '9'
004800           UPSI-0                IS EDC-SWITCH-REPROCESO
004900               ON STATUS  IS EDC-REPROCESO-ACTIVO
005000               OFF STATUS IS EDC-REPROCESO-INACTIVO.
005100      *---------------------*
005200       INPUT-OUTPUT SECTION.
005300      *---------------------*
005400       FILE-CONTROL.
005500           SELECT  REPT-OUT    ASSIGN TO REPTOUT
005600                               ORGANIZATION  IS LINE SEQUENTIAL
005700                               FILE STATUS   IS WE-FS-REPTOUT.
005800      *=============*
005900       DATA DIVISION.
006000      *=============*
006100      *------------------*
006200       FILE SECTION.
006300      *------------------*
006400       FD  REPT-OUT
006500           LABEL RECORDS ARE STANDARD
006600           RECORDING MODE IS F.
006700       01  REPT-OUT-RECORD             PIC X(80).
006800      *=======================*
006900       WORKING-STORAGE SECTION.
007000      *=======================*
007100*    TK44120 10/08/26 MSCH EL STATUS DE ARCHIVO Y EL CONTADOR DE
007200*    RENGLONES DE RUPTURA NO SON PARTE DE NINGUN REGISTRO - BAJAN A
007300*    NIVEL 77, IGUAL QUE EN EDTO001.
007400       77  WE-FS-REPTOUT               PIC X(02)  VALUE SPACES.
007500       77  WE-CNT-SEG                  PIC S9(05) COMP-3 VALUE ZEROS.
007600       01  WE-ESPECIALES.
007700           02  WE-FECHA-SISTEMA        PIC 9(06)  VALUE ZEROS.
007800           02  WE-SEG-ANTERIOR         PIC X(10)  VALUE SPACES.
007900           02  WE-PRIMER-RENGLON-SW    PIC X(01)  VALUE 'S'.
008000               88  WE-ES-PRIMER-RENGLON            VALUE 'S'.
008100           02  FILLER                  PIC X(13)  VALUE SPACES.
008200*--- CAMPOS NUMERICOS EDITADOS PARA LOS RENGLONES DE TOTALES --------*
008300       01  WE-CAMPOS-EDITADOS.
008400           02  WE-ED-CONTADOR          PIC ZZZZZZ9.
008500           02  WE-ED-FACTURA           PIC ZZZZZZZ9.99.
008600           02  WE-ED-ESTADO            PIC X(10)  VALUE SPACES.
008700           02  FILLER                  PIC X(10)  VALUE SPACES.
008800*--- UN SOLO RENGLON DE IMPRESION DE 80 POSICIONES - LAS TRES       *
008900*--- VISTAS DE ABAJO (ENCABEZADO/DETALLE/RUPTURA) LO REDEFINEN      *
009000*--- SEGUN LA PARTE DEL REPORTE QUE SE ESTE ARMANDO.                *
009100       01  WE-LINEA-IMPRESION          PIC X(80)  VALUE SPACES.
009200       01  WE-LIN-ENCABEZADO REDEFINES WE-LINEA-IMPRESION.
009300           02  WE-ENC-PROGRAMA         PIC X(20).
009400           02  FILLER                  PIC X(05).
009500           02  WE-ENC-FECHA            PIC X(08).
009600           02  FILLER                  PIC X(05).
009700           02  WE-ENC-TRAMA            PIC X(10).
009800           02  FILLER                  PIC X(32).
009900       01  WE-LIN-DETALLE REDEFINES WE-LINEA-IMPRESION.
010000           02  WE-DET-TIPO             PIC X(10).
010100           02  FILLER                  PIC X(01).
010200           02  WE-DET-NOMBRE           PIC X(12).
010300           02  FILLER                  PIC X(01).
010400           02  WE-DET-SEGMENTO         PIC X(10).
010500           02  FILLER                  PIC X(01).
010600           02  WE-DET-MENSAJE          PIC X(45).
010700       01  WE-LIN-RUPTURA REDEFINES WE-LINEA-IMPRESION.
010800           02  FILLER                  PIC X(10)  VALUE 'SEGMENTO  '.
010900           02  WE-RUP-SEGMENTO         PIC X(10).
011000           02  FILLER                  PIC X(05)  VALUE SPACES.
011100           02  FILLER                  PIC X(20)
011200                                   VALUE 'ERRORES EN SEGMENTO:'.
011300           02  WE-RUP-CUENTA           PIC ZZZ9.
011400           02  FILLER                  PIC X(31)  VALUE SPACES.
011500       01  WE-LIN-TOTAL REDEFINES WE-LINEA-IMPRESION.
011600           02  WE-TOT-ETIQUETA         PIC X(40).
011700           02  WE-TOT-VALOR            PIC X(20).
011800           02  FILLER                  PIC X(20).
011900*--- FORMA CANONICA DEL RENGLON DE ERROR RECIBIDO EN LA TABLA DE    *
012000*--- EDE-EF-RENGLON (IDEM EDIELEM) - SE USA PARA DESGLOSAR CADA     *
012100*--- RENGLON DE 120 POSICIONES ANTES DE IMPRIMIRLO.                 *
012200           COPY EDIELEM.
012300      *---------------*
012400       LINKAGE SECTION.
012500      *---------------*
012600           COPY EDICCOM.
012700           COPY EDILOTE.
012800      *------------------*
012900       PROCEDURE DIVISION  USING  EDC-AREA-COMUN
013000                                  EDE-ERRFILE-LOTE.
013100      *------------------*
013200       0000-MAINLINE-EDTO003.
013300      *------------------*
013400           PERFORM 1000-INICIALIZAR    THRU 1000-EXIT.
013500           PERFORM 2000-PROCESAR-DETALLE THRU 2000-EXIT.
013600           PERFORM 3000-IMPRIMIR-TOTALES THRU 3000-EXIT.
013700           PERFORM 9000-TERMINAR       THRU 9000-EXIT.
013800           GOBACK.
013900      *--------------------------*
014000       1000-INICIALIZAR.
014100      *--------------------------*
014200      *--- ABRE EL REPORTE E IMPRIME EL ENCABEZADO: NOMBRE DEL
014300      *--- PROGRAMA, FECHA DEL SISTEMA Y TIPO DE TRAMA EN PROCESO.
014400           OPEN OUTPUT REPT-OUT.
014500           ACCEPT WE-FECHA-SISTEMA FROM DATE.
014600           MOVE SPACES             TO WE-LIN-ENCABEZADO.
014700           MOVE 'REPORTE RESUMEN CORRIDA EDI' TO WE-ENC-PROGRAMA.
014800           STRING WE-FECHA-SISTEMA (3:2)  '/'
014900                  WE-FECHA-SISTEMA (5:2)  '/'
015000                  WE-FECHA-SISTEMA (1:2)
015100                  INTO WE-ENC-FECHA
015200           END-STRING.
015300           MOVE EDC-ST01-TIPO-TRAMA TO WE-ENC-TRAMA.
015400           WRITE REPT-OUT-RECORD FROM WE-LINEA-IMPRESION
015500                                  AFTER ADVANCING C01.
015600           MOVE SPACES              TO WE-SEG-ANTERIOR.
015700           SET  WE-ES-PRIMER-RENGLON TO TRUE.
015800           MOVE ZEROS               TO WE-CNT-SEG.
015900      *--------------------------*
016000       1000-EXIT.
016100           EXIT.
016200      *-----------------------------*
016300       2000-PROCESAR-DETALLE.
016400      *-----------------------------*
016500      *--- RECORRE EDE-EF-RENGLON (ARMADA POR EDTO005, UNIDAD 4) E
016600      *--- IMPRIME UN DETALLE POR ERROR, ROMPIENDO CONTROL CADA VEZ
016700      *--- QUE CAMBIA EL SEGMENTO (TK38710).
016800           SET  EDE-IX-EF          TO 1.
016900           PERFORM 2100-UN-DETALLE THRU 2100-EXIT
017000              UNTIL EDE-IX-EF > EDE-EF-CUENTA.
017100           IF NOT WE-ES-PRIMER-RENGLON
017200              PERFORM 2200-ROMPER-CONTROL THRU 2200-EXIT
017300           END-IF.
017400      *-----------------------------*
017500       2000-EXIT.
017600           EXIT.
017700      *-----------------------------*
017800       2100-UN-DETALLE.
017900      *-----------------------------*
018000           MOVE EDE-EF-ERROR (EDE-IX-EF) TO EDE-ERROR-RECORD.
018100           IF  NOT WE-ES-PRIMER-RENGLON
018200               AND EDE-ERR-SEGMENTO NOT = WE-SEG-ANTERIOR
018300              PERFORM 2200-ROMPER-CONTROL THRU 2200-EXIT
018400           END-IF.
018500           SET  WE-ES-PRIMER-RENGLON TO FALSE.
018600           MOVE EDE-ERR-SEGMENTO   TO WE-SEG-ANTERIOR.
018700           ADD  1                  TO WE-CNT-SEG.
018800           MOVE SPACES             TO WE-LIN-DETALLE.
018900           MOVE EDE-ERR-TIPO       TO WE-DET-TIPO.
019000           MOVE EDE-ERR-NOMBRE     TO WE-DET-NOMBRE.
019100           MOVE EDE-ERR-SEGMENTO   TO WE-DET-SEGMENTO.
019200           MOVE EDE-ERR-TEXTO (1:45) TO WE-DET-MENSAJE.
019300           WRITE REPT-OUT-RECORD FROM WE-LINEA-IMPRESION
019400                                  AFTER ADVANCING 1 LINE.
019500           SET  EDE-IX-EF UP BY 1.
019600      *-----------------------------*
019700       2100-EXIT.
019800           EXIT.
019900      *-----------------------------*
020000       2200-ROMPER-CONTROL.
020100      *-----------------------------*
020200           MOVE SPACES             TO WE-LIN-RUPTURA.
020300           MOVE WE-SEG-ANTERIOR    TO WE-RUP-SEGMENTO.
020400           MOVE WE-CNT-SEG         TO WE-RUP-CUENTA.
020500           WRITE REPT-OUT-RECORD FROM WE-LINEA-IMPRESION
020600                                  AFTER ADVANCING 1 LINE.
020700           MOVE ZEROS              TO WE-CNT-SEG.
020800      *-----------------------------*
020900       2200-EXIT.
021000           EXIT.
021100      *--------------------------*
021200       3000-IMPRIMIR-TOTALES.
021300      *--------------------------*
021400      *--- RENGLONES DE TOTALES FINALES (TK40281 AGREGO CTT01) Y EL
021500      *--- ESTADO FINAL DEL LOTE - VEASE NOTA EN EL CHANGE-LOG: ESTA
021600      *--- RUTINA SOLO CORRE CUANDO EDC-CNT-ERRORES ES MAYOR A CERO,
021700      *--- ASI QUE EL RENGLON DE ESTADO SIEMPRE SALE EN 'INVALIDO';
021800      *--- SE DEJA LA PRUEBA COMPLETA POR SI TK42200 SE REVIERTE.
021900           MOVE SPACES                 TO WE-LIN-TOTAL.
022000           MOVE 'SEGMENTOS LEIDOS EN EL LOTE:' TO WE-TOT-ETIQUETA.
022100           MOVE EDC-CNT-SEGMENTOS-LEIDOS TO WE-ED-CONTADOR.
022200           MOVE WE-ED-CONTADOR         TO WE-TOT-VALOR.
022300           WRITE REPT-OUT-RECORD FROM WE-LINEA-IMPRESION
022400                                  AFTER ADVANCING 2 LINES.
022500           MOVE SPACES                 TO WE-LIN-TOTAL.
022600           MOVE 'JUEGOS ST/SE PROCESADOS:' TO WE-TOT-ETIQUETA.
022700           MOVE EDC-CNT-PARES-ST-SE    TO WE-ED-CONTADOR.
022800           MOVE WE-ED-CONTADOR         TO WE-TOT-VALOR.
022900           WRITE REPT-OUT-RECORD FROM WE-LINEA-IMPRESION
023000                                  AFTER ADVANCING 1 LINE.
023100           MOVE SPACES                 TO WE-LIN-TOTAL.
023200           MOVE 'RENGLONES DE ITEM (CTT01):' TO WE-TOT-ETIQUETA.
023300           MOVE EDC-CNT-ITEMS-IT1      TO WE-ED-CONTADOR.
023400           MOVE WE-ED-CONTADOR         TO WE-TOT-VALOR.
023500           WRITE REPT-OUT-RECORD FROM WE-LINEA-IMPRESION
023600                                  AFTER ADVANCING 1 LINE.
023700           MOVE SPACES                 TO WE-LIN-TOTAL.
023800           MOVE 'TOTAL DE FACTURA (TDS01):' TO WE-TOT-ETIQUETA.
023900           MOVE EDC-TOTAL-FACTURA      TO WE-ED-FACTURA.
024000           MOVE WE-ED-FACTURA          TO WE-TOT-VALOR.
024100           WRITE REPT-OUT-RECORD FROM WE-LINEA-IMPRESION
024200                                  AFTER ADVANCING 1 LINE.
024300           MOVE SPACES                 TO WE-LIN-TOTAL.
024400           MOVE 'TOTAL DE ERRORES:'     TO WE-TOT-ETIQUETA.
024500           MOVE EDC-CNT-ERRORES        TO WE-ED-CONTADOR.
024600           MOVE WE-ED-CONTADOR         TO WE-TOT-VALOR.
024700           WRITE REPT-OUT-RECORD FROM WE-LINEA-IMPRESION
024800                                  AFTER ADVANCING 1 LINE.
024900           MOVE SPACES                 TO WE-LIN-TOTAL.
025000           MOVE 'ESTADO FINAL DEL LOTE:' TO WE-TOT-ETIQUETA.
025100           IF EDC-CNT-ERRORES = ZEROS
025200              MOVE 'VALIDO'             TO WE-ED-ESTADO
025300           ELSE
025400              MOVE 'INVALIDO'           TO WE-ED-ESTADO
025500           END-IF.
025600           MOVE WE-ED-ESTADO           TO WE-TOT-VALOR.
025700           WRITE REPT-OUT-RECORD FROM WE-LINEA-IMPRESION
025800                                  AFTER ADVANCING 1 LINE.
025900      *--------------------------*
026000       3000-EXIT.
026100           EXIT.
026200      *----------------*
026300       9000-TERMINAR.
026400      *----------------*
026500           CLOSE REPT-OUT.
026600      *----------------*
026700       9000-EXIT.
026800           EXIT.
