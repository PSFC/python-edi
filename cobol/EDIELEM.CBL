000100************************************************************************
000200***   * 120133 14/03/16 RVLL FO9021 PRIMERA VERSION FORMA CANONICA  **
000300***   * 121044 08/05/18 RVLL TK38710 AGREGADO VALOR NUMERICO S9(11) **
000400************************************************************************
000500*IDAPL*EDT
000600*OBJET*****************************************************************
000700*OBJET*** FORMA CANONICA DE ELEMENTO (PARSEOUT) Y ERROR (ERRFILE)  **
000800*OBJET*****************************************************************
000900*------------------------------------------------------------------*
001000*    UN REGISTRO POR ELEMENTO CONVERTIDO (UNIDAD 3C).  LO ESCRIBE  *
001100*    EDTO007 EN PARSEOUT TAL COMO LO DEJA EL PARRAFO 3300-CONVERT- *
001200*    ELEMENT.                                                      *
001300*------------------------------------------------------------------*
001400 01  EDE-ELEMENTO-RECORD.
001500     02  EDE-ELEM-SEG-ID             PIC X(03)  VALUE SPACES.
001600     02  EDE-ELEM-NAME               PIC X(12)  VALUE SPACES.
001700     02  EDE-ELEM-PRESENTE-SW        PIC X(01)  VALUE 'N'.
001800         88  EDE-ELEM-PRESENTE                   VALUE 'Y'.
001900         88  EDE-ELEM-AUSENTE                    VALUE 'N'.
002000     02  EDE-ELEM-TIPO               PIC X(02)  VALUE SPACES.
002100         88  EDE-TIPO-ALFANUMERICO               VALUE 'AN'.
002200         88  EDE-TIPO-CODIGO-ID                   VALUE 'ID'.
002300         88  EDE-TIPO-FECHA                       VALUE 'DT'.
002400         88  EDE-TIPO-HORA                        VALUE 'TM'.
002500         88  EDE-TIPO-DECIMAL                     VALUE 'R '.
002610*    TK44120 10/08/26 MSCH ANTES SOLO HABIA EDE-TIPO-ENTERO (N0) -
002620*    TDS01 Y OTROS ELEMENTOS VIENEN N2 (DECIMAL IMPLICITO) POR
002630*    ETT-DICC-ELEMENTOS.  SE REEMPLAZA POR LA CONDICION GENERAL
002635*    Nn (N0-N9) PARA QUE CUALQUIER Nn CAIGA EN VALOR NUMERICO.
002640         88  EDE-TIPO-NUMERICO-IMPL   VALUE 'N0' 'N1' 'N2' 'N3'
002650                                             'N4' 'N5' 'N6' 'N7'
002660                                             'N8' 'N9'.
002700     02  EDE-ELEM-VALOR-X            PIC X(35)  VALUE SPACES.
002800     02  EDE-ELEM-VALOR-9            PIC S9(11)V9(04) VALUE ZEROS.
002900     02  FILLER                      PIC X(11)  VALUE SPACES.
003000*------------------------------------------------------------------*
003100*    REGISTRO DE ERROR DE VALIDACION (UNIDAD 4) - ESCRITO POR      *
003200*    EDTO005 A ERRFILE.  ARCHIVO VACIO = DOCUMENTO VALIDO.         *
003300*------------------------------------------------------------------*
003400 01  EDE-ERROR-RECORD.
003500     02  EDE-ERR-TIPO                PIC X(10)  VALUE SPACES.
003600         88  EDE-ERR-DE-SEGMENTO               VALUE 'segment'.
003700         88  EDE-ERR-DE-LOOP                    VALUE 'loop'.
003800         88  EDE-ERR-DE-ELEMENTO                VALUE 'element'.
003900     02  EDE-ERR-NOMBRE              PIC X(12)  VALUE SPACES.
004000     02  EDE-ERR-SEGMENTO            PIC X(10)  VALUE SPACES.
004100     02  EDE-ERR-TEXTO               PIC X(80)  VALUE SPACES.
004200     02  FILLER                      PIC X(08)  VALUE SPACES.
