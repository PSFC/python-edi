000100************************************************************************
000200***  HISTORIA DE CAMBIOS - EDTO002 - GENERADOR DE TRAMA 810 (EDT)   ***
000300************************************************************************
000400***   * FO9021  02/09/17 RVLL PRIMERA VERSION - MODO GENERATE         **
000500***   *                      (UNIDAD 5), ARMA BIG/N1/IT1/TDS/CTT A    **
000600***   *                      PARTIR DE LOS ED8-xxx YA POBLADOS        **
000700***   * TK39944 27/02/19 RVLL IT1 PASA A TABLA OCCURS (ANTES FIJO),   **
000800***   *                      5130-EMIT-UN-IT1 REPITE POR RENGLON      **
000900***   * Y2K001  03/11/98 JRAM REVISION FECHAS SIGLO - BIG01/BIG03 SE  **
001000***   *                      EMITEN TAL CUAL VIENEN (8 POS, EL SIGLO  **
001100***   *                      LO TRAE QUIEN LOS POBLO EN EDTO007)      **
001200***   * TK40281 19/11/19 MSCH EDG-GE-TEXTO A 1920 POS (ANTES TRUNCABA **
001300***   *                      RENGLONES IT1 CON PROD-ID LARGO)         **
001400***   * TK41560 30/07/20 MSCH EL SOBRE (ISA/GS/ST/SE/GE/IEA) YA NO SE **
001500***   *                      REGENERA AQUI - EDTO001 LO HACE ECO TAL  **
001600***   *                      CUAL LO LEYO (VER 8800-GRABAR-GENERADO)  **
001700***   * TK43010 05/09/22 MSCH REVISION POR AUDITORIA INTERNA - SIN    **
001800***   *                      CAMBIOS DE CODIGO, SOLO COMENTARIOS      **
001900***   * TK44121 10/08/26 MSCH 5200-FORMAT-ELEMENT RECORTABA BLANCOS   **
002000***   *                      PERO NUNCA AJUSTABA AL MIN/MAX DEL       **
002100***   *                      DICCIONARIO (EDITTBL) NI RELLENABA CEROS **
002200***   *                      A ELEMENTOS Nn/R CORTOS - SE AGREGAN     **
002300***   *                      5220/5230.  5000-GENERATE-TRANSACTION    **
002400***   *                      EMITIA EL CUERPO SIN CONFIRMAR MINIMOS/  **
002500***   *                      MAXIMOS DEL DICCIONARIO (LOOP N1 AUSENTE,**
002600***   *                      IT1 SOBRE EL MAX-USOS) - SE AGREGA 5020/ **
002700***   *                      5025 QUE ABORTAN LA GENERACION.          **
002800***   * TK44122 10/08/26 MSCH REVISION DE AUDITORIA (RONDA 2) -       **
002900***   *                      5100-EMIT-SEGMENT EMITIA SIEMPRE LOS     **
003000***   *                      WE-NUM-ELEM-SEG ELEMENTOS FIJOS AUNQUE   **
003100***   *                      LOS ULTIMOS VINIERAN VACIOS (IT1 CON     **
003200***   *                      IT105-107 AUSENTES SALIA CON DELIMIT-    **
003300***   *                      ADORES DE SOBRA) - SE AGREGA 5090 QUE    **
003400***   *                      RECORTA LOS VACIOS DEL FINAL ANTES DE    **
003500***   *                      ARMAR EL SEGMENTO.  ADEMAS, 5000 NUNCA   **
003600***   *                      REVALIDABA LAS REGLAS DE SINTAXIS        **
003700***   *                      (ATLEASTONE/ALLORNONE/IFATLEASTONE) DE   **
003800***   *                      N1/IT1 SOBRE LO YA FORMATEADO - SOLO LAS **
003900***   *                      CHEQUEABA EDTO005 AL VALIDAR LA TRAMA DE **
004000***   *                      ENTRADA, NO LA DE SALIDA - SE AGREGAN    **
004100***   *                      5030/5032/5034 QUE ABORTAN FATAL IGUAL   **
004200***   *                      QUE 5020/5025.                           **
004300************************************************************************
004400*IDAPL*EDT
004500*OBJET*****************************************************************
004600*OBJET*** GENERADOR DE TRAMA 810 - UNIDAD 5 (ARMA SEGMENTO A PARTIR **
004700*OBJET*** DE LA ESTRUCTURA YA PARSEADA/VALIDADA ED8-xxx)            **
004800*OBJET*****************************************************************
004900      *=======================*
005000       IDENTIFICATION DIVISION.
005100      *=======================*
005200       PROGRAM-ID.   EDTO002.
005300       AUTHOR.       R VILLALOBOS LARA.
005400       INSTALLATION. BUS DE SERVICIO EMPRESARIAL - EDI.
005500       DATE-WRITTEN. 09/02/17.
005600       DATE-COMPILED.
005700       SECURITY.     CONFIDENCIAL - USO INTERNO UNICAMENTE.
005800      *====================*
005900       ENVIRONMENT DIVISION.
006000      *====================*
006100       CONFIGURATION SECTION.
006200       SOURCE-COMPUTER.  IBM-370.
006300       OBJECT-COMPUTER.  IBM-370.
006400       SPECIAL-NAMES.
006500           C01                   IS TOP-OF-FORM
006600           CLASS W-NUMERICO  IS  '0' THRU '9'
006700           UPSI-0                IS EDC-SWITCH-REPROCESO
006800               ON STATUS  IS EDC-REPROCESO-ACTIVO
006900               OFF STATUS IS EDC-REPROCESO-INACTIVO.
007000      *=============*
007100       DATA DIVISION.
007200      *=============*
007300      *=======================*
007400       WORKING-STORAGE SECTION.
007500      *=======================*
007600       01  WE-ESPECIALES.
007700           02  WE-IX-N1                PIC S9(05) COMP VALUE ZEROS.
007800           02  WE-IX-IT1               PIC S9(05) COMP VALUE ZEROS.
007900           02  WE-IX-TE                PIC S9(05) COMP VALUE ZEROS.
008000           02  WE-NUM-ELEM-SEG         PIC S9(05) COMP VALUE ZEROS.
008100           02  WE-SEG-ID-ACTUAL        PIC X(03)  VALUE SPACES.
008200           02  FILLER                  PIC X(18)  VALUE SPACES.
008300      *--------------------------------------------------------------*
008400      *    TK44120 10/08/26 MSCH CONTADORES SUELTOS DE UN SOLO USO    *
008500      *    (PUNTERO DE STRING, LARGO DE RECORTE) BAJAN A NIVEL 77 -   *
008600      *    NO SON PARTE DE NINGUN REGISTRO, SON SIMPLES CONTADORES.   *
008700      *--------------------------------------------------------------*
008800       77  WE-PUNTERO-STRING           PIC S9(05) COMP VALUE ZEROS.
008900       77  WE-LARGO-ELEMENTO           PIC S9(05) COMP VALUE ZEROS.
009000      *--------------------------------------------------------------*
009100      *    AREA DE TRABAJO PARA EL RECORTE DE BLANCOS A LA DERECHA    *
009200      *    (NORMALIZACION DE LARGO) ANTES DE METER UN ELEMENTO EN LA  *
009300      *    TABLA DE ELEMENTOS DEL SEGMENTO EN CONSTRUCCION.           *
009400      *--------------------------------------------------------------*
009500       01  WG-ELEM-CRUDO-5200          PIC X(35)  VALUE SPACES.
009600      *--------------------------------------------------------------*
009700      *    TK44120 10/08/26 MSCH IT102/IT104 SON TIPO R (DECIMAL      *
009800      *    EXPLICITO) POR ETT-DICC-ELEMENTOS EN EDITTBL - SE PARTE    *
009900      *    CADA UNO EN ENTERO Y DECIMAL PARA INTERCALAR EL PUNTO AL   *
010000      *    ARMAR EL TEXTO DEL ELEMENTO (ANTES SE MANDABA EL DIGITO    *
010100      *    CRUDO SIN PUNTO - CORRIGE HALLAZGO DE AUDITORIA TK44120).  *
010200       01  WG-IT102-NUMERICO.
010300           02  WG-IT102-NUM-VALOR      PIC 9(07)V9(02) VALUE ZEROS.
010400       01  WG-IT102-NUM-ALFA REDEFINES WG-IT102-NUMERICO.
010500           02  WG-IT102-NUM-ENTERO-X   PIC X(07).
010600           02  WG-IT102-NUM-DECIMAL-X  PIC X(02).
010700       01  WG-IT104-NUMERICO.
010800           02  WG-IT104-NUM-VALOR      PIC 9(09)V9(02) VALUE ZEROS.
010900       01  WG-IT104-NUM-ALFA REDEFINES WG-IT104-NUMERICO.
011000           02  WG-IT104-NUM-ENTERO-X   PIC X(09).
011100           02  WG-IT104-NUM-DECIMAL-X  PIC X(02).
011200      *--------------------------------------------------------------*
011300      *    TK44121 10/08/26 MSCH AREA DE TRABAJO DE 5200-FORMAT-       *
011400      *    ELEMENT/5220-TRUNCAR-ELEMENTO/5230-RELLENAR-ELEMENTO PARA   *
011500      *    EL AJUSTE DE LARGO CONTRA ETT-DICC-ELEMENTOS (EDITTBL).     *
011600      *--------------------------------------------------------------*
011700       77  WE-ELEM-TIPO-5200           PIC X(02)  VALUE SPACES.
011800       77  WE-ELEM-MIN-LEN-5200        PIC 9(02)  VALUE ZEROS.
011900       77  WE-ELEM-MAX-LEN-5200        PIC 9(03)  VALUE ZEROS.
012000       77  WE-FALTAN-CEROS             PIC S9(03) COMP VALUE ZEROS.
012100       77  WE-POS-TRUNCA-5200          PIC S9(05) COMP VALUE ZEROS.
012200       77  WE-LARGO-RESTO-5200         PIC S9(05) COMP VALUE ZEROS.
012300       77  WE-POS-RELLENO-5200         PIC S9(05) COMP VALUE ZEROS.
012400       01  WG-ELEM-NOMBRE-5200         PIC X(05)  VALUE SPACES.
012500       01  WG-ELEM-PADDED-5200         PIC X(35)  VALUE SPACES.
012600      *--------------------------------------------------------------*
012700      *    TABLA DE ELEMENTOS DEL SEGMENTO EN CONSTRUCCION - SE LLENA *
012800      *    EN 51x0-EMIT-xxx Y 5100-EMIT-SEGMENT LA CONCATENA CON EL   *
012900      *    DELIMITADOR DESCUBIERTO EN EL ISA (UNIDAD 1).              *
013000      *--------------------------------------------------------------*
013100       01  WE-ELEMENTOS-RENGLON.
013200           02  WE-ELEM-TABLA OCCURS 20 TIMES
013300                           INDEXED BY WE-IX-TX.
013400               03  WE-ELEM-VALOR       PIC X(35)  VALUE SPACES.
013500      *--------------------------------------------------------------*
013600*    TK44121 10/08/26 MSCH SE NECESITA EL DICCIONARIO DE FORMATO
013700*    PARA 5200/5220/5230 (ANTES SOLO LO USABA EDTO005/EDTO007) Y
013800*    PARA LOS MINIMOS/MAXIMOS DE 5020-VALIDAR-MINIMOS.
013900           COPY EDITTBL.
014000      *---------------*
014100       LINKAGE SECTION.
014200      *---------------*
014300           COPY EDICCOM.
014400           COPY EDIENVR.
014500           COPY EDI810R.
014600           COPY EDILOTE.
014700      *---------------------------------*
014800       PROCEDURE DIVISION  USING  EDC-AREA-COMUN
014900                                  EDV-ISA-RECORD
015000                                  ED8-BIG-RECORD
015100                                  ED8-N1-TABLA
015200                                  ED8-IT1-TABLA
015300                                  ED8-TDS-RECORD
015400                                  ED8-CTT-RECORD
015500                                  EDG-GENERADO-LOTE.
015600      *---------------------------------*
015700      *----------------------------*
015800       0000-MAINLINE-EDTO002.
015900      *----------------------------*
016000           MOVE ZEROS                 TO EDG-GE-CUENTA.
016100           MOVE 00                    TO EDC-CODIGO-RESPUESTA.
016200           PERFORM 5000-GENERATE-TRANSACTION THRU 5000-EXIT.
016300           GOBACK.
016400      *----------------------------*
016500       0000-EXIT.
016600           EXIT.
016700      *------------------------------*
016800       5000-GENERATE-TRANSACTION.
016900      *------------------------------*
017000      *--- UNIDAD 5 - ARMA EL CUERPO DE LA FACTURA 810 EN EL ORDEN
017100      *--- BIG / N1 (0 A 8 VECES) / IT1 (REPETITIVO) / TDS / CTT.
017200      *--- EL SOBRE (ISA...IEA) NO SE TOCA AQUI - LO HACE ECO EDTO001.
017300      *--- TK44121 10/08/26 MSCH ANTES DE ARMAR EL CUERPO SE CONFIRMAN
017400      *--- LOS MINIMOS/MAXIMOS DEL DICCIONARIO (5020) - SI LA GENERA-
017500      *--- CION SE ABORTA NO SE EMITE NINGUN RENGLON.
017600           PERFORM 5020-VALIDAR-MINIMOS THRU 5020-EXIT.
017700           PERFORM 5030-VALIDAR-SINTAXIS THRU 5030-EXIT.
017800           IF EDC-GENERACION-ABORTADA
017900              GO TO 5000-EXIT
018000           END-IF.
018100           PERFORM 5110-EMIT-BIG   THRU 5110-EXIT.
018200           SET  WE-IX-N1   TO 1.
018300           PERFORM 5120-EMIT-UN-N1 THRU 5120-EXIT
018400              UNTIL WE-IX-N1 > ED8-N1-CUENTA.
018500           SET  WE-IX-IT1  TO 1.
018600           PERFORM 5130-EMIT-UN-IT1 THRU 5130-EXIT
018700              UNTIL WE-IX-IT1 > ED8-IT1-CUENTA.
018800           PERFORM 5140-EMIT-TDS   THRU 5140-EXIT.
018900           PERFORM 5150-EMIT-CTT   THRU 5150-EXIT.
019000      *------------------------------*
019100       5000-EXIT.
019200           EXIT.
019300      *-----------------------------*
019400       5020-VALIDAR-MINIMOS.
019500      *-----------------------------*
019600*    TK44121 10/08/26 MSCH UNIDAD 5/5A - LOOP N1 ES MANDATORIO POR
019700*    EL DICCIONARIO (EDITTBL) Y IT1 NO PUEDE EXCEDER SU MAX-USOS -
019800*    ANTES SE EMITIA EL CUERPO SIN CONFIRMAR NINGUNO DE LOS DOS.
019900           MOVE 'N'                   TO EDC-GENERACION-ABORTADA-SW.
020000           SET  ETT-IX-SEG            TO 1.
020100           SEARCH ETT-SEG-ENTRY
020200              AT END
020300                 CONTINUE
020400              WHEN ETT-SEG-ID (ETT-IX-SEG) = 'N1 '
020500                 IF ETT-SEG-REQ-MANDATORIO (ETT-IX-SEG)
020600                       AND ED8-N1-CUENTA = 0
020700                    PERFORM 5025-GENERACION-FATAL THRU 5025-EXIT
020800                 END-IF
020900           END-SEARCH.
021000           SET  ETT-IX-SEG            TO 1.
021100           SEARCH ETT-SEG-ENTRY
021200              AT END
021300                 CONTINUE
021400              WHEN ETT-SEG-ID (ETT-IX-SEG) = 'IT1'
021500                 IF ETT-SEG-MAX-USOS (ETT-IX-SEG) > 0
021600                       AND ED8-IT1-CUENTA > ETT-SEG-MAX-USOS (ETT-IX-SEG)
021700                    PERFORM 5025-GENERACION-FATAL THRU 5025-EXIT
021800                 END-IF
021900           END-SEARCH.
022000      *-----------------------------*
022100       5020-EXIT.
022200           EXIT.
022300      *-----------------------------*
022400       5025-GENERACION-FATAL.
022500      *-----------------------------*
022600           SET  EDC-GENERACION-ABORTADA TO TRUE.
022700           MOVE 16                    TO EDC-CODIGO-RESPUESTA.
022800      *-----------------------------*
022900       5025-EXIT.
023000           EXIT.
023100      *-----------------*
023200       5110-EMIT-BIG.
023300      *-----------------*
023400           MOVE 'BIG'                 TO WE-SEG-ID-ACTUAL.
023500           MOVE ED8-BIG01-INV-DATE    TO WG-ELEM-CRUDO-5200.
023600           MOVE 'BIG01'               TO WG-ELEM-NOMBRE-5200.
023700           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
023800           MOVE WG-ELEM-CRUDO-5200    TO WE-ELEM-VALOR (01).
023900           MOVE ED8-BIG02-INV-NO      TO WG-ELEM-CRUDO-5200.
024000           MOVE 'BIG02'               TO WG-ELEM-NOMBRE-5200.
024100           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
024200           MOVE WG-ELEM-CRUDO-5200    TO WE-ELEM-VALOR (02).
024300           MOVE ED8-BIG03-PO-DATE     TO WG-ELEM-CRUDO-5200.
024400           MOVE 'BIG03'               TO WG-ELEM-NOMBRE-5200.
024500           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
024600           MOVE WG-ELEM-CRUDO-5200    TO WE-ELEM-VALOR (03).
024700           MOVE ED8-BIG04-PO-NO       TO WG-ELEM-CRUDO-5200.
024800           MOVE 'BIG04'               TO WG-ELEM-NOMBRE-5200.
024900           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
025000           MOVE WG-ELEM-CRUDO-5200    TO WE-ELEM-VALOR (04).
025100           MOVE 4                     TO WE-NUM-ELEM-SEG.
025200           PERFORM 5100-EMIT-SEGMENT  THRU 5100-EXIT.
025300      *-----------------*
025400       5110-EXIT.
025500           EXIT.
025600      *-------------------*
025700       5120-EMIT-UN-N1.
025800      *-------------------*
025900      *--- UNIDAD 5A - UN N1 POR CADA OCURRENCIA YA VALIDADA EN
026000      *--- EDTO005 (ATLEASTONE(N102,N103) Y ALLORNONE(N103,N104)).
026100           MOVE 'N1 '                          TO WE-SEG-ID-ACTUAL.
026200           MOVE ED8-N101-ENTITY-CODE (WE-IX-N1) TO WG-ELEM-CRUDO-5200.
026300           MOVE 'N101'                          TO WG-ELEM-NOMBRE-5200.
026400           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
026500           MOVE WG-ELEM-CRUDO-5200             TO WE-ELEM-VALOR (01).
026600           MOVE ED8-N102-NAME (WE-IX-N1)       TO WG-ELEM-CRUDO-5200.
026700           MOVE 'N102'                          TO WG-ELEM-NOMBRE-5200.
026800           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
026900           MOVE WG-ELEM-CRUDO-5200             TO WE-ELEM-VALOR (02).
027000           MOVE ED8-N103-ID-QUAL (WE-IX-N1)    TO WG-ELEM-CRUDO-5200.
027100           MOVE 'N103'                          TO WG-ELEM-NOMBRE-5200.
027200           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
027300           MOVE WG-ELEM-CRUDO-5200             TO WE-ELEM-VALOR (03).
027400           MOVE ED8-N104-ID-CODE (WE-IX-N1)    TO WG-ELEM-CRUDO-5200.
027500           MOVE 'N104'                          TO WG-ELEM-NOMBRE-5200.
027600           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
027700           MOVE WG-ELEM-CRUDO-5200             TO WE-ELEM-VALOR (04).
027800           MOVE 4                              TO WE-NUM-ELEM-SEG.
027900           PERFORM 5100-EMIT-SEGMENT  THRU 5100-EXIT.
028000           SET  WE-IX-N1   UP BY 1.
028100      *-------------------*
028200       5120-EXIT.
028300           EXIT.
028400      *-------------------*
028500       5130-EMIT-UN-IT1.
028600      *-------------------*
028700      *--- IT1 ES REPETITIVO (0 A 500 RENGLONES) - ED8-IT102-QTY SOLO
028800      *--- SE EMITE SI VINO PRESENTE (88 ED8-IT102-PRESENTE).
028900           MOVE 'IT1'                           TO WE-SEG-ID-ACTUAL.
029000           MOVE ED8-IT101-LINE-NO (WE-IX-IT1)    TO WG-ELEM-CRUDO-5200.
029100           MOVE 'IT101'                          TO WG-ELEM-NOMBRE-5200.
029200           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
029300           MOVE WG-ELEM-CRUDO-5200              TO WE-ELEM-VALOR (01).
029400           IF ED8-IT102-PRESENTE (WE-IX-IT1)
029500              MOVE ED8-IT102-QTY (WE-IX-IT1)     TO WG-IT102-NUM-VALOR
029600              PERFORM 5125-FORMAT-IT102-R THRU 5125-EXIT
029700              MOVE WG-ELEM-CRUDO-5200           TO WE-ELEM-VALOR (02)
029800           ELSE
029900              MOVE SPACES                       TO WE-ELEM-VALOR (02)
030000           END-IF.
030100           MOVE ED8-IT103-UOM (WE-IX-IT1)        TO WG-ELEM-CRUDO-5200.
030200           MOVE 'IT103'                          TO WG-ELEM-NOMBRE-5200.
030300           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
030400           MOVE WG-ELEM-CRUDO-5200              TO WE-ELEM-VALOR (03).
030500           MOVE ED8-IT104-UNIT-PRICE (WE-IX-IT1) TO WG-IT104-NUM-VALOR.
030600           PERFORM 5135-FORMAT-IT104-R THRU 5135-EXIT.
030700           MOVE WG-ELEM-CRUDO-5200              TO WE-ELEM-VALOR (04).
030800           MOVE ED8-IT105-PRICE-BASIS (WE-IX-IT1) TO WG-ELEM-CRUDO-5200.
030900           MOVE 'IT105'                          TO WG-ELEM-NOMBRE-5200.
031000           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
031100           MOVE WG-ELEM-CRUDO-5200              TO WE-ELEM-VALOR (05).
031200           MOVE ED8-IT106-ID-QUAL (WE-IX-IT1)    TO WG-ELEM-CRUDO-5200.
031300           MOVE 'IT106'                          TO WG-ELEM-NOMBRE-5200.
031400           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
031500           MOVE WG-ELEM-CRUDO-5200              TO WE-ELEM-VALOR (06).
031600           MOVE ED8-IT107-PROD-ID (WE-IX-IT1)    TO WG-ELEM-CRUDO-5200.
031700           MOVE 'IT107'                          TO WG-ELEM-NOMBRE-5200.
031800           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
031900           MOVE WG-ELEM-CRUDO-5200              TO WE-ELEM-VALOR (07).
032000           MOVE 7                               TO WE-NUM-ELEM-SEG.
032100           PERFORM 5100-EMIT-SEGMENT  THRU 5100-EXIT.
032200           SET  WE-IX-IT1  UP BY 1.
032300      *-------------------*
032400       5130-EXIT.
032500           EXIT.
032600      *-------------------------*
032700       5125-FORMAT-IT102-R.
032800      *-------------------------*
032900      *--- TK44120 10/08/26 MSCH IT102 (QTY) ES TIPO R - SE ARMA EL
033000      *--- TEXTO CON PUNTO DECIMAL EXPLICITO, NO EL DIGITO CRUDO.
033100           MOVE SPACES                TO WG-ELEM-CRUDO-5200.
033200           STRING WG-IT102-NUM-ENTERO-X   DELIMITED BY SIZE
033300                  '.'                      DELIMITED BY SIZE
033400                  WG-IT102-NUM-DECIMAL-X  DELIMITED BY SIZE
033500                  INTO WG-ELEM-CRUDO-5200.
033600      *-------------------------*
033700       5125-EXIT.
033800           EXIT.
033900      *-------------------------*
034000       5135-FORMAT-IT104-R.
034100      *-------------------------*
034200      *--- TK44120 10/08/26 MSCH IT104 (UNIT PRICE) ES TIPO R - MISMO
034300      *--- TRATAMIENTO QUE 5125, CAMPO DE NUEVE POSICIONES ENTERAS.
034400           MOVE SPACES                TO WG-ELEM-CRUDO-5200.
034500           STRING WG-IT104-NUM-ENTERO-X   DELIMITED BY SIZE
034600                  '.'                      DELIMITED BY SIZE
034700                  WG-IT104-NUM-DECIMAL-X  DELIMITED BY SIZE
034800                  INTO WG-ELEM-CRUDO-5200.
034900      *-------------------------*
035000       5135-EXIT.
035100           EXIT.
035200      *-----------------*
035300       5140-EMIT-TDS.
035400      *-----------------*
035500           MOVE 'TDS'                 TO WE-SEG-ID-ACTUAL.
035600           MOVE ED8-TDS01-DIGITOS     TO WG-ELEM-CRUDO-5200.
035700           MOVE 'TDS01'               TO WG-ELEM-NOMBRE-5200.
035800           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
035900           MOVE WG-ELEM-CRUDO-5200    TO WE-ELEM-VALOR (01).
036000           MOVE 1                     TO WE-NUM-ELEM-SEG.
036100           PERFORM 5100-EMIT-SEGMENT  THRU 5100-EXIT.
036200      *-----------------*
036300       5140-EXIT.
036400           EXIT.
036500      *-----------------*
036600       5150-EMIT-CTT.
036700      *-----------------*
036800           MOVE 'CTT'                  TO WE-SEG-ID-ACTUAL.
036900           MOVE ED8-CTT01-LINE-COUNT   TO WG-ELEM-CRUDO-5200.
037000           MOVE 'CTT01'                TO WG-ELEM-NOMBRE-5200.
037100           PERFORM 5200-FORMAT-ELEMENT THRU 5200-EXIT.
037200           MOVE WG-ELEM-CRUDO-5200     TO WE-ELEM-VALOR (01).
037300           MOVE 1                      TO WE-NUM-ELEM-SEG.
037400           PERFORM 5100-EMIT-SEGMENT  THRU 5100-EXIT.
037500      *-----------------*
037600       5150-EXIT.
037700           EXIT.
037800      *--------------------------*
037900       5200-FORMAT-ELEMENT.
038000      *--------------------------*
038100      *--- UNIDAD 5B - RECORTA BLANCOS A LA DERECHA DE WG-ELEM-CRUDO-
038200      *--- 5200 (LARGO REAL DEL ELEMENTO, NO EL ANCHO MAXIMO DEL PIC
038300      *--- DEL CAMPO ESTRUCTURADO) Y LO AJUSTA CONTRA ETT-ELEM-MIN-LEN/
038400      *--- MAX-LEN DEL DICCIONARIO (EDITTBL) ANTES DE METERLO EN EL
038500      *--- SEGMENTO - HALLAZGO DE AUDITORIA TK44121, ANTES SOLO SE
038600      *--- RECORTABA SIN CONFIRMAR CONTRA EL SCHEMA.
038700           MOVE 35                    TO WE-LARGO-ELEMENTO.
038800           PERFORM 5210-BUSCAR-FIN-ELEMENTO THRU 5210-EXIT
038900              UNTIL WE-LARGO-ELEMENTO = 0
039000                 OR WG-ELEM-CRUDO-5200 (WE-LARGO-ELEMENTO:1) NOT = SPACE.
039100           MOVE 'AN'                  TO WE-ELEM-TIPO-5200.
039200           MOVE 01                    TO WE-ELEM-MIN-LEN-5200.
039300           MOVE 035                   TO WE-ELEM-MAX-LEN-5200.
039400           SET  ETT-IX-ELEM           TO 1.
039500           SEARCH ETT-ELEM-ENTRY
039600              AT END
039700                 CONTINUE
039800              WHEN ETT-ELEM-NOMBRE (ETT-IX-ELEM) = WG-ELEM-NOMBRE-5200
039900                 MOVE ETT-ELEM-TIPO (ETT-IX-ELEM)
040000                                      TO WE-ELEM-TIPO-5200
040100                 MOVE ETT-ELEM-MIN-LEN (ETT-IX-ELEM)
040200                                      TO WE-ELEM-MIN-LEN-5200
040300                 MOVE ETT-ELEM-MAX-LEN (ETT-IX-ELEM)
040400                                      TO WE-ELEM-MAX-LEN-5200
040500           END-SEARCH.
040600           IF WE-LARGO-ELEMENTO > WE-ELEM-MAX-LEN-5200
040700              PERFORM 5220-TRUNCAR-ELEMENTO THRU 5220-EXIT
040800           END-IF.
040900*          (LOS TIPOS AN/ID/DT/TM YA QUEDAN CON BLANCOS A LA DERECHA
041000*          POR LA DEFINICION DE WG-ELEM-CRUDO-5200 - SOLO LOS Nn/R
041100*          SE RELLENAN DE VERDAD EN 5230, CONSERVANDO EL VALOR).
041200           IF WE-LARGO-ELEMENTO < WE-ELEM-MIN-LEN-5200
041300              PERFORM 5230-RELLENAR-ELEMENTO THRU 5230-EXIT
041400           END-IF.
041500      *--------------------------*
041600       5200-EXIT.
041700           EXIT.
041800      *-----------------------------*
041900       5210-BUSCAR-FIN-ELEMENTO.
042000      *-----------------------------*
042100           SUBTRACT 1 FROM WE-LARGO-ELEMENTO.
042200      *-----------------------------*
042300       5210-EXIT.
042400           EXIT.
042500      *-----------------------------*
042600       5220-TRUNCAR-ELEMENTO.
042700      *-----------------------------*
042800*    TK44121 10/08/26 MSCH DEJA UN BLANCO EN LA POSICION MAX-LEN+1
042900*    PARA QUE 5105-AGREGAR-UN-ELEMENTO (STRING ... DELIMITED BY
043000*    SPACE) CORTE EXACTAMENTE AHI.
043100           ADD  1  WE-ELEM-MAX-LEN-5200 GIVING WE-POS-TRUNCA-5200.
043200           COMPUTE WE-LARGO-RESTO-5200 = 36 - WE-POS-TRUNCA-5200.
043300           MOVE SPACES                TO WG-ELEM-CRUDO-5200
043400                                          (WE-POS-TRUNCA-5200:
043500                                           WE-LARGO-RESTO-5200).
043600           MOVE WE-ELEM-MAX-LEN-5200  TO WE-LARGO-ELEMENTO.
043700      *-----------------------------*
043800       5220-EXIT.
043900           EXIT.
044000      *-----------------------------*
044100       5230-RELLENAR-ELEMENTO.
044200      *-----------------------------*
044300*    TK44121 10/08/26 MSCH RELLENA CON CEROS A LA IZQUIERDA LOS
044400*    ELEMENTOS Nn/R QUE QUEDAN MAS CORTOS QUE EL MINIMO DEL
044500*    DICCIONARIO, CONSERVANDO LOS DIGITOS YA PRESENTES.
044600           IF WE-ELEM-TIPO-5200 (1:1) = 'N'  OR  WE-ELEM-TIPO-5200 = 'R '
044700              MOVE WG-ELEM-CRUDO-5200 (1:WE-LARGO-ELEMENTO)
044800                                      TO WG-ELEM-PADDED-5200
044900              COMPUTE WE-FALTAN-CEROS = WE-ELEM-MIN-LEN-5200 -
045000                                         WE-LARGO-ELEMENTO
045100              ADD  1  WE-FALTAN-CEROS GIVING WE-POS-RELLENO-5200
045200              MOVE SPACES             TO WG-ELEM-CRUDO-5200
045300              MOVE ALL '0'            TO WG-ELEM-CRUDO-5200
045400                                         (1:WE-FALTAN-CEROS)
045500              MOVE WG-ELEM-PADDED-5200 (1:WE-LARGO-ELEMENTO)
045600                                      TO WG-ELEM-CRUDO-5200
045700                                         (WE-POS-RELLENO-5200:
045800                                          WE-LARGO-ELEMENTO)
045900           END-IF.
046000           MOVE WE-ELEM-MIN-LEN-5200  TO WE-LARGO-ELEMENTO.
046100      *-----------------------------*
046200       5230-EXIT.
046300           EXIT.
046400      *-----------------------------*
046500       5100-EMIT-SEGMENT.
046600      *-----------------------------*
046700      *--- CONCATENA WE-SEG-ID-ACTUAL Y LOS WE-NUM-ELEM-SEG ELEMENTOS
046800      *--- DE WE-ELEM-TABLA, SEPARADOS POR EDC-DELIM-ELEMENTO, Y LOS
046900      *--- CIERRA CON EDC-DELIM-SEGMENTO.  EL RENGLON ARMADO SE
047000      *--- AGREGA A EDG-GENERADO-LOTE PARA QUE EDTO001 LO ESCRIBA.
047100           IF EDG-GE-CUENTA >= 920
047200              GO TO 5100-EXIT
047300           END-IF.
047400           ADD  1                     TO EDG-GE-CUENTA.
047500           SET  EDG-IX-GE             TO EDG-GE-CUENTA.
047600           MOVE SPACES                TO EDG-GE-TEXTO (EDG-IX-GE).
047700           MOVE 1                     TO WE-PUNTERO-STRING.
047800           STRING WE-SEG-ID-ACTUAL        DELIMITED BY SPACE
047900                  INTO EDG-GE-TEXTO (EDG-IX-GE)
048000                  WITH POINTER WE-PUNTERO-STRING.
048100           PERFORM 5090-RECORTAR-ELEMENTOS-FINALES THRU 5090-EXIT.
048200           SET  WE-IX-TE   TO 1.
048300           PERFORM 5105-AGREGAR-UN-ELEMENTO THRU 5105-EXIT
048400              UNTIL WE-IX-TE > WE-NUM-ELEM-SEG.
048500           STRING EDC-DELIM-SEGMENTO      DELIMITED BY SIZE
048600                  INTO EDG-GE-TEXTO (EDG-IX-GE)
048700                  WITH POINTER WE-PUNTERO-STRING.
048800      *-----------------------------*
048900       5100-EXIT.
049000           EXIT.
049100      *-----------------------------*
049200       5105-AGREGAR-UN-ELEMENTO.
049300      *-----------------------------*
049400           STRING EDC-DELIM-ELEMENTO      DELIMITED BY SIZE
049500                  WE-ELEM-VALOR (WE-IX-TE) DELIMITED BY SPACE
049600                  INTO EDG-GE-TEXTO (EDG-IX-GE)
049700                  WITH POINTER WE-PUNTERO-STRING.
049800           SET  WE-IX-TE   UP BY 1.
049900      *-----------------------------*
050000       5105-EXIT.
050100           EXIT.
050200      *-----------------------------*
050300       5090-RECORTAR-ELEMENTOS-FINALES.
050400      *-----------------------------*
050500*    TK44122 10/08/26 MSCH UNIDAD 5A - "QUITAR LOS ELEMENTOS VACIOS
050600*    DEL FINAL" ANTES DE ARMAR EL SEGMENTO.  WE-NUM-ELEM-SEG LLEGA
050700*    FIJO DESDE EL 51x0-EMIT-xxx QUE LLAMO - SI LOS ULTIMOS CASILLE-
050800*    ROS DE WE-ELEM-TABLA VINIERON EN BLANCO (IT105-107 AUSENTES,
050900*    POR EJEMPLO) SE VA BAJANDO LA CUENTA PARA QUE 5105 NO LOS
051000*    AGREGUE COMO DELIMITADORES DE SOBRA.
051100           PERFORM 5095-QUITAR-UN-ELEMENTO-FINAL THRU 5095-EXIT
051200              UNTIL WE-NUM-ELEM-SEG = 0
051300                 OR WE-ELEM-VALOR (WE-NUM-ELEM-SEG) NOT = SPACES.
051400      *-----------------------------*
051500       5090-EXIT.
051600           EXIT.
051700      *-----------------------------*
051800       5095-QUITAR-UN-ELEMENTO-FINAL.
051900      *-----------------------------*
052000           SUBTRACT 1 FROM WE-NUM-ELEM-SEG.
052100      *-----------------------------*
052200       5095-EXIT.
052300           EXIT.
052400      *-----------------------------*
052500       5030-VALIDAR-SINTAXIS.
052600      *-----------------------------*
052700*    TK44122 10/08/26 MSCH UNIDAD 5A - LAS REGLAS DE SINTAXIS
052800*    ATLEASTONE/ALLORNONE/IFATLEASTONE SE APLICAN TAMBIEN SOBRE LO
052900*    YA FORMATEADO PARA GENERAR (NO SOLO AL VALIDAR LA TRAMA DE
053000*    ENTRADA EN 4100/4200-VALIDAR-UN-Nxx DE EDTO005) - SI SE VIOLAN
053100*    AQUI LA GENERACION SE ABORTA FATAL IGUAL QUE 5020/5025.
053200           SET  WE-IX-N1   TO 1.
053300           PERFORM 5032-VALIDAR-SINTAXIS-N1 THRU 5032-EXIT
053400              UNTIL WE-IX-N1 > ED8-N1-CUENTA.
053500           SET  WE-IX-IT1  TO 1.
053600           PERFORM 5034-VALIDAR-SINTAXIS-IT1 THRU 5034-EXIT
053700              UNTIL WE-IX-IT1 > ED8-IT1-CUENTA.
053800      *-----------------------------*
053900       5030-EXIT.
054000           EXIT.
054100      *-----------------------------*
054200       5032-VALIDAR-SINTAXIS-N1.
054300      *-----------------------------*
054400*    ATLEASTONE(N102,N103) - TIENE QUE VENIR EL NOMBRE O EL CALIFI-
054500*    CADOR/CODIGO DE ID, LOS DOS NO PUEDEN SALIR VACIOS.
054600           IF ED8-N102-NAME (WE-IX-N1) = SPACES
054700                 AND ED8-N103-ID-QUAL (WE-IX-N1) = SPACES
054800              PERFORM 5025-GENERACION-FATAL THRU 5025-EXIT
054900           END-IF.
055000*    ALLORNONE(N103,N104) - SALEN LOS DOS JUNTOS O NINGUNO.
055100           IF (ED8-N103-ID-QUAL (WE-IX-N1) = SPACES)
055200                 NOT = (ED8-N104-ID-CODE (WE-IX-N1) = SPACES)
055300              PERFORM 5025-GENERACION-FATAL THRU 5025-EXIT
055400           END-IF.
055500           SET  WE-IX-N1   UP BY 1.
055600      *-----------------------------*
055700       5032-EXIT.
055800           EXIT.
055900      *-----------------------------*
056000       5034-VALIDAR-SINTAXIS-IT1.
056100      *-----------------------------*
056200*    IFATLEASTONE(IT102,IT103,IT104) - SI SALE LA CANTIDAD (IT102)
056300*    TIENEN QUE SALIR TAMBIEN LA UNIDAD DE MEDIDA (IT103) O EL
056400*    PRECIO UNITARIO (IT104), LOS DOS NO PUEDEN SALIR VACIOS.
056500           IF ED8-IT102-PRESENTE (WE-IX-IT1)
056600                 AND ED8-IT103-UOM (WE-IX-IT1) = SPACES
056700                 AND ED8-IT104-UNIT-PRICE (WE-IX-IT1) = ZEROS
056800              PERFORM 5025-GENERACION-FATAL THRU 5025-EXIT
056900           END-IF.
057000*    ALLORNONE(IT106,IT107) - SALEN LOS DOS JUNTOS O NINGUNO.
057100           IF (ED8-IT106-ID-QUAL (WE-IX-IT1) = SPACES)
057200                 NOT = (ED8-IT107-PROD-ID (WE-IX-IT1) = SPACES)
057300              PERFORM 5025-GENERACION-FATAL THRU 5025-EXIT
057400           END-IF.
057500           SET  WE-IX-IT1  UP BY 1.
057600      *-----------------------------*
057700       5034-EXIT.
057800           EXIT.
