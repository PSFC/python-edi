000100************************************************************************
000200***   * 121044 08/05/18 RVLL TK38710 PRIMERA VERSION - SEPARADA DE    **
000300***   *                      EDIELEM PARA QUE VIAJE SOLA POR LINKAGE **
000400***   * 130077 19/11/19 MSCH TK40281 PARSEOUT-LOTE A 79 POS POR      **
000500***   *                      ELEMENTO (ANTES 64 - TRUNCABA TDS01)    **
000600************************************************************************
000700*IDAPL*EDT
000800*OBJET*****************************************************************
000900*OBJET*** LOTES DE TRANSFERENCIA ENTRE EDTO001 Y LAS RUTINAS DE      **
001000*OBJET*** PARSEO/VALIDACION (EDTO007/EDTO005) - VER NOTA ABAJO      **
001100*OBJET*****************************************************************
001200*------------------------------------------------------------------*
001300*    EDTO007 Y EDTO005 NO TIENEN ABIERTOS LOS FD DE PARSEOUT NI DE  *
001400*    ERRFILE (SON PROPIEDAD DE EDTO001, EL CONTROLADOR DEL BATCH).  *
001500*    POR ESO REGRESAN SU RESULTADO EN UNA SOLA TABLA POR LINKAGE,   *
001600*    Y EDTO001 HACE EL WRITE RENGLON POR RENGLON AL RECIBIRLA DE    *
001700*    VUELTA.  ESTE COPY SE USA UNICAMENTE EN LINKAGE SECTION - EL   *
001800*    QUE NO ES DUENO DEL FD NUNCA LO DECLARA EN WORKING-STORAGE.    *
001900*------------------------------------------------------------------*
002000 01  EDE-PARSEOUT-LOTE.
002100     02  EDE-PO-CUENTA               PIC S9(05) COMP-3 VALUE ZEROS.
002200     02  EDE-PO-RENGLON OCCURS 0 TO 900 TIMES
002300                    DEPENDING ON EDE-PO-CUENTA
002400                    INDEXED BY EDE-IX-PO.
002500         03  EDE-PO-ELEMENTO         PIC X(79).
002600 01  EDE-ERRFILE-LOTE.
002700     02  EDE-EF-CUENTA               PIC S9(05) COMP-3 VALUE ZEROS.
002800     02  EDE-EF-RENGLON OCCURS 0 TO 300 TIMES
002900                    DEPENDING ON EDE-EF-CUENTA
003000                    INDEXED BY EDE-IX-EF.
003100         03  EDE-EF-ERROR            PIC X(120).
003200*------------------------------------------------------------------*
003300*    LOTE DE RENGLONES GENERADOS (UNIDAD 5) - EDTO002 TAMPOCO TIENE *
003400*    ABIERTO EDIOUT; ARMA CADA SEGMENTO AQUI Y EDTO001 LO ESCRIBE.  *
003500*------------------------------------------------------------------*
003600 01  EDG-GENERADO-LOTE.
003700     02  EDG-GE-CUENTA               PIC S9(05) COMP-3 VALUE ZEROS.
003800     02  EDG-GE-RENGLON OCCURS 0 TO 920 TIMES
003900                    DEPENDING ON EDG-GE-CUENTA
004000                    INDEXED BY EDG-IX-GE.
004100         03  EDG-GE-TEXTO            PIC X(1920).
