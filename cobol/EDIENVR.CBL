000100************************************************************************
000200***   * 120133 14/03/16 RVLL FO9021 PRIMERA VERSION SOBRES ISA/GS/GE **
000300***   * 121044 08/05/18 RVLL TK38710 SEPARADO DE BSEC001I ORIGINAL   **
000400************************************************************************
000500*IDAPL*EDT
000600*OBJET*****************************************************************
000700*OBJET*** TRAMAS DE SOBRE (ENVELOPE) ISA/GS/ST/SE/GE/IEA - EDI 810  **
000800*OBJET*****************************************************************
000900*------------------------------------------------------------------*
001000*    FORMA INTERNA YA DECODIFICADA DE LOS SEGMENTOS DE SOBRE.       *
001100*    EL TEXTO CRUDO SE PARTE POR LOS DELIMITADORES DESCUBIERTOS EN  *
001200*    EL ISA (VER EDTO001, PARRAFO 1000-PARSE-ISA-HEADER) Y SE       *
001300*    MUEVE CAMPO A CAMPO A ESTAS AREAS.                             *
001400*------------------------------------------------------------------*
001500 01  EDV-ISA-RECORD.
001600     02  EDV-ISA01-AUTH-QUAL         PIC X(02)  VALUE SPACES.
001700     02  EDV-ISA02-AUTH-INFO         PIC X(10)  VALUE SPACES.
001800     02  EDV-ISA03-SEC-QUAL          PIC X(02)  VALUE SPACES.
001900     02  EDV-ISA04-SEC-INFO          PIC X(10)  VALUE SPACES.
002000     02  EDV-ISA05-SNDR-QUAL         PIC X(02)  VALUE SPACES.
002100     02  EDV-ISA06-SNDR-ID           PIC X(15)  VALUE SPACES.
002200     02  EDV-ISA07-RCVR-QUAL         PIC X(02)  VALUE SPACES.
002300     02  EDV-ISA08-RCVR-ID           PIC X(15)  VALUE SPACES.
002400     02  EDV-ISA09-INT-DATE          PIC X(06)  VALUE SPACES.
002500     02  EDV-ISA10-INT-TIME          PIC X(04)  VALUE SPACES.
002600     02  EDV-ISA11-REP-SEP           PIC X(01)  VALUE SPACES.
002700     02  EDV-ISA12-VERSION           PIC X(05)  VALUE SPACES.
002800     02  EDV-ISA13-CONTROL-NO        PIC 9(09)  VALUE ZEROS.
002900     02  EDV-ISA14-ACK-REQ           PIC X(01)  VALUE SPACES.
003000     02  EDV-ISA15-TEST-IND          PIC X(01)  VALUE SPACES.
003100     02  EDV-ISA16-COMP-SEP          PIC X(01)  VALUE SPACES.
003200     02  FILLER                      PIC X(06)  VALUE SPACES.
003300*----------------------------------------------------------------*
003400 01  EDV-GS-RECORD.
003500     02  EDV-GS01-FUNC-CODE          PIC X(02)  VALUE SPACES.
003600     02  EDV-GS02-SENDER             PIC X(15)  VALUE SPACES.
003700     02  EDV-GS03-RECEIVER           PIC X(15)  VALUE SPACES.
003800     02  EDV-GS04-DATE               PIC X(08)  VALUE SPACES.
003900     02  EDV-GS05-TIME               PIC X(04)  VALUE SPACES.
004000     02  EDV-GS06-GRP-CTL-NO         PIC 9(09)  VALUE ZEROS.
004100     02  EDV-GS07-AGENCY             PIC X(02)  VALUE SPACES.
004200     02  EDV-GS08-VERSION            PIC X(12)  VALUE SPACES.
004300     02  FILLER                      PIC X(05)  VALUE SPACES.
004400*----------------------------------------------------------------*
004500 01  EDV-ST-RECORD.
004600     02  EDV-ST01-TS-ID              PIC X(03)  VALUE SPACES.
004700     02  EDV-ST02-TS-CTL-NO          PIC X(09)  VALUE SPACES.
004800     02  FILLER                      PIC X(04)  VALUE SPACES.
004900*----------------------------------------------------------------*
005000 01  EDV-SE-RECORD.
005100     02  EDV-SE01-SEG-COUNT          PIC 9(06)  VALUE ZEROS.
005200     02  EDV-SE02-TS-CTL-NO          PIC X(09)  VALUE SPACES.
005300     02  FILLER                      PIC X(05)  VALUE SPACES.
005400*----------------------------------------------------------------*
005500 01  EDV-GE-RECORD.
005600     02  EDV-GE01-SET-COUNT          PIC 9(06)  VALUE ZEROS.
005700     02  EDV-GE02-GRP-CTL-NO         PIC 9(09)  VALUE ZEROS.
005800     02  FILLER                      PIC X(05)  VALUE SPACES.
005900*----------------------------------------------------------------*
006000 01  EDV-IEA-RECORD.
006100     02  EDV-IEA01-GRP-COUNT         PIC 9(05)  VALUE ZEROS.
006200     02  EDV-IEA02-CTL-NO            PIC 9(09)  VALUE ZEROS.
006300     02  FILLER                      PIC X(06)  VALUE SPACES.
006400*----------------------------------------------------------------*
006500*    MAPA DE PRESENCIA DE SEGMENTOS DE SOBRE - UNIDAD 2           *
006600*----------------------------------------------------------------*
006700 01  EDV-MAPA-PRESENCIA.
006800     02  EDV-VISTO-ISA-SW            PIC X(01)  VALUE 'N'.
006900         88  EDV-VISTO-ISA                       VALUE 'Y'.
007000     02  EDV-VISTO-ST-SW             PIC X(01)  VALUE 'N'.
007100         88  EDV-VISTO-ST                         VALUE 'Y'.
007200     02  EDV-VISTO-SE-SW             PIC X(01)  VALUE 'N'.
007300         88  EDV-VISTO-SE                         VALUE 'Y'.
007400     02  EDV-VISTO-IEA-SW            PIC X(01)  VALUE 'N'.
007500         88  EDV-VISTO-IEA                        VALUE 'Y'.
007600     02  EDV-VISTO-GS-SW             PIC X(01)  VALUE 'N'.
007700         88  EDV-VISTO-GS                          VALUE 'Y'.
007800*    TK44120 10/08/26 MSCH EL GS QUEDA "ABIERTO" DESDE QUE SE LEE
007900*    HASTA QUE LLEGA SU GE DE CIERRE - PERMITE DETECTAR UN GE SIN
008000*    GS O UN SEGUNDO GS ANIDADO ANTES DE CERRAR EL PRIMERO.
008100     02  EDV-GS-ABIERTO-SW           PIC X(01)  VALUE 'N'.
008200         88  EDV-GS-ABIERTO                       VALUE 'Y'.
008300     02  FILLER                      PIC X(10)  VALUE SPACES.
008400*----------------------------------------------------------------*
008500*    TK44120 10/08/26 MSCH CONTADOR DE JUEGOS ST/SE DEL GRUPO EN  *
008600*    CURSO (SE REINICIA EN CADA GS) - CONTRA ESTE SE VALIDA GE01.  *
008700*----------------------------------------------------------------*
008800 01  EDV-CONTADORES-GRUPO.
008900     02  EDV-PARES-EN-GRUPO          PIC S9(05) COMP-3 VALUE ZEROS.
009000     02  FILLER                      PIC X(05)  VALUE SPACES.
009100*----------------------------------------------------------------*
009200*    TABLA DE PARES (ST,SE) - RESULTADO DE LA UNIDAD 2 (CHEQUEO   *
009300*    DE INTEGRIDAD).  PERMITE HASTA 200 JUEGOS DE TRANSACCION     *
009400*    POR GRUPO FUNCIONAL.  TK44120 10/08/26 MSCH SE AGREGA EL      *
009500*    RENGLON CRUDO DE ST Y DE SE DE CADA JUEGO PARA QUE EL MODO    *
009600*    GENERATE PUEDA REENSAMBLAR CADA JUEGO POR SEPARADO.           *
009700*----------------------------------------------------------------*
009800 01  EDV-TABLA-PARES-ST-SE.
009900     02  EDV-PAR-ST-SE OCCURS 200 TIMES
010000                       INDEXED BY EDV-IX-PAR.
010100         03  EDV-PAR-INDICE-ST       PIC S9(07) COMP-3.
010200         03  EDV-PAR-INDICE-SE       PIC S9(07) COMP-3.
010300         03  EDV-PAR-RAW-ST          PIC X(1920).
010400         03  EDV-PAR-RAW-SE          PIC X(1920).
