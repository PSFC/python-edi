000100************************************************************************
000200***   * 120133 14/03/16 RVLL FO9021 PRIMERA VERSION TABLAS 810      **
000300***   * 121044 08/05/18 RVLL TK38710 AGREGADA TABLA DE CODIGOS ID   **
000400***   * 130077 19/11/19 MSCH TK40281 LOOP N1 PASA A REPEAT 8         **
000500***   * TK44121 10/08/26 MSCH REVISION DE AUDITORIA - ETT-SEG-ENTRY **
000600***   *                      TENIA DOS SEPARADORES (EL ESPACIO      **
000700***   *                      DESPUES DE REQ Y EL GUION ANTES DE     **
000800***   *                      LOOP-REPEAT) SIN FILLER PROPIO, LO QUE **
000900***   *                      DESALINEABA MAX-USOS/NUM-ELEM/LOOP-    **
001000***   *                      REPEAT EN TODOS LOS RENGLONES.  SE     **
001100***   *                      AGREGAN LOS DOS FILLER Y SE QUITA EL   **
001200***   *                      SIGNO DE ETT-SEG-MAX-USOS/LOOP-REPEAT  **
001300***   *                      (NUNCA SE USO UN VALOR NEGATIVO REAL). **
001400************************************************************************
001500*IDAPL*EDT
001600*OBJET*****************************************************************
001700*OBJET*** DICCIONARIOS DE FORMATO (TABLA, NO CODIGO) - SUBSET 810  **
001800*OBJET*****************************************************************
001900*------------------------------------------------------------------*
002000*    EL DISENO ANTERIOR GUARDABA ESTAS DEFINICIONES EN UN CATALOGO  *
002100*    DE FORMATOS CARGADO EN TIEMPO DE CORRIDA.  EN ESTE TRADUCTOR   *
002200*    EL SUBSET 810 QUEDA EMBEBIDO DIRECTO AQUI COMO TABLA DE        *
002300*    WORKING-STORAGE INICIALIZADA - NO HAY CARGADOR.                *
002400*------------------------------------------------------------------*
002500*    DICCIONARIO DE SEGMENTOS/LOOP - ORDEN DE DEFINICION            *
002600*    TIPO: P=SEGMENTO SIMPLE  R=SEGMENTO REPETITIVO  L=LOOP         *
002700*------------------------------------------------------------------*
002800 01  ETT-DICC-SEGMENTOS.
002900     02  FILLER  PIC X(20) VALUE 'ISAM P0001016-0001  '.
003000     02  FILLER  PIC X(20) VALUE 'GS M P0001008-0001  '.
003100     02  FILLER  PIC X(20) VALUE 'ST M P0001002-0001  '.
003200     02  FILLER  PIC X(20) VALUE 'BIGM P0001004-0001  '.
003300     02  FILLER  PIC X(20) VALUE 'N1 M L0001004-0008  '.
003400     02  FILLER  PIC X(20) VALUE 'IT1M R0500007-0001  '.
003500     02  FILLER  PIC X(20) VALUE 'TDSM P0001001-0001  '.
003600     02  FILLER  PIC X(20) VALUE 'CTTM P0001001-0001  '.
003700     02  FILLER  PIC X(20) VALUE 'SE M P0001002-0001  '.
003800     02  FILLER  PIC X(20) VALUE 'GE M P0001002-0001  '.
003900     02  FILLER  PIC X(20) VALUE 'IEAM P0001002-0001  '.
004000 01  FILLER REDEFINES ETT-DICC-SEGMENTOS.
004100     02  ETT-SEG-ENTRY OCCURS 11 TIMES
004200                       INDEXED BY ETT-IX-SEG.
004300         03  ETT-SEG-ID              PIC X(03).
004400         03  ETT-SEG-REQ             PIC X(01).
004500             88  ETT-SEG-REQ-MANDATORIO      VALUE 'M'.
004600             88  ETT-SEG-REQ-OPCIONAL        VALUE 'O'.
004700             88  ETT-SEG-REQ-CONDICIONAL     VALUE 'C'.
004800         03  FILLER                  PIC X(01).
004900         03  ETT-SEG-TIPO            PIC X(01).
005000             88  ETT-SEG-ES-PLANO            VALUE 'P'.
005100             88  ETT-SEG-ES-REPETITIVO       VALUE 'R'.
005200             88  ETT-SEG-ES-LOOP             VALUE 'L'.
005300         03  ETT-SEG-MAX-USOS        PIC 9(04).
005400         03  ETT-SEG-NUM-ELEM        PIC 9(03).
005500         03  FILLER                  PIC X(01).
005600         03  ETT-SEG-LOOP-REPEAT     PIC 9(04).
005700         03  FILLER                  PIC X(02).
005800*------------------------------------------------------------------*
005900*    DICCIONARIO DE ELEMENTOS - NOMBRE (SEGnn) TIPO MIN MAX REQ     *
006000*------------------------------------------------------------------*
006100 01  ETT-DICC-ELEMENTOS.
006200     02  FILLER PIC X(16) VALUE 'ISA01AN02002M   '.
006300     02  FILLER PIC X(16) VALUE 'ISA02AN10010O   '.
006400     02  FILLER PIC X(16) VALUE 'ISA03AN02002M   '.
006500     02  FILLER PIC X(16) VALUE 'ISA04AN10010O   '.
006600     02  FILLER PIC X(16) VALUE 'ISA05ID02002M   '.
006700     02  FILLER PIC X(16) VALUE 'ISA06AN15015M   '.
006800     02  FILLER PIC X(16) VALUE 'ISA07ID02002M   '.
006900     02  FILLER PIC X(16) VALUE 'ISA08AN15015M   '.
007000     02  FILLER PIC X(16) VALUE 'ISA09DT06006M   '.
007100     02  FILLER PIC X(16) VALUE 'ISA10TM04004M   '.
007200     02  FILLER PIC X(16) VALUE 'ISA11AN01001M   '.
007300     02  FILLER PIC X(16) VALUE 'ISA12AN05005M   '.
007400     02  FILLER PIC X(16) VALUE 'ISA13N009009M   '.
007500     02  FILLER PIC X(16) VALUE 'ISA14AN01001M   '.
007600     02  FILLER PIC X(16) VALUE 'ISA15AN01001M   '.
007700     02  FILLER PIC X(16) VALUE 'ISA16AN01001M   '.
007800     02  FILLER PIC X(16) VALUE 'GS01 ID02002M   '.
007900     02  FILLER PIC X(16) VALUE 'GS02 AN02015M   '.
008000     02  FILLER PIC X(16) VALUE 'GS03 AN02015M   '.
008100     02  FILLER PIC X(16) VALUE 'GS04 DT08008M   '.
008200     02  FILLER PIC X(16) VALUE 'GS05 TM04004M   '.
008300     02  FILLER PIC X(16) VALUE 'GS06 N009009M   '.
008400     02  FILLER PIC X(16) VALUE 'GS07 ID01002M   '.
008500     02  FILLER PIC X(16) VALUE 'GS08 AN06012M   '.
008600     02  FILLER PIC X(16) VALUE 'ST01 ID03003M   '.
008700     02  FILLER PIC X(16) VALUE 'ST02 AN04009M   '.
008800     02  FILLER PIC X(16) VALUE 'BIG01DT08008M   '.
008900     02  FILLER PIC X(16) VALUE 'BIG02AN01022M   '.
009000     02  FILLER PIC X(16) VALUE 'BIG03DT08008O   '.
009100     02  FILLER PIC X(16) VALUE 'BIG04AN01022O   '.
009200     02  FILLER PIC X(16) VALUE 'N101 ID02003M   '.
009300     02  FILLER PIC X(16) VALUE 'N102 AN01035C   '.
009400     02  FILLER PIC X(16) VALUE 'N103 ID02002C   '.
009500     02  FILLER PIC X(16) VALUE 'N104 AN02017C   '.
009600     02  FILLER PIC X(16) VALUE 'IT101AN01006O   '.
009700     02  FILLER PIC X(16) VALUE 'IT102R 01009O   '.
009800     02  FILLER PIC X(16) VALUE 'IT103ID02002C   '.
009900     02  FILLER PIC X(16) VALUE 'IT104R 01011C   '.
010000     02  FILLER PIC X(16) VALUE 'IT105AN02002O   '.
010100     02  FILLER PIC X(16) VALUE 'IT106ID02002C   '.
010200     02  FILLER PIC X(16) VALUE 'IT107AN01030C   '.
010300     02  FILLER PIC X(16) VALUE 'TDS01N202010M   '.
010400     02  FILLER PIC X(16) VALUE 'CTT01N001006M   '.
010500     02  FILLER PIC X(16) VALUE 'SE01 N001006M   '.
010600     02  FILLER PIC X(16) VALUE 'SE02 AN04009M   '.
010700     02  FILLER PIC X(16) VALUE 'GE01 N001006M   '.
010800     02  FILLER PIC X(16) VALUE 'GE02 N009009M   '.
010900     02  FILLER PIC X(16) VALUE 'IEA01N005005M   '.
011000     02  FILLER PIC X(16) VALUE 'IEA02N009009M   '.
011100 01  FILLER REDEFINES ETT-DICC-ELEMENTOS.
011200     02  ETT-ELEM-ENTRY OCCURS 49 TIMES
011300                        INDEXED BY ETT-IX-ELEM.
011400         03  ETT-ELEM-NOMBRE         PIC X(05).
011500         03  ETT-ELEM-TIPO           PIC X(02).
011600         03  ETT-ELEM-MIN-LEN        PIC 9(02).
011700         03  ETT-ELEM-MAX-LEN        PIC 9(03).
011800         03  ETT-ELEM-REQ            PIC X(01).
011900         03  FILLER                  PIC X(03).
012000*------------------------------------------------------------------*
012100*    TABLA DE CODIGOS ID - N101 ENTITY CODE (BUSCA POR SEARCH,      *
012200*    MISMO IDIOMA DE BSEO001/BUSCA-MONEDA CONTRA TB-RMONEDAS)       *
012300*------------------------------------------------------------------*
012400 01  ETT-TABLA-N101.
012500     02  FILLER PIC X(14) VALUE 'BTBILL TO     '.
012600     02  FILLER PIC X(14) VALUE 'STSHIP TO     '.
012700     02  FILLER PIC X(14) VALUE 'RIREMIT TO    '.
012800     02  FILLER PIC X(14) VALUE 'VNVENDOR      '.
012900 01  FILLER REDEFINES ETT-TABLA-N101.
013000     02  ETT-N101-ENTRY OCCURS 4 TIMES
013100                        INDEXED BY ETT-IX-N101.
013200         03  ETT-N101-CODIGO         PIC X(02).
013300         03  ETT-N101-DESCRIPCION    PIC X(12).
013400*------------------------------------------------------------------*
013500*    TABLA DE CODIGOS ID - IT103 UNIT OF MEASURE                   *
013600*------------------------------------------------------------------*
013700 01  ETT-TABLA-IT103.
013800     02  FILLER PIC X(14) VALUE 'EAEACH        '.
013900     02  FILLER PIC X(14) VALUE 'CACASE        '.
014000     02  FILLER PIC X(14) VALUE 'LBPOUND       '.
014100     02  FILLER PIC X(14) VALUE 'DZDOZEN       '.
014200 01  FILLER REDEFINES ETT-TABLA-IT103.
014300     02  ETT-IT103-ENTRY OCCURS 4 TIMES
014400                         INDEXED BY ETT-IX-IT103.
014500         03  ETT-IT103-CODIGO        PIC X(02).
014600         03  ETT-IT103-DESCRIPCION   PIC X(12).
