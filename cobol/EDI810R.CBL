000100************************************************************************
000200***   * 120133 14/03/16 RVLL FO9021 PRIMERA VERSION TRAMA 810        **
000300***   * 122015 27/02/19 RVLL TK39944 IT1 PASA A OCCURS (ANTES FIJO)  **
000400************************************************************************
000500*IDAPL*EDT
000600*OBJET*****************************************************************
000700*OBJET*** TRAMAS DE CUERPO DE FACTURA (810) - BIG/N1/IT1/TDS/CTT    **
000800*OBJET*****************************************************************
000900*------------------------------------------------------------------*
001000*    BIG - SEGMENTO INICIAL DE LA FACTURA                          *
001100*------------------------------------------------------------------*
001200 01  ED8-BIG-RECORD.
001300     02  ED8-BIG01-INV-DATE          PIC X(08)  VALUE SPACES.
001400     02  ED8-BIG01R-DESGLOSE REDEFINES ED8-BIG01-INV-DATE.
001500         03  ED8-BIG01-CCYY          PIC 9(04).
001600         03  ED8-BIG01-MM            PIC 9(02).
001700         03  ED8-BIG01-DD            PIC 9(02).
001800     02  ED8-BIG02-INV-NO            PIC X(22)  VALUE SPACES.
001900     02  ED8-BIG03-PO-DATE           PIC X(08)  VALUE SPACES.
002000     02  ED8-BIG04-PO-NO             PIC X(22)  VALUE SPACES.
002100     02  FILLER                      PIC X(04)  VALUE SPACES.
002200*------------------------------------------------------------------*
002300*    N1 - IDENTIFICACION DE PARTES, UN OCCURS POR ENTIDAD          *
002400*    (BT/ST/RI/VN) - SYNTAX ATLEASTONE(N102,N103) ALLORNONE(N103,  *
002500*    N104) SE VALIDAN EN EDTO005                                   *
002600*------------------------------------------------------------------*
002700 01  ED8-N1-TABLA.
002800     02  ED8-N1-CUENTA               PIC S9(03) COMP-3 VALUE ZEROS.
002900     02  ED8-N1-OCURRENCIA OCCURS 0 TO 8 TIMES
003000                    DEPENDING ON ED8-N1-CUENTA
003100                    INDEXED BY ED8-IX-N1.
003200         03  ED8-N101-ENTITY-CODE    PIC X(03).
003300             88  ED8-N101-BILL-TO            VALUE 'BT'.
003400             88  ED8-N101-SHIP-TO            VALUE 'ST'.
003500             88  ED8-N101-REMIT-TO           VALUE 'RI'.
003600             88  ED8-N101-VENDOR             VALUE 'VN'.
003700         03  ED8-N102-NAME           PIC X(35).
003800         03  ED8-N103-ID-QUAL        PIC X(02).
003900         03  ED8-N104-ID-CODE        PIC X(17).
004000         03  FILLER                  PIC X(03).
004100*------------------------------------------------------------------*
004200*    IT1 - RENGLONES DE FACTURA, OCCURS REPETITIVO (MAX 9999)      *
004300*------------------------------------------------------------------*
004400 01  ED8-IT1-TABLA.
004500     02  ED8-IT1-CUENTA              PIC S9(05) COMP-3 VALUE ZEROS.
004600     02  ED8-IT1-RENGLON OCCURS 0 TO 500 TIMES
004700                    DEPENDING ON ED8-IT1-CUENTA
004800                    INDEXED BY ED8-IX-IT1.
004900         03  ED8-IT101-LINE-NO       PIC X(06).
005000         03  ED8-IT102-QTY           PIC 9(07)V9(02).
005100         03  ED8-IT102-QTY-SW        PIC X(01) VALUE 'N'.
005200             88  ED8-IT102-PRESENTE          VALUE 'Y'.
005300         03  ED8-IT103-UOM           PIC X(02).
005400             88  ED8-IT103-EACH              VALUE 'EA'.
005500             88  ED8-IT103-CASE              VALUE 'CA'.
005600             88  ED8-IT103-POUND             VALUE 'LB'.
005700             88  ED8-IT103-DOZEN              VALUE 'DZ'.
005800         03  ED8-IT104-UNIT-PRICE    PIC 9(09)V9(02).
005900         03  ED8-IT105-PRICE-BASIS   PIC X(02).
006000         03  ED8-IT106-ID-QUAL       PIC X(02).
006100         03  ED8-IT107-PROD-ID       PIC X(30).
006200         03  ED8-IT1-EXTENDIDO       PIC S9(09)V9(02) COMP-3.
006300         03  FILLER                  PIC X(06).
006400*------------------------------------------------------------------*
006500*    TDS - RESUMEN DE MONTOS, CTT - TOTALES DE TRANSACCION         *
006600*------------------------------------------------------------------*
006700 01  ED8-TDS-RECORD.
006800     02  ED8-TDS01-TOTAL-AMT         PIC 9(08)V9(02) VALUE ZEROS.
006900     02  ED8-TDS01R-TRANSMITIDO REDEFINES ED8-TDS01-TOTAL-AMT.
007000         03  ED8-TDS01-DIGITOS       PIC 9(10).
007100     02  FILLER                      PIC X(10)  VALUE SPACES.
007200*----------------------------------------------------------------*
007300 01  ED8-CTT-RECORD.
007400     02  ED8-CTT01-LINE-COUNT        PIC 9(06)  VALUE ZEROS.
007500     02  FILLER                      PIC X(10)  VALUE SPACES.
