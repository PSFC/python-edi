000100************************************************************************
000200***  HISTORIA DE CAMBIOS - EDTO007 - PARSER DE SEGMENTOS Y LOOPS   ***
000300************************************************************************
000400***   * FO9021 14/03/16 RVLL PRIMERA VERSION - REEMPLAZA AL MODULO   **
000500***   *                      ANTERIOR DE EXTRACCION DE SEGMENTOS     **
000600***   * TK38710 08/05/18 RVLL SEPARA CONVERSION DE ELEMENTO (3300)   **
000700***   *                      DE LA EXTRACCION DE SEGMENTO            **
000800***   * TK39944 27/02/19 RVLL IT1 PASA A TABLA OCCURS (ANTES 40 FIJO)**
000900***   * Y2K001  03/11/98 JRAM REVISION FECHAS SIGLO - NO APLICA A    **
001000***   *                      ESTE MODULO, QUEDA SOLO COMO BITACORA   **
001100***   * TK41560 30/07/20 MSCH CORRIGE TRUNCADO DE N102 A 35 POS      **
001200***   * TK43010 05/09/22 MSCH REVISION POR AUDITORIA INTERNA - SIN   **
001300***   *                      CAMBIOS DE CODIGO, SOLO COMENTARIOS     **
001400***   * TK44121 10/08/26 MSCH PARSEOUT SOLO LLEVABA BIG01/BIG02/N101/**
001500***   *                      TDS01 A 3300-CONVERT-ELEMENT - FALTABAN **
001600***   *                      BIG03/BIG04, N102-N104, TODO IT1 Y CTT01**
001700***   *                      SE COMPLETA LA UNIDAD 3C PARA LOS 18    **
001800***   *                      ELEMENTOS DEL CUERPO.  DE PASO, 3300    **
001900***   *                      APLICABA EL VALOR CRUDO DIRECTO A       **
002000***   *                      EDE-ELEM-VALOR-9 SIN RESPETAR LA ESCALA **
002100***   *                      IMPLICITA Nn/R - SE AGREGA 3310 PARA    **
002200***   *                      ESCALAR CORRECTAMENTE, Y SE AGREGA      **
002300***   *                      ROUNDED AL EXTENDIDO DE IT1 (3130).     **
002400***   * TK44122 10/08/26 MSCH REVISION DE AUDITORIA (RONDA 2) - 3310 **
002500***   *                      TRATABA IT102/IT104 (TIPO R) IGUAL QUE  **
002600***   *                      UN Nn DE ESCALA IMPLICITA, DIVIDIENDO   **
002700***   *                      ENTRE 100 SIN VER EL PUNTO DECIMAL      **
002800***   *                      EXPLICITO QUE 5125/5135 DE EDTO002 YA   **
002900***   *                      ESCRIBEN EN EL RENGLON GENERADO - ROMPIA**
003000***   *                      EL ROUND-TRIP.  SE AGREGA 3330 PROPIO   **
003100***   *                      PARA TIPO R, QUE PARTE POR EL PUNTO EN  **
003200***   *                      LUGAR DE ESCALAR POR 10**N.             **
003300************************************************************************
003400*IDAPL*EDT
003500*OBJET*****************************************************************
003600*OBJET*** TRADUCTOR EDI 810 - PARSER DE SEGMENTOS/LOOP (UNIDAD 3)   **
003700*OBJET*** PARTE CADA RENGLON CRUDO POR EL DELIMITADOR DE ELEMENTO,  **
003800*OBJET*** LO UBICA EN SU RECORD DE TRAMA (BIG/N1/IT1/TDS/CTT) Y     **
003900*OBJET*** CONVIERTE CADA ELEMENTO A SU FORMA CANONICA (UNIDAD 3C).  **
004000*OBJET*****************************************************************
004100      *=======================*
004200       IDENTIFICATION DIVISION.
004300      *=======================*
004400       PROGRAM-ID.   EDTO007.
004500       AUTHOR.       R VILLALOBOS LARA.
004600       INSTALLATION. BUS DE SERVICIO EMPRESARIAL - EDI.
004700       DATE-WRITTEN. 03/14/86.
004800       DATE-COMPILED.
004900       SECURITY.     CONFIDENCIAL - USO INTERNO UNICAMENTE.
005000      *====================*
005100       ENVIRONMENT DIVISION.
005200      *====================*
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER.  IBM-370.
005500       OBJECT-COMPUTER.  IBM-370.
005600       SPECIAL-NAMES.
005700           C01                   IS TOP-OF-FORM
005800           CLASS W-NUMERICO  IS  '0' THRU '9'
005900           UPSI-0                IS EDC-SWITCH-REPROCESO
006000               ON STATUS  IS EDC-REPROCESO-ACTIVO
006100               OFF STATUS IS EDC-REPROCESO-INACTIVO.
006200      *=============*
006300       DATA DIVISION.
006400      *=============*
006500      *=======================*
006600       WORKING-STORAGE SECTION.
006700      *=======================*
006800       01  WE-ESPECIALES.
006900           02  WE-SEG-ID-ACTUAL        PIC X(03)  VALUE SPACES.
007000           02  WE-N102-TRUNCADO-SW     PIC X(01)  VALUE 'N'.
007100               88  WE-N102-TRUNCADO             VALUE 'Y'.
007200           02  WE-ELEM-NOMBRE-3300     PIC X(05)  VALUE SPACES.
007300           02  WE-VALOR-CRUDO-3300     PIC X(35)  VALUE SPACES.
007400           02  FILLER                  PIC X(24)  VALUE SPACES.
007500*    TK44120 10/08/26 MSCH EL INDICE DEL SEGMENTO EN PROCESO NO ES
007600*    PARTE DE NINGUN REGISTRO - BAJA A NIVEL 77 POR SER UN CONTADOR
007700*    SUELTO DE UN SOLO PROPOSITO (GOBIERNA EL PERFORM EN 0000-MAIN).
007800       77  WE-IX-SEG                   PIC S9(05) COMP VALUE ZEROS.
007900*    TK44121 10/08/26 MSCH CONTADORES DE 3310-ESCALAR-VALOR-NUMERICO
008000*    (UNIDAD 3C) - MIDEN EL VALOR CRUDO Y APLICAN SU ESCALA IMPLICITA.
008100       77  WE-LARGO-VALOR-3300         PIC S9(05) COMP VALUE ZEROS.
008200       77  WE-N-DECIMALES-9            PIC 9(01)      VALUE ZEROS.
008300       77  WE-DIGITOS-ENTEROS-3300     PIC 9(11)      VALUE ZEROS.
008400*    TK44122 10/08/26 MSCH CONTADORES/PARTES DE 3330-ESCALAR-VALOR-
008500*    EXPLICITO (UNIDAD 3C, TIPO R) - PARTEN EL VALOR CRUDO POR EL
008600*    PUNTO DECIMAL ESCRITO EN LUGAR DE ESCALAR POR 10**N.
008700       77  WE-LARGO-ENTERA-3300        PIC S9(05) COMP VALUE ZEROS.
008800       77  WE-LARGO-DECIMAL-3300       PIC S9(05) COMP VALUE ZEROS.
008900       77  WE-DIGITOS-DECIMAL-3300     PIC 9(04)      VALUE ZEROS.
009000       01  WE-PARTES-R-3300.
009100           02  WE-PARTE-ENTERA-3300    PIC X(11)  VALUE SPACES.
009200           02  WE-PARTE-DECIMAL-3300   PIC X(04)  VALUE SPACES.
009300           02  FILLER                  PIC X(20)  VALUE SPACES.
009400      *------------- BUFFER DE ELEMENTOS DEL RENGLON EN PROCESO ---*
009500       01  WE-ELEMENTOS-RENGLON.
009600           02  WE-ELEM-TABLA OCCURS 20 TIMES
009700                           INDEXED BY WE-IX-TE.
009800               03  WE-ELEM-VALOR       PIC X(35)  VALUE SPACES.
009900      *------------------------------------------------------------*
010000           COPY EDIELEM.
010100           COPY EDITTBL.
010200      *---------------*
010300       LINKAGE SECTION.
010400      *---------------*
010500           COPY EDICCOM.
010600           COPY EDIENVR.
010700           COPY EDI810R.
010800           COPY EDILOTE.
010900      *------------------*
011000       PROCEDURE DIVISION  USING  EDC-AREA-COMUN
011100                                  EDC-SEGMENTOS-CRUDOS
011200                                  EDV-ISA-RECORD
011300                                  ED8-BIG-RECORD
011400                                  ED8-N1-TABLA
011500                                  ED8-IT1-TABLA
011600                                  ED8-TDS-RECORD
011700                                  ED8-CTT-RECORD
011800                                  EDE-PARSEOUT-LOTE.
011900      *------------------*
012000       0000-MAINLINE-EDTO007.
012100      *------------------*
012200           MOVE ZEROS                 TO EDE-PO-CUENTA.
012300           MOVE 00                    TO EDC-CODIGO-RESPUESTA.
012400           SET  WE-IX-SEG             TO 1.
012500           PERFORM 3000-PARSE-UN-SEGMENTO THRU 3000-EXIT
012600              UNTIL WE-IX-SEG > EDC-SEG-CUENTA.
012700           GOBACK.
012800      *-----------------------------*
012900       3000-PARSE-UN-SEGMENTO.
013000      *-----------------------------*
013100      *--- UNIDAD 3 - PARTE EL RENGLON CRUDO POR EL DELIMITADOR DE
013200      *--- ELEMENTO DESCUBIERTO EN EL ISA Y UBICA EL SEGMENTO.
013300           MOVE SPACES                TO WE-ELEMENTOS-RENGLON.
013400           UNSTRING EDC-SEG-TEXTO (WE-IX-SEG)
013500               DELIMITED BY EDC-DELIM-ELEMENTO
013600               INTO WE-ELEM-VALOR (01)  WE-ELEM-VALOR (02)
013700                    WE-ELEM-VALOR (03)  WE-ELEM-VALOR (04)
013800                    WE-ELEM-VALOR (05)  WE-ELEM-VALOR (06)
013900                    WE-ELEM-VALOR (07)  WE-ELEM-VALOR (08)
014000                    WE-ELEM-VALOR (09)  WE-ELEM-VALOR (10)
014100           END-UNSTRING.
014200           MOVE WE-ELEM-VALOR (01)     TO WE-SEG-ID-ACTUAL.
014300           EVALUATE WE-SEG-ID-ACTUAL
014400              WHEN 'BIG'
014500                 PERFORM 3110-PARSE-BIG      THRU 3110-EXIT
014600              WHEN 'N1'
014700                 PERFORM 3200-PARSE-LOOP-N1  THRU 3200-EXIT
014800              WHEN 'IT1'
014900                 PERFORM 3130-PARSE-IT1      THRU 3130-EXIT
015000              WHEN 'TDS'
015100                 PERFORM 3140-PARSE-TDS      THRU 3140-EXIT
015200              WHEN 'CTT'
015300                 PERFORM 3150-PARSE-CTT      THRU 3150-EXIT
015400              WHEN OTHER
015500                 MOVE 04                  TO EDC-CODIGO-RESPUESTA
015600                 MOVE 301                 TO EDC-CODIGO-MENSAJE
015700                 MOVE 'SEGMENTO NO RECONOCIDO EN SUBSET 810'
015800                                          TO EDC-DESCR-MENSAJE
015900           END-EVALUATE.
016000           SET  WE-IX-SEG UP BY 1.
016100      *-----------------------------*
016200       3000-EXIT.
016300           EXIT.
016400      *-----------------*
016500       3110-PARSE-BIG.
016600      *-----------------*
016700           MOVE WE-ELEM-VALOR (02)     TO ED8-BIG01-INV-DATE.
016800           MOVE WE-ELEM-VALOR (03)     TO ED8-BIG02-INV-NO.
016900           MOVE WE-ELEM-VALOR (04)     TO ED8-BIG03-PO-DATE.
017000           MOVE WE-ELEM-VALOR (05)     TO ED8-BIG04-PO-NO.
017100           MOVE 'BIG01' TO WE-ELEM-NOMBRE-3300.
017200           MOVE WE-ELEM-VALOR (02)     TO WE-VALOR-CRUDO-3300.
017300           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
017400           MOVE 'BIG02' TO WE-ELEM-NOMBRE-3300.
017500           MOVE WE-ELEM-VALOR (03)     TO WE-VALOR-CRUDO-3300.
017600           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
017700           MOVE 'BIG03' TO WE-ELEM-NOMBRE-3300.
017800           MOVE WE-ELEM-VALOR (04)     TO WE-VALOR-CRUDO-3300.
017900           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
018000           MOVE 'BIG04' TO WE-ELEM-NOMBRE-3300.
018100           MOVE WE-ELEM-VALOR (05)     TO WE-VALOR-CRUDO-3300.
018200           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
018300      *-----------------*
018400       3110-EXIT.
018500           EXIT.
018600      *---------------------*
018700       3200-PARSE-LOOP-N1.
018800      *---------------------*
018900      *--- UNIDAD 3B - LOOP N1, UN OCCURS NUEVO POR CADA SEGMENTO
019000      *--- N1 DENTRO DEL MISMO JUEGO ST/SE (ATLEASTONE(N102,N103)).
019100           IF ED8-N1-CUENTA >= 8
019200              MOVE 04                  TO EDC-CODIGO-RESPUESTA
019300              MOVE 302                 TO EDC-CODIGO-MENSAJE
019400              MOVE 'LOOP N1 EXCEDE EL MAXIMO DE 8 REPETICIONES'
019500                                       TO EDC-DESCR-MENSAJE
019600              GO TO 3200-EXIT
019700           END-IF.
019800           ADD 1 TO ED8-N1-CUENTA.
019900           SET  ED8-IX-N1 TO ED8-N1-CUENTA.
020000           MOVE WE-ELEM-VALOR (02) TO ED8-N101-ENTITY-CODE (ED8-IX-N1).
020100           MOVE WE-ELEM-VALOR (03) TO ED8-N102-NAME        (ED8-IX-N1).
020200           MOVE WE-ELEM-VALOR (04) TO ED8-N103-ID-QUAL     (ED8-IX-N1).
020300           MOVE WE-ELEM-VALOR (05) TO ED8-N104-ID-CODE     (ED8-IX-N1).
020400           MOVE 'N101' TO WE-ELEM-NOMBRE-3300.
020500           MOVE WE-ELEM-VALOR (02)     TO WE-VALOR-CRUDO-3300.
020600           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
020700           MOVE 'N102' TO WE-ELEM-NOMBRE-3300.
020800           MOVE WE-ELEM-VALOR (03)     TO WE-VALOR-CRUDO-3300.
020900           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
021000           MOVE 'N103' TO WE-ELEM-NOMBRE-3300.
021100           MOVE WE-ELEM-VALOR (04)     TO WE-VALOR-CRUDO-3300.
021200           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
021300           MOVE 'N104' TO WE-ELEM-NOMBRE-3300.
021400           MOVE WE-ELEM-VALOR (05)     TO WE-VALOR-CRUDO-3300.
021500           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
021600      *---------------------*
021700       3200-EXIT.
021800           EXIT.
021900      *-----------------*
022000       3130-PARSE-IT1.
022100      *-----------------*
022200      *--- UNIDAD 3A - IT1 ES SEGMENTO REPETITIVO, UN OCCURS POR
022300      *--- RENGLON DE FACTURA (SIN LIMITE ESTRUCTURAL DE SOBRE).
022400           IF ED8-IT1-CUENTA >= 500
022500              MOVE 16                  TO EDC-CODIGO-RESPUESTA
022600              MOVE 303                 TO EDC-CODIGO-MENSAJE
022700              MOVE 'IT1 EXCEDE EL MAXIMO DE 500 RENGLONES'
022800                                       TO EDC-DESCR-MENSAJE
022900              GO TO 3130-EXIT
023000           END-IF.
023100           ADD 1 TO ED8-IT1-CUENTA.
023200           SET  ED8-IX-IT1 TO ED8-IT1-CUENTA.
023300           MOVE WE-ELEM-VALOR (02) TO ED8-IT101-LINE-NO    (ED8-IX-IT1).
023400           IF WE-ELEM-VALOR (03) NOT = SPACES
023500              MOVE WE-ELEM-VALOR (03) TO ED8-IT102-QTY     (ED8-IX-IT1)
023600              SET  ED8-IT102-PRESENTE (ED8-IX-IT1) TO TRUE
023700           END-IF.
023800           MOVE WE-ELEM-VALOR (04) TO ED8-IT103-UOM        (ED8-IX-IT1).
023900           MOVE WE-ELEM-VALOR (05) TO ED8-IT104-UNIT-PRICE (ED8-IX-IT1).
024000           MOVE WE-ELEM-VALOR (06) TO ED8-IT105-PRICE-BASIS(ED8-IX-IT1).
024100           MOVE WE-ELEM-VALOR (07) TO ED8-IT106-ID-QUAL    (ED8-IX-IT1).
024200           MOVE WE-ELEM-VALOR (08) TO ED8-IT107-PROD-ID    (ED8-IX-IT1).
024300*    TK44121 10/08/26 MSCH EXTENDIDO REDONDEA - REGLA DE NEGOCIO ES
024400*    MITAD-ARRIBA ALEJANDO DE CERO, NO TRUNCADO.
024500           COMPUTE ED8-IT1-EXTENDIDO (ED8-IX-IT1) ROUNDED =
024600                   ED8-IT102-QTY (ED8-IX-IT1) *
024700                   ED8-IT104-UNIT-PRICE (ED8-IX-IT1).
024800           MOVE 'IT101' TO WE-ELEM-NOMBRE-3300.
024900           MOVE WE-ELEM-VALOR (02)     TO WE-VALOR-CRUDO-3300.
025000           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
025100           MOVE 'IT102' TO WE-ELEM-NOMBRE-3300.
025200           MOVE WE-ELEM-VALOR (03)     TO WE-VALOR-CRUDO-3300.
025300           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
025400           MOVE 'IT103' TO WE-ELEM-NOMBRE-3300.
025500           MOVE WE-ELEM-VALOR (04)     TO WE-VALOR-CRUDO-3300.
025600           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
025700           MOVE 'IT104' TO WE-ELEM-NOMBRE-3300.
025800           MOVE WE-ELEM-VALOR (05)     TO WE-VALOR-CRUDO-3300.
025900           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
026000           MOVE 'IT105' TO WE-ELEM-NOMBRE-3300.
026100           MOVE WE-ELEM-VALOR (06)     TO WE-VALOR-CRUDO-3300.
026200           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
026300           MOVE 'IT106' TO WE-ELEM-NOMBRE-3300.
026400           MOVE WE-ELEM-VALOR (07)     TO WE-VALOR-CRUDO-3300.
026500           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
026600           MOVE 'IT107' TO WE-ELEM-NOMBRE-3300.
026700           MOVE WE-ELEM-VALOR (08)     TO WE-VALOR-CRUDO-3300.
026800           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
026900      *-----------------*
027000       3130-EXIT.
027100           EXIT.
027200      *-----------------*
027300       3140-PARSE-TDS.
027400      *-----------------*
027500           MOVE WE-ELEM-VALOR (02)     TO ED8-TDS01-DIGITOS.
027600           MOVE 'TDS01' TO WE-ELEM-NOMBRE-3300.
027700           MOVE WE-ELEM-VALOR (02)     TO WE-VALOR-CRUDO-3300.
027800           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
027900      *-----------------*
028000       3140-EXIT.
028100           EXIT.
028200      *-----------------*
028300       3150-PARSE-CTT.
028400      *-----------------*
028500           MOVE WE-ELEM-VALOR (02)     TO ED8-CTT01-LINE-COUNT.
028600           MOVE 'CTT01' TO WE-ELEM-NOMBRE-3300.
028700           MOVE WE-ELEM-VALOR (02)     TO WE-VALOR-CRUDO-3300.
028800           PERFORM 3300-CONVERT-ELEMENT THRU 3300-EXIT.
028900      *-----------------*
029000       3150-EXIT.
029100           EXIT.
029200      *--------------------------*
029300       3300-CONVERT-ELEMENT.
029400      *--------------------------*
029500      *--- UNIDAD 3C - BUSCA EL ELEMENTO EN EL DICCIONARIO PARA
029600      *--- CONOCER SU TIPO (AN/ID/DT/TM/R/Nn) Y LO DEJA EN SU
029700      *--- FORMA CANONICA (EDE-ELEMENTO-RECORD) PARA PARSEOUT.
029800           MOVE SPACES                 TO EDE-ELEMENTO-RECORD.
029900           MOVE WE-SEG-ID-ACTUAL       TO EDE-ELEM-SEG-ID.
030000           MOVE WE-ELEM-NOMBRE-3300    TO EDE-ELEM-NAME.
030100           IF WE-VALOR-CRUDO-3300 = SPACES
030200              SET  EDE-ELEM-AUSENTE    TO TRUE
030300           ELSE
030400              SET  EDE-ELEM-PRESENTE   TO TRUE
030500           END-IF.
030600           SET  ETT-IX-ELEM   TO 1.
030700           SEARCH ETT-ELEM-ENTRY
030800              AT END
030900                 MOVE 'AN'             TO EDE-ELEM-TIPO
031000              WHEN ETT-ELEM-NOMBRE (ETT-IX-ELEM) = WE-ELEM-NOMBRE-3300
031100                 MOVE ETT-ELEM-TIPO (ETT-IX-ELEM) TO EDE-ELEM-TIPO
031200           END-SEARCH.
031300           EVALUATE TRUE
031400              WHEN EDE-TIPO-DECIMAL
031500                 PERFORM 3330-ESCALAR-VALOR-EXPLICITO THRU 3330-EXIT
031600              WHEN EDE-TIPO-NUMERICO-IMPL
031700                 PERFORM 3310-ESCALAR-VALOR-NUMERICO THRU 3310-EXIT
031800              WHEN OTHER
031900                 MOVE WE-VALOR-CRUDO-3300 TO EDE-ELEM-VALOR-X
032000           END-EVALUATE.
032100           IF EDE-PO-CUENTA < 900
032200              ADD  1                   TO EDE-PO-CUENTA
032300              SET  EDE-IX-PO           TO EDE-PO-CUENTA
032400              MOVE EDE-ELEMENTO-RECORD TO EDE-PO-ELEMENTO (EDE-IX-PO)
032500           END-IF.
032600      *--------------------------*
032700       3300-EXIT.
032800           EXIT.
032900      *--------------------------*
033000       3310-ESCALAR-VALOR-NUMERICO.
033100      *--------------------------*
033200*    TK44121 10/08/26 MSCH UNIDAD 3C - UN ELEMENTO Nn NO ES MAS QUE
033300*    LOS DIGITOS ENTEROS CON n DECIMALES IMPLICITOS AL FINAL (VALOR
033400*    = ENTERO(DIGITOS) / 10**n) - EL DIGITO n SALE DEL PROPIO TIPO
033500*    (EDE-ELEM-TIPO).  TK44122 QUITA DE AQUI EL TIPO R (TASA/PRECIO),
033600*    QUE NO LLEVA ESCALA IMPLICITA SINO PUNTO DECIMAL EXPLICITO EN
033700*    EL TEXTO - VER 3330-ESCALAR-VALOR-EXPLICITO.
033800           MOVE 35                    TO WE-LARGO-VALOR-3300.
033900           PERFORM 3320-MEDIR-VALOR-3300 THRU 3320-EXIT
034000              UNTIL WE-LARGO-VALOR-3300 = 0
034100                 OR WE-VALOR-CRUDO-3300 (WE-LARGO-VALOR-3300:1)
034200                       NOT = SPACE.
034300           IF WE-LARGO-VALOR-3300 = 0
034400              MOVE ZEROS              TO EDE-ELEM-VALOR-9
034500           ELSE
034600              MOVE ZEROS              TO WE-DIGITOS-ENTEROS-3300
034700              MOVE WE-VALOR-CRUDO-3300 (1:WE-LARGO-VALOR-3300)
034800                                      TO WE-DIGITOS-ENTEROS-3300
034900              MOVE EDE-ELEM-TIPO (2:1) TO WE-N-DECIMALES-9
035000              COMPUTE EDE-ELEM-VALOR-9 =
035100                      WE-DIGITOS-ENTEROS-3300 /
035200                         (10 ** WE-N-DECIMALES-9)
035300           END-IF.
035400      *--------------------------*
035500       3310-EXIT.
035600           EXIT.
035700      *--------------------------*
035800       3320-MEDIR-VALOR-3300.
035900      *--------------------------*
036000           SUBTRACT 1 FROM WE-LARGO-VALOR-3300.
036100      *--------------------------*
036200       3320-EXIT.
036300           EXIT.
036400      *--------------------------*
036500       3330-ESCALAR-VALOR-EXPLICITO.
036600      *--------------------------*
036700*    TK44122 10/08/26 MSCH UNIDAD 3C - TIPO R (TASA/PRECIO) NO TIENE
036800*    ESCALA IMPLICITA, VIAJA CON PUNTO DECIMAL ESCRITO EN EL TEXTO
036900*    (VER EDTO002 5125/5135-FORMAT-ITnnn-R, QUE LO ARMAN ASI) - SE
037000*    PARTE EL VALOR CRUDO POR EL PUNTO EN VEZ DE DIVIDIR POR 10**N.
037100           MOVE SPACES                TO WE-PARTES-R-3300.
037200           UNSTRING WE-VALOR-CRUDO-3300 DELIMITED BY '.'
037300               INTO WE-PARTE-ENTERA-3300  WE-PARTE-DECIMAL-3300
037400           END-UNSTRING.
037500           MOVE 11                    TO WE-LARGO-ENTERA-3300.
037600           PERFORM 3332-MEDIR-ENTERA-3300 THRU 3332-EXIT
037700              UNTIL WE-LARGO-ENTERA-3300 = 0
037800                 OR WE-PARTE-ENTERA-3300 (WE-LARGO-ENTERA-3300:1)
037900                       NOT = SPACE.
038000           MOVE 4                     TO WE-LARGO-DECIMAL-3300.
038100           PERFORM 3334-MEDIR-DECIMAL-3300 THRU 3334-EXIT
038200              UNTIL WE-LARGO-DECIMAL-3300 = 0
038300                 OR WE-PARTE-DECIMAL-3300 (WE-LARGO-DECIMAL-3300:1)
038400                       NOT = SPACE.
038500           MOVE ZEROS                 TO WE-DIGITOS-ENTEROS-3300.
038600           IF WE-LARGO-ENTERA-3300 > 0
038700              MOVE WE-PARTE-ENTERA-3300 (1:WE-LARGO-ENTERA-3300)
038800                                      TO WE-DIGITOS-ENTEROS-3300
038900           END-IF.
039000           IF WE-LARGO-DECIMAL-3300 > 0
039100              MOVE WE-PARTE-DECIMAL-3300 (1:WE-LARGO-DECIMAL-3300)
039200                                      TO WE-DIGITOS-DECIMAL-3300
039300              COMPUTE EDE-ELEM-VALOR-9 =
039400                      WE-DIGITOS-ENTEROS-3300 +
039500                         (WE-DIGITOS-DECIMAL-3300 /
039600                             (10 ** WE-LARGO-DECIMAL-3300))
039700           ELSE
039800              MOVE WE-DIGITOS-ENTEROS-3300 TO EDE-ELEM-VALOR-9
039900           END-IF.
040000      *--------------------------*
040100       3330-EXIT.
040200           EXIT.
040300      *--------------------------*
040400       3332-MEDIR-ENTERA-3300.
040500      *--------------------------*
040600           SUBTRACT 1 FROM WE-LARGO-ENTERA-3300.
040700      *--------------------------*
040800       3332-EXIT.
040900           EXIT.
041000      *--------------------------*
041100       3334-MEDIR-DECIMAL-3300.
041200      *--------------------------*
041300           SUBTRACT 1 FROM WE-LARGO-DECIMAL-3300.
041400      *--------------------------*
041500       3334-EXIT.
041600           EXIT.
