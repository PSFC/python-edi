000100************************************************************************
000200***   * 120133 14/03/16 RVLL FO9021 PRIMERA VERSION COPY COMUN EDT    **
000300***   * 120640 02/09/17 RVLL FO9021 AGREGADO MODO GENERATE            **
000400***   * 130077 19/11/19 MSCH TK40281 AGREGADO INDICADOR DE TRUNCADO   **
000500************************************************************************
000600*IDAPL*EDT
000700*OBJET*****************************************************************
000800*OBJET*** AREA DE CONTROL COMUN DEL TRADUCTOR EDI 810 (BSE-EDT)      **
000900*OBJET*****************************************************************
001000*------------------------------------------------------------------*
001100*    ESTA AREA SE MUEVE ENTRE EDTO001 (CONTROLADOR DEL BATCH) Y      *
001200*    LAS RUTINAS EDTO002/EDTO003/EDTO005/EDTO006/EDTO007.  NO SE    *
001300*    GRABA A DISCO; VIAJA POR LINKAGE DE PROGRAMA A PROGRAMA IGUAL  *
001400*    QUE LA COMMAREA BSECCOM DE LAS TRANSACCIONES EN LINEA.         *
001500*------------------------------------------------------------------*
001600 01  EDC-AREA-COMUN.
001700*--- MODO DE CORRIDA SOLICITADO EN EL PARM DEL JCL -----------------*
001800     02  EDC-MODO                    PIC X(01)  VALUE 'P'.
001900         88  EDC-MODO-PARSE                     VALUE 'P'.
002000         88  EDC-MODO-VALIDA                     VALUE 'V'.
002100         88  EDC-MODO-GENERA                     VALUE 'G'.
002200*--- DELIMITADORES DESCUBIERTOS EN EL ISA (UNIDAD 1) ---------------*
002300     02  EDC-DELIMITADORES.
002400         03  EDC-DELIM-ELEMENTO      PIC X(01)  VALUE SPACE.
002500         03  EDC-DELIM-COMPONENTE    PIC X(01)  VALUE SPACE.
002600         03  EDC-DELIM-REPETICION    PIC X(01)  VALUE SPACE.
002700         03  EDC-DELIM-SEGMENTO      PIC X(02)  VALUE SPACES.
002800         03  EDC-VERSION-ISA         PIC X(05)  VALUE SPACES.
002900*--- IDENTIFICACION DE LA TRAMA EN PROCESO --------------------------*
003000     02  EDC-ST01-TIPO-TRAMA         PIC X(03)  VALUE SPACES.
003100         88  EDC-TRAMA-810-SOPORTADA            VALUE '810'.
003200     02  EDC-ST02-CONTROL            PIC X(09)  VALUE SPACES.
003300*--- CONTADORES DE CONTROL DEL LOTE (RESULTADO UNIDAD 2) -----------*
003400     02  EDC-CONTADORES.
003500         03  EDC-CNT-GRUPOS          PIC S9(05) COMP-3 VALUE ZEROS.
003600         03  EDC-CNT-PARES-ST-SE     PIC S9(05) COMP-3 VALUE ZEROS.
003700         03  EDC-CNT-SEGMENTOS-LEIDOS PIC S9(07) COMP-3 VALUE ZEROS.
003800         03  EDC-CNT-ITEMS-IT1       PIC S9(05) COMP-3 VALUE ZEROS.
003900         03  EDC-CNT-ERRORES         PIC S9(05) COMP-3 VALUE ZEROS.
004000*--- ACUMULADOR DE TOTAL DE FACTURA (TDS01) -------------------------*
004100     02  EDC-TOTAL-FACTURA           PIC S9(08)V9(02) COMP-3
004200                                     VALUE ZEROS.
004300*--- RETORNO DE LA RUTINA LLAMADA -----------------------------------*
004400     02  EDC-CODIGO-RESPUESTA        PIC 9(02)  VALUE ZEROS.
004500         88  EDC-RESP-OK                         VALUE 00.
004600         88  EDC-RESP-WARNING                    VALUE 04.
004700         88  EDC-RESP-FATAL                       VALUE 16.
004800     02  EDC-CODIGO-MENSAJE          PIC 9(03)  VALUE ZEROS.
004900     02  EDC-DESCR-MENSAJE           PIC X(80)  VALUE SPACES.
005000*--- BANDERA DE REGISTRO INVALIDO GENERADO (GENERACION ES FATAL) ---*
005100     02  EDC-GENERACION-ABORTADA-SW  PIC X(01)  VALUE 'N'.
005200         88  EDC-GENERACION-ABORTADA            VALUE 'Y'.
005300     02  FILLER                      PIC X(18)  VALUE SPACES.
005400*--- RENGLONES CRUDOS DEL CUERPO 810 (BIG/N1/IT1/TDS/CTT) TAL Y    *
005500*--- COMO LOS ENTREGO EDIIN - EDTO001 LOS ACUMULA AL LEER EL LOTE  *
005600*--- Y SE LOS PASA A EDTO007/EDTO005/EDTO002 POR ESTA MISMA AREA   *
005700*--- COMUN, EN VEZ DE ABRIR EDIIN EN CADA RUTINA.                  *
005800 01  EDC-SEGMENTOS-CRUDOS.
005900     02  EDC-SEG-CUENTA              PIC S9(05) COMP-3 VALUE ZEROS.
006000     02  EDC-SEG-ENTRY OCCURS 0 TO 900 TIMES
006100                    DEPENDING ON EDC-SEG-CUENTA
006200                    INDEXED BY EDC-IX-SEG-CRUDO.
006300         03  EDC-SEG-TEXTO           PIC X(120).
006350         03  EDC-SEG-TEXTO-R REDEFINES EDC-SEG-TEXTO.
006360             04  EDC-SEG-TEXTO-ID    PIC X(03).
006370             04  FILLER              PIC X(117).
