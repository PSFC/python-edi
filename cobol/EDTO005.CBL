000100************************************************************************
000200***  HISTORIA DE CAMBIOS - EDTO005 - VALIDADOR DE FACTURA 810       ***
000300************************************************************************
000400***   * FO9021 14/03/16 RVLL PRIMERA VERSION - REEMPLAZA AL MODULO   **
000500***   *                      ANTERIOR DE VALIDACION DE FACTURA       **
000600***   * TK38710 08/05/18 RVLL AGREGA VALIDACION ALLORNONE N103/N104  **
000700***   * TK39944 27/02/19 RVLL VALIDA N101 Y IT103 CONTRA TABLA DE    **
000800***   *                      CODIGOS ID (ANTES SOLO LONGITUD)        **
000900***   * Y2K001  03/11/98 JRAM REVISION FECHAS SIGLO - CAMPOS DT SE   **
001000***   *                      VALIDAN EN FORMATO CCYYMMDD DE 4 DIG    **
001100***   * TK41560 30/07/20 MSCH AGREGA CUADRE TDS01 CONTRA SUMA DE     **
001200***   *                      RENGLONES IT1 (REGLA DE NEGOCIO)        **
001300***   * TK42200 14/06/21 MSCH AGREGA CUADRE CTT01 CONTRA CUENTA DE   **
001400***   *                      RENGLONES IT1 REALMENTE LEIDOS          **
001500***   * TK43010 05/09/22 MSCH REVISION POR AUDITORIA INTERNA - SIN   **
001600***   *                      CAMBIOS DE CODIGO, SOLO COMENTARIOS     **
001700***   * TK44121 10/08/26 MSCH REVISION DE AUDITORIA - AGREGA       **
001800***   *                      IFATLEASTONE(IT102,IT103,IT104) Y     **
001900***   *                      ALLORNONE(IT106,IT107) EN IT1; CHECA  **
002000***   *                      LOOP N1 AUSENTE (CUENTA CERO NUNCA    **
002100***   *                      ENTRABA AL PARRAFO); Y CAMINA EL      **
002200***   *                      DICCIONARIO DE FORMATO (EDITTBL) DE   **
002300***   *                      FORMA GENERICA - MAX-USOS/LOOP-REPEAT **
002400***   *                      POR SEGMENTO Y LARGO/CLASE NUMERICA   **
002500***   *                      POR ELEMENTO, QUE ANTES QUEDABAN SIN  **
002600***   *                      USARSE (TABLA DECORATIVA).            **
002700************************************************************************
002800*IDAPL*EDT
002900*OBJET*****************************************************************
003000*OBJET*** TRADUCTOR EDI 810 - VALIDADOR DE NEGOCIO (UNIDAD 4)       **
003100*OBJET*** LLAMA INTERNAMENTE A EDTO007 PARA OBTENER LA TRAMA YA     **
003200*OBJET*** PARTIDA Y APLICA LAS REGLAS DE SINTAXIS Y DE NEGOCIO DEL  **
003300*OBJET*** SUBSET 810.  EL RESULTADO ES UN LOTE DE ERRORES (ERRFILE) **
003400*OBJET*** VACIO SI EL DOCUMENTO ES VALIDO.                          **
003500*OBJET*****************************************************************
003600      *=======================*
003700       IDENTIFICATION DIVISION.
003800      *=======================*
003900       PROGRAM-ID.   EDTO005.
004000       AUTHOR.       R VILLALOBOS LARA.
004100       INSTALLATION. BUS DE SERVICIO EMPRESARIAL - EDI.
004200       DATE-WRITTEN. 03/14/86.
004300       DATE-COMPILED.
004400       SECURITY.     CONFIDENCIAL - USO INTERNO UNICAMENTE.
004500      *====================*
004600       ENVIRONMENT DIVISION.
004700      *====================*
004800       CONFIGURATION SECTION.
004900       SOURCE-COMPUTER.  IBM-370.
005000       OBJECT-COMPUTER.  IBM-370.
005100       SPECIAL-NAMES.
005200           C01                   IS TOP-OF-FORM
005300           CLASS W-NUMERICO  IS  '0' THRU '9'
005400           UPSI-0                IS EDC-SWITCH-REPROCESO
005500               ON STATUS  IS EDC-REPROCESO-ACTIVO
005600               OFF STATUS IS EDC-REPROCESO-INACTIVO.
005700      *=============*
005800       DATA DIVISION.
005900      *=============*
006000      *=======================*
006100       WORKING-STORAGE SECTION.
006200      *=======================*
006300*    TK44120 10/08/26 MSCH SUBINDICES DE TABLA SIN CORRESPONDENCIA
006400*    EN NINGUN REGISTRO - BAJAN A NIVEL 77, IGUAL QUE EN EDTO001.
006500       77  WE-IX-N1                    PIC S9(05) COMP VALUE ZEROS.
006600       77  WE-IX-IT1                   PIC S9(05) COMP VALUE ZEROS.
006700       01  WE-ESPECIALES.
006800           02  WE-SUMA-EXTENDIDO       PIC S9(09)V9(02) COMP-3
006900                                       VALUE ZEROS.
007000           02  WE-CR-EDTO007           PIC 9(02)  VALUE ZEROS.
007100           02  WE-CM-EDTO007           PIC 9(03)  VALUE ZEROS.
007200           02  FILLER                  PIC X(22)  VALUE SPACES.
007300*    TK44121 10/08/26 MSCH AREAS DE TRABAJO DEL CAMINADO GENERICO
007400*    DEL DICCIONARIO DE FORMATO (4500 EN ADELANTE) - VER
007500*    COMENTARIO EN 4500-VALIDAR-DICCIONARIO.
007600       77  WE-PUNTERO-4600             PIC S9(05) COMP VALUE ZEROS.
007700       77  WE-NUM-ELEM-4600            PIC S9(05) COMP VALUE ZEROS.
007800       77  WE-IX-ELEM-POS-4600         PIC S9(05) COMP VALUE ZEROS.
007900       77  WE-LARGO-ELEM-4600          PIC S9(05) COMP VALUE ZEROS.
008000       77  WE-CNT-BIG-4600             PIC S9(03) COMP VALUE ZEROS.
008100       77  WE-CNT-TDS-4600             PIC S9(03) COMP VALUE ZEROS.
008200       77  WE-CNT-CTT-4600             PIC S9(03) COMP VALUE ZEROS.
008300       77  WE-ORDINAL-4600             PIC 9(02)  VALUE ZEROS.
008400       01  WE-CLAVES-4600.
008500           02  WE-SEG-ID-4600          PIC X(03)  VALUE SPACES.
008600           02  WE-NOMBRE-ELEM-4600     PIC X(05)  VALUE SPACES.
008700           02  FILLER                  PIC X(12)  VALUE SPACES.
008800       01  WE-BANDERAS-4600.
008900           02  WE-SEG-EN-DICC-SW       PIC X(01)  VALUE 'N'.
009000               88  WE-SEG-EN-DICC               VALUE 'Y'.
009100           02  WE-ELEM-EN-DICC-SW      PIC X(01)  VALUE 'N'.
009200               88  WE-ELEM-EN-DICC              VALUE 'Y'.
009300           02  FILLER                  PIC X(18)  VALUE SPACES.
009400       01  WE-ELEMENTOS-4600.
009500           02  WE-ELEM-VALOR-4600 OCCURS 8 TIMES
009600                                   PIC X(35)  VALUE SPACES.
009700           02  FILLER                  PIC X(05)  VALUE SPACES.
009800      *--------------------------------------------------------------*
009900      *    AREAS QUE EDTO005 NO RECIBE DE EDTO001 PERO QUE EDTO007   *
010000      *    REQUIERE PARA PARTIR LA TRAMA - SE QUEDAN LOCALES.        *
010100      *--------------------------------------------------------------*
010200       01  WL-CTT-RECORD-LOCAL.
010300           02  WL-CTT01-LINE-COUNT     PIC 9(06)  VALUE ZEROS.
010400           02  FILLER                  PIC X(10)  VALUE SPACES.
010500       01  WL-PARSEOUT-LOTE-LOCAL.
010600           02  WL-PO-CUENTA            PIC S9(05) COMP-3 VALUE ZEROS.
010700           02  WL-PO-RENGLON OCCURS 0 TO 900 TIMES
010800                           DEPENDING ON WL-PO-CUENTA
010900                           INDEXED BY WL-IX-PO.
011000               03  WL-PO-ELEMENTO      PIC X(79).
011100           COPY EDIENVR.
011200           COPY EDIELEM.
011300           COPY EDITTBL.
011400      *---------------*
011500       LINKAGE SECTION.
011600      *---------------*
011700           COPY EDICCOM.
011800           COPY EDI810R.
011900           COPY EDILOTE.
012000      *------------------*
012100       PROCEDURE DIVISION  USING  EDC-AREA-COMUN
012200                                  EDC-SEGMENTOS-CRUDOS
012300                                  ED8-BIG-RECORD
012400                                  ED8-N1-TABLA
012500                                  ED8-IT1-TABLA
012600                                  ED8-TDS-RECORD
012700                                  EDE-ERRFILE-LOTE.
012800      *------------------*
012900       0000-MAINLINE-EDTO005.
013000      *------------------*
013100           MOVE ZEROS                 TO EDE-EF-CUENTA.
013200           MOVE 00                    TO EDC-CODIGO-RESPUESTA.
013300           CALL 'EDTO007' USING EDC-AREA-COMUN
013400                                EDC-SEGMENTOS-CRUDOS
013500                                EDV-ISA-RECORD
013600                                ED8-BIG-RECORD
013700                                ED8-N1-TABLA
013800                                ED8-IT1-TABLA
013900                                ED8-TDS-RECORD
014000                                WL-CTT-RECORD-LOCAL
014100                                WL-PARSEOUT-LOTE-LOCAL.
014200           MOVE EDC-CODIGO-RESPUESTA  TO WE-CR-EDTO007.
014300           MOVE EDC-CODIGO-MENSAJE    TO WE-CM-EDTO007.
014400           MOVE 00                    TO EDC-CODIGO-RESPUESTA.
014500           PERFORM 4000-VALIDAR-BIG      THRU 4000-EXIT.
014600           PERFORM 4050-VALIDAR-MINIMO-N1 THRU 4050-EXIT.
014700           PERFORM 4500-VALIDAR-DICCIONARIO THRU 4500-EXIT.
014800           SET  ED8-IX-N1  TO 1.
014900           PERFORM 4100-VALIDAR-UN-N1    THRU 4100-EXIT
015000              UNTIL ED8-IX-N1 > ED8-N1-CUENTA.
015100           SET  ED8-IX-IT1 TO 1.
015200           MOVE ZEROS                 TO WE-SUMA-EXTENDIDO.
015300           PERFORM 4200-VALIDAR-UN-IT1   THRU 4200-EXIT
015400              UNTIL ED8-IX-IT1 > ED8-IT1-CUENTA.
015500           PERFORM 4300-VALIDAR-TDS      THRU 4300-EXIT.
015600           PERFORM 4400-VALIDAR-CTT      THRU 4400-EXIT.
015700           IF EDE-EF-CUENTA > ZEROS
015800              MOVE 04                 TO EDC-CODIGO-RESPUESTA
015900           END-IF.
016000           GOBACK.
016100      *-----------------------*
016200       4000-VALIDAR-BIG.
016300      *-----------------------*
016400      *--- BIG01 (FECHA) Y BIG02 (NUMERO DE FACTURA) SON MANDATORIOS *
016500      *--- POR DICCIONARIO (VER EDITTBL, ENTRADA BIG01/BIG02).      *
016600           IF ED8-BIG01-INV-DATE = SPACES
016700              MOVE 'BIG01'            TO EDE-ERR-NOMBRE
016800              MOVE 'BIG'              TO EDE-ERR-SEGMENTO
016900              SET  EDE-ERR-DE-ELEMENTO TO TRUE
017000              MOVE 'FECHA DE FACTURA (BIG01) AUSENTE - MANDATORIO'
017100                                      TO EDE-ERR-TEXTO
017200              PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
017300           END-IF.
017400           IF ED8-BIG02-INV-NO = SPACES
017500              MOVE 'BIG02'            TO EDE-ERR-NOMBRE
017600              MOVE 'BIG'              TO EDE-ERR-SEGMENTO
017700              SET  EDE-ERR-DE-ELEMENTO TO TRUE
017800              MOVE 'NUMERO DE FACTURA (BIG02) AUSENTE - MANDATORIO'
017900                                      TO EDE-ERR-TEXTO
018000              PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
018100           END-IF.
018200      *-----------------------*
018300       4000-EXIT.
018400           EXIT.
018500      *-----------------------*
018600       4100-VALIDAR-UN-N1.
018700      *-----------------------*
018800      *--- LOOP N1 - SYNTAX ATLEASTONE(N102,N103) Y ALLORNONE        *
018900      *--- (N103,N104) DEL ANEXO DE DELIMITADORES DEL SUBSET 810.    *
019000      *--- TAMBIEN VALIDA N101 CONTRA LA TABLA DE CODIGOS ID.        *
019100           IF ED8-N102-NAME (ED8-IX-N1) = SPACES
019200              AND ED8-N103-ID-QUAL (ED8-IX-N1) = SPACES
019300              MOVE 'N102/N103'        TO EDE-ERR-NOMBRE
019400              MOVE 'N1'               TO EDE-ERR-SEGMENTO
019500              SET  EDE-ERR-DE-LOOP     TO TRUE
019600              MOVE 'ATLEASTONE(N102,N103) INCUMPLIDO EN LOOP N1'
019700                                      TO EDE-ERR-TEXTO
019800              PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
019900           END-IF.
020000           IF (ED8-N103-ID-QUAL (ED8-IX-N1) = SPACES)
020100                NOT = (ED8-N104-ID-CODE (ED8-IX-N1) = SPACES)
020200              MOVE 'N103/N104'        TO EDE-ERR-NOMBRE
020300              MOVE 'N1'               TO EDE-ERR-SEGMENTO
020400              SET  EDE-ERR-DE-LOOP     TO TRUE
020500              MOVE 'ALLORNONE(N103,N104) INCUMPLIDO EN LOOP N1'
020600                                      TO EDE-ERR-TEXTO
020700              PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
020800           END-IF.
020900           SET  ETT-IX-N101  TO 1.
021000           SEARCH ETT-N101-ENTRY
021100              AT END
021200                 MOVE 'N101'          TO EDE-ERR-NOMBRE
021300                 MOVE 'N1'            TO EDE-ERR-SEGMENTO
021400                 SET  EDE-ERR-DE-ELEMENTO TO TRUE
021500                 MOVE 'N101 NO ESTA EN LA TABLA DE CODIGOS DE ENTIDAD'
021600                                      TO EDE-ERR-TEXTO
021700                 PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
021800              WHEN ETT-N101-CODIGO (ETT-IX-N101) =
021900                   ED8-N101-ENTITY-CODE (ED8-IX-N1)
022000                 CONTINUE
022100           END-SEARCH.
022200           SET  ED8-IX-N1 UP BY 1.
022300      *-----------------------*
022400       4100-EXIT.
022500           EXIT.
022600      *-----------------------*
022700       4050-VALIDAR-MINIMO-N1.
022800      *-----------------------*
022900      *--- TK44121 10/08/26 MSCH - LOOP N1 ES MANDATORIO POR EL
023000      *--- DICCIONARIO (EDITTBL, ENTRADA N1) PERO EL PERFORM...UNTIL
023100      *--- DE 4100 NUNCA ENTRA CUANDO ED8-N1-CUENTA VIENE EN CERO, ASI
023200      *--- QUE EL LOOP AUSENTE SE QUEDABA SIN REPORTAR.
023300           IF ED8-N1-CUENTA = 0
023400              MOVE 'N1'               TO EDE-ERR-NOMBRE
023500              MOVE 'N1'               TO EDE-ERR-SEGMENTO
023600              SET  EDE-ERR-DE-LOOP     TO TRUE
023700              MOVE 'LOOP N1 AUSENTE - MANDATORIO POR DICCIONARIO'
023800                                      TO EDE-ERR-TEXTO
023900              PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
024000           END-IF.
024100      *-----------------------*
024200       4050-EXIT.
024300           EXIT.
024400      *-----------------------*
024500       4200-VALIDAR-UN-IT1.
024600      *-----------------------*
024700      *--- IT103 ES CONDICIONAL A LA TABLA DE UNIDADES DE MEDIDA.   *
024800      *--- TK44121 10/08/26 MSCH AGREGA IFATLEASTONE(IT102 -> IT103,
024900      *--- IT104) Y ALLORNONE(IT106,IT107), MISMO PATRON QUE 4100
025000      *--- YA USA PARA N102/N103/N104.
025100           IF ED8-IT103-UOM (ED8-IX-IT1) NOT = SPACES
025200              SET  ETT-IX-IT103 TO 1
025300              SEARCH ETT-IT103-ENTRY
025400                 AT END
025500                    MOVE 'IT103'      TO EDE-ERR-NOMBRE
025600                    MOVE 'IT1'        TO EDE-ERR-SEGMENTO
025700                    SET  EDE-ERR-DE-ELEMENTO TO TRUE
025800                    MOVE 'IT103 NO ESTA EN LA TABLA DE UNIDAD DE MEDIDA'
025900                                      TO EDE-ERR-TEXTO
026000                    PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
026100                 WHEN ETT-IT103-CODIGO (ETT-IX-IT103) =
026200                      ED8-IT103-UOM (ED8-IX-IT1)
026300                    CONTINUE
026400              END-SEARCH
026500           END-IF.
026600           IF ED8-IT102-PRESENTE (ED8-IX-IT1)
026700              AND ED8-IT103-UOM (ED8-IX-IT1) = SPACES
026800              AND ED8-IT104-UNIT-PRICE (ED8-IX-IT1) = ZEROS
026900              MOVE 'IT102/IT103/IT104' TO EDE-ERR-NOMBRE
027000              MOVE 'IT1'              TO EDE-ERR-SEGMENTO
027100              SET  EDE-ERR-DE-ELEMENTO TO TRUE
027200              MOVE 'IFATLEASTONE(IT103,IT104) INCUMPLIDO CON IT102'
027300                                      TO EDE-ERR-TEXTO
027400              PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
027500           END-IF.
027600           IF (ED8-IT106-ID-QUAL (ED8-IX-IT1) = SPACES)
027700                NOT = (ED8-IT107-PROD-ID (ED8-IX-IT1) = SPACES)
027800              MOVE 'IT106/IT107'      TO EDE-ERR-NOMBRE
027900              MOVE 'IT1'              TO EDE-ERR-SEGMENTO
028000              SET  EDE-ERR-DE-ELEMENTO TO TRUE
028100              MOVE 'ALLORNONE(IT106,IT107) INCUMPLIDO EN RENGLON IT1'
028200                                      TO EDE-ERR-TEXTO
028300              PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
028400           END-IF.
028500           ADD  ED8-IT1-EXTENDIDO (ED8-IX-IT1) TO WE-SUMA-EXTENDIDO.
028600           SET  ED8-IX-IT1 UP BY 1.
028700      *-----------------------*
028800       4200-EXIT.
028900           EXIT.
029000      *-----------------------*
029100       4300-VALIDAR-TDS.
029200      *-----------------------*
029300      *--- TDS01 DEBE CUADRAR CONTRA LA SUMA DE LOS RENGLONES IT1 -  *
029400      *--- REGLA DE NEGOCIO AGREGADA POR TK41560.                    *
029500           IF ED8-TDS01-TOTAL-AMT NOT = WE-SUMA-EXTENDIDO
029600              MOVE 'TDS01'            TO EDE-ERR-NOMBRE
029700              MOVE 'TDS'              TO EDE-ERR-SEGMENTO
029800              SET  EDE-ERR-DE-ELEMENTO TO TRUE
029900              MOVE 'TDS01 NO CUADRA CONTRA LA SUMA DE RENGLONES IT1'
030000                                      TO EDE-ERR-TEXTO
030100              PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
030200           END-IF.
030300      *-----------------------*
030400       4300-EXIT.
030500           EXIT.
030600      *-----------------------*
030700       4400-VALIDAR-CTT.
030800      *-----------------------*
030900      *--- CTT01 DEBE CUADRAR CONTRA LA CUENTA DE RENGLONES IT1      *
031000      *--- REALMENTE LEIDOS - REGLA AGREGADA POR TK42200.            *
031100           IF WL-CTT01-LINE-COUNT NOT = ED8-IT1-CUENTA
031200              MOVE 'CTT01'            TO EDE-ERR-NOMBRE
031300              MOVE 'CTT'              TO EDE-ERR-SEGMENTO
031400              SET  EDE-ERR-DE-ELEMENTO TO TRUE
031500              MOVE 'CTT01 NO CUADRA CONTRA LA CUENTA DE RENGLONES IT1'
031600                                      TO EDE-ERR-TEXTO
031700              PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
031800           END-IF.
031900      *-----------------------*
032000       4400-EXIT.
032100           EXIT.
032200      *-----------------------*
032300       4500-VALIDAR-DICCIONARIO.
032400      *-----------------------*
032500      *--- TK44121 10/08/26 MSCH - UNIDAD 4B.  CAMINA EL DICCIONARIO
032600      *--- DE FORMATO (EDITTBL) CONTRA LOS RENGLONES CRUDOS DEL
032700      *--- CUERPO (EDC-SEGMENTOS-CRUDOS) PARA LAS REGLAS QUE ANTES SE
032800      *--- QUEDABAN SIN REVISAR PORQUE NADIE LEIA ETT-SEG-MAX-USOS/
032900      *--- NUM-ELEM/LOOP-REPEAT NI ETT-ELEM-MIN-LEN/MAX-LEN FUERA DE
033000      *--- EDITTBL.  SOLO CUBRE BIG/N1/IT1/TDS/CTT - EL SOBRE (ISA..
033100      *--- IEA) SE VALIDA EN LA UNIDAD 2 (EDTO001) Y NO VIAJA EN
033200      *--- EDC-SEGMENTOS-CRUDOS.
033300           MOVE ZEROS                 TO WE-CNT-BIG-4600
033400                                          WE-CNT-TDS-4600
033500                                          WE-CNT-CTT-4600.
033600           SET  EDC-IX-SEG-CRUDO      TO 1.
033700           PERFORM 4600-VALIDAR-UN-RENGLON-CRUDO THRU 4600-EXIT
033800              UNTIL EDC-IX-SEG-CRUDO > EDC-SEG-CUENTA.
033900           IF WE-CNT-BIG-4600 > 1
034000              MOVE 'BIG'               TO EDE-ERR-NOMBRE
034100              MOVE 'BIG'               TO EDE-ERR-SEGMENTO
034200              SET  EDE-ERR-DE-SEGMENTO  TO TRUE
034300              MOVE 'SEGMENTO BIG EXCEDE MAX-USOS DEL DICCIONARIO'
034400                                      TO EDE-ERR-TEXTO
034500              PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
034600           END-IF.
034700           IF WE-CNT-TDS-4600 > 1
034800              MOVE 'TDS'               TO EDE-ERR-NOMBRE
034900              MOVE 'TDS'               TO EDE-ERR-SEGMENTO
035000              SET  EDE-ERR-DE-SEGMENTO  TO TRUE
035100              MOVE 'SEGMENTO TDS EXCEDE MAX-USOS DEL DICCIONARIO'
035200                                      TO EDE-ERR-TEXTO
035300              PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
035400           END-IF.
035500           IF WE-CNT-CTT-4600 > 1
035600              MOVE 'CTT'               TO EDE-ERR-NOMBRE
035700              MOVE 'CTT'               TO EDE-ERR-SEGMENTO
035800              SET  EDE-ERR-DE-SEGMENTO  TO TRUE
035900              MOVE 'SEGMENTO CTT EXCEDE MAX-USOS DEL DICCIONARIO'
036000                                      TO EDE-ERR-TEXTO
036100              PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
036200           END-IF.
036300           SET  ETT-IX-SEG            TO 1.
036400           SEARCH ETT-SEG-ENTRY
036500              AT END
036600                 CONTINUE
036700              WHEN ETT-SEG-ID (ETT-IX-SEG) = 'N1 '
036800                 IF ED8-N1-CUENTA > ETT-SEG-LOOP-REPEAT (ETT-IX-SEG)
036900                    MOVE 'N1'          TO EDE-ERR-NOMBRE
037000                    MOVE 'N1'          TO EDE-ERR-SEGMENTO
037100                    SET  EDE-ERR-DE-LOOP TO TRUE
037200                    MOVE 'LOOP N1 EXCEDE EL MAXIMO DE REPETICIONES'
037300                                      TO EDE-ERR-TEXTO
037400                    PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
037500                 END-IF
037600           END-SEARCH.
037700           SET  ETT-IX-SEG            TO 1.
037800           SEARCH ETT-SEG-ENTRY
037900              AT END
038000                 CONTINUE
038100              WHEN ETT-SEG-ID (ETT-IX-SEG) = 'IT1'
038200                 IF ED8-IT1-CUENTA > ETT-SEG-MAX-USOS (ETT-IX-SEG)
038300                    MOVE 'IT1'         TO EDE-ERR-NOMBRE
038400                    MOVE 'IT1'         TO EDE-ERR-SEGMENTO
038500                    SET  EDE-ERR-DE-SEGMENTO TO TRUE
038600                    MOVE 'SEGMENTO IT1 EXCEDE MAX-USOS DEL DICCIONARIO'
038700                                      TO EDE-ERR-TEXTO
038800                    PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
038900                 END-IF
039000           END-SEARCH.
039100      *-----------------------*
039200       4500-EXIT.
039300           EXIT.
039400      *-----------------------------*
039500       4600-VALIDAR-UN-RENGLON-CRUDO.
039600      *-----------------------------*
039700      *--- PARTE EL RENGLON CRUDO EN ELEMENTOS, IGUAL QUE 3000-PARSE-
039800      *--- UN-SEGMENTO EN EDTO007, Y VALIDA CADA UNO CONTRA ETT-DICC-
039900      *--- ELEMENTOS.  REPORTA SEGMENTOS Y ELEMENTOS QUE EL DICCIO-
040000      *--- NARIO NO ESPERA.
040100           MOVE SPACES                TO WE-ELEMENTOS-4600.
040200           UNSTRING EDC-SEG-TEXTO (EDC-IX-SEG-CRUDO)
040300               DELIMITED BY EDC-DELIM-ELEMENTO
040400               INTO WE-ELEM-VALOR-4600 (01)  WE-ELEM-VALOR-4600 (02)
040500                    WE-ELEM-VALOR-4600 (03)  WE-ELEM-VALOR-4600 (04)
040600                    WE-ELEM-VALOR-4600 (05)  WE-ELEM-VALOR-4600 (06)
040700                    WE-ELEM-VALOR-4600 (07)  WE-ELEM-VALOR-4600 (08)
040800           END-UNSTRING.
040900           MOVE WE-ELEM-VALOR-4600 (01) (1:3) TO WE-SEG-ID-4600.
041000           SET  ETT-IX-SEG            TO 1.
041100           SET  WE-SEG-EN-DICC        TO FALSE.
041200           MOVE ZEROS                 TO WE-NUM-ELEM-4600.
041300           SEARCH ETT-SEG-ENTRY
041400              AT END
041500                 CONTINUE
041600              WHEN ETT-SEG-ID (ETT-IX-SEG) = WE-SEG-ID-4600
041700                 SET  WE-SEG-EN-DICC  TO TRUE
041800                 MOVE ETT-SEG-NUM-ELEM (ETT-IX-SEG)
041900                                      TO WE-NUM-ELEM-4600
042000           END-SEARCH.
042100           IF WE-SEG-ID-4600 = 'BIG'  OR  'N1 '  OR  'IT1'  OR
042200                                'TDS'  OR  'CTT'
042300              IF NOT WE-SEG-EN-DICC
042400                 MOVE WE-SEG-ID-4600    TO EDE-ERR-NOMBRE
042500                 MOVE WE-SEG-ID-4600    TO EDE-ERR-SEGMENTO
042600                 SET  EDE-ERR-DE-SEGMENTO TO TRUE
042700                 MOVE 'SEGMENTO NO ESPERADO POR EL DICCIONARIO'
042800                                      TO EDE-ERR-TEXTO
042900                 PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
043000              ELSE
043100                 SET  WE-IX-ELEM-POS-4600 TO 1
043200                 PERFORM 4610-VALIDAR-UN-ELEMENTO-4600 THRU 4610-EXIT
043300                    UNTIL WE-IX-ELEM-POS-4600 > WE-NUM-ELEM-4600
043400                 IF WE-ELEM-VALOR-4600 (WE-NUM-ELEM-4600 + 1)
043500                       NOT = SPACES
043600                    MOVE WE-SEG-ID-4600    TO EDE-ERR-NOMBRE
043700                    MOVE WE-SEG-ID-4600    TO EDE-ERR-SEGMENTO
043800                    SET  EDE-ERR-DE-ELEMENTO TO TRUE
043900                    MOVE 'ELEMENTO ADICIONAL NO ESPERADO POR EL
044000-                          DICCIONARIO'  TO EDE-ERR-TEXTO
044100                    PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
044200                 END-IF
044300                 EVALUATE WE-SEG-ID-4600
044400                    WHEN 'BIG'
044500                       ADD  1            TO WE-CNT-BIG-4600
044600                    WHEN 'TDS'
044700                       ADD  1            TO WE-CNT-TDS-4600
044800                    WHEN 'CTT'
044900                       ADD  1            TO WE-CNT-CTT-4600
045000                    WHEN OTHER
045100                       CONTINUE
045200                 END-EVALUATE
045300              END-IF
045400           END-IF.
045500           SET  EDC-IX-SEG-CRUDO  UP BY 1.
045600      *-----------------------------*
045700       4600-EXIT.
045800           EXIT.
045900      *-----------------------------*
046000       4610-VALIDAR-UN-ELEMENTO-4600.
046100      *-----------------------------*
046200           MOVE SPACES                   TO WE-NOMBRE-ELEM-4600.
046300           MOVE WE-IX-ELEM-POS-4600      TO WE-ORDINAL-4600.
046400           MOVE 1                        TO WE-PUNTERO-4600.
046500           STRING WE-SEG-ID-4600             DELIMITED BY SPACE
046600                  WE-ORDINAL-4600             DELIMITED BY SIZE
046700                  INTO WE-NOMBRE-ELEM-4600
046800                  WITH POINTER WE-PUNTERO-4600.
046900           SET  ETT-IX-ELEM              TO 1.
047000           SET  WE-ELEM-EN-DICC          TO FALSE.
047100           SEARCH ETT-ELEM-ENTRY
047200              AT END
047300                 CONTINUE
047400              WHEN ETT-ELEM-NOMBRE (ETT-IX-ELEM) = WE-NOMBRE-ELEM-4600
047500                 SET  WE-ELEM-EN-DICC    TO TRUE
047600           END-SEARCH.
047700           IF WE-ELEM-EN-DICC
047800              MOVE 35                    TO WE-LARGO-ELEM-4600
047900              PERFORM 4620-MEDIR-ELEM-4600 THRU 4620-EXIT
048000                 UNTIL WE-LARGO-ELEM-4600 = 0
048100                    OR WE-ELEM-VALOR-4600 (WE-IX-ELEM-POS-4600)
048200                          (WE-LARGO-ELEM-4600:1) NOT = SPACE
048300              IF WE-LARGO-ELEM-4600 > 0
048400                 IF WE-LARGO-ELEM-4600 < ETT-ELEM-MIN-LEN (ETT-IX-ELEM)
048500                    OR WE-LARGO-ELEM-4600 > ETT-ELEM-MAX-LEN (ETT-IX-ELEM)
048600                    MOVE WE-NOMBRE-ELEM-4600 TO EDE-ERR-NOMBRE
048700                    MOVE WE-SEG-ID-4600      TO EDE-ERR-SEGMENTO
048800                    SET  EDE-ERR-DE-ELEMENTO TO TRUE
048900                    MOVE 'LARGO FUERA DE RANGO MIN/MAX DEL DICCIONARIO'
049000                                      TO EDE-ERR-TEXTO
049100                    PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
049200                 END-IF
049300                 IF ETT-ELEM-TIPO (ETT-IX-ELEM) (1:1) = 'N'
049400                       OR ETT-ELEM-TIPO (ETT-IX-ELEM) = 'R '
049500                    IF WE-ELEM-VALOR-4600 (WE-IX-ELEM-POS-4600)
049600                          (1:WE-LARGO-ELEM-4600) NOT NUMERIC
049700                       MOVE WE-NOMBRE-ELEM-4600 TO EDE-ERR-NOMBRE
049800                       MOVE WE-SEG-ID-4600      TO EDE-ERR-SEGMENTO
049900                       SET  EDE-ERR-DE-ELEMENTO TO TRUE
050000                       MOVE 'VALOR NO NUMERICO PARA TIPO Nn/R DEL
050100-                             DICCIONARIO' TO EDE-ERR-TEXTO
050200                       PERFORM 7000-EMITIR-ERROR-EF THRU 7000-EXIT
050300                    END-IF
050400                 END-IF
050500              END-IF
050600           END-IF.
050700           SET  WE-IX-ELEM-POS-4600  UP BY 1.
050800      *-----------------------------*
050900       4610-EXIT.
051000           EXIT.
051100      *-----------------------------*
051200       4620-MEDIR-ELEM-4600.
051300      *-----------------------------*
051400           SUBTRACT 1 FROM WE-LARGO-ELEM-4600.
051500      *-----------------------------*
051600       4620-EXIT.
051700           EXIT.
051800      *--------------------------*
051900       7000-EMITIR-ERROR-EF.
052000      *--------------------------*
052100           IF EDE-EF-CUENTA < 300
052200              ADD  1                  TO EDE-EF-CUENTA
052300              SET  EDE-IX-EF          TO EDE-EF-CUENTA
052400              MOVE SPACES             TO EDE-EF-ERROR (EDE-IX-EF)
052500              MOVE EDE-ERROR-RECORD   TO EDE-EF-ERROR (EDE-IX-EF)
052600           END-IF.
052700      *--------------------------*
052800       7000-EXIT.
052900           EXIT.
